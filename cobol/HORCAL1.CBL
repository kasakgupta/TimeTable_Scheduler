000100***************************************************************** CAL00010
000110* FECHA       : 02/06/1983                                      * CAL00020
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *CAL00030
000130* APLICACION  : HORARIOS ACADEMICOS / NEP 2020                   *CAL00040
000140* PROGRAMA    : HORCAL1                                          *CAL00050
000150* TIPO        : BATCH                                            *CAL00060
000160* DESCRIPCION : CALIFICADOR DE CALIDAD DEL HORARIO. LEE EL       *CAL00070
000170*             : ARCHIVO DE ASIGNACIONES GENERADO POR HORGEN1 Y   *CAL00080
000180*             : CALCULA LAS CUATRO SUBCALIFICACIONES (CONFLICTO, *CAL00090
000190*             : UTILIZACION, VERDE Y FATIGA) Y EL TOTAL PONDERADO*CAL00100
000200* ARCHIVOS    : ASSIGNS=E, RPTFILE=S (EXTIENDE)                  *CAL00110
000210* ACCION (ES) : C=CALIFICA HORARIO                               *CAL00120
000220* INSTALADO   : 02/06/1983                                       *CAL00130
000230* BPM/RATIONAL: 199904                                           *CAL00140
000240* NOMBRE      : CALIFICADOR DE CALIDAD DEL HORARIO               *CAL00150
000250***************************************************************** CAL00160
000260* BITACORA DE CAMBIOS                                             CAL00170
000270*  02/06/1983 PEDR BPM-199904 VERSION ORIGINAL                   *CAL00180
000280*  09/11/1999 MC   BPM-118820 AJUSTE Y2K GENERAL DE LA SUITE     *CAL00190
000290*             DE HORARIOS (REVISADO Y REINCORPORADO 2005)        *CAL00200
000300*  30/08/2006 PEDR BPM-204411 SE AGREGA SUBCALIFICACION DE       *CAL00210
000310*             FATIGA POR MATERIA PESADA                          *CAL00220
000320*  19/03/2008 MC   BPM-211027 SE CORRIGE REDONDEO DE PORCENTAJES *CAL00230
000330*  22/07/2009 PEDR BPM-215180 SE ESTANDARIZA EL REPORTE COMBINADO*CAL00240
000340*             DE 132 COLUMNAS PARA TODA LA SUITE                 *CAL00250
000350*  11/05/2012 AG   BPM-229117 SE AGREGA VOLCADO DE DIAGNOSTICO   *CAL00260
000360*             CONTROLADO POR SWITCH UPSI-0                       *CAL00270
000370***************************************************************** CAL00280
000380 IDENTIFICATION DIVISION.                                                 
000390 PROGRAM-ID.                    HORCAL1.                                  
000400 AUTHOR.                        ERICK RAMIREZ.                            
000410 INSTALLATION.                  DEPTO SISTEMAS ACADEMICOS.                
000420 DATE-WRITTEN.                  02/06/1983.                               
000430 DATE-COMPILED.                 02/06/1983.                               
000440 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM                                                   
000490     CLASS DIA-VALIDO IS '1' THRU '5'                                     
000500     UPSI-0 ON  STATUS IS BANDERA-DUMP-ACTIVA                             
000510            OFF STATUS IS BANDERA-DUMP-INACTIVA.                          
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT ASSIGNS ASSIGN TO ASSIGNS                                     
000550            ORGANIZATION  IS LINE SEQUENTIAL                              
000560            FILE STATUS   IS FS-ASSIGNS                                   
000570                              FSE-ASSIGNS.                                
000580                                                                          
000590     SELECT RPTFILE ASSIGN TO RPTFILE                                     
000600            ORGANIZATION  IS LINE SEQUENTIAL                              
000610            FILE STATUS   IS FS-RPTFILE                                   
000620                              FSE-RPTFILE.                                
000630                                                                          
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660***************************************************************** CAL00290
000670*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *CAL00300
000680***************************************************************** CAL00310
000690*   ENTRADA - HORARIO GENERADO POR HORGEN1.                               
000700*   SALIDA  - REPORTE COMBINADO 132 COLUMNAS (SECCION DE CALIDAD).        
000710 FD ASSIGNS.                                                              
000720    COPY ASIGN01.                                                         
000730 FD RPTFILE.                                                              
000740    COPY RPTLIN1.                                                         
000750 WORKING-STORAGE SECTION.                                                 
000760***************************************************************** CAL00320
000770*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *CAL00330
000780***************************************************************** CAL00340
000790 01 WKS-FS-STATUS.                                                        
000800    02 FS-ASSIGNS                PIC 9(02) VALUE ZEROES.                  
000810    02 FSE-ASSIGNS                PIC S9(4) COMP-5 VALUE ZERO.            
000820    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.                  
000830    02 FSE-RPTFILE                PIC S9(4) COMP-5 VALUE ZERO.            
000840 01 WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS PIC X(08).                    
000850***************************************************************** CAL00350
000860*        TABLAS DINAMICAS DE RECURSOS VISTOS EN EL ARCHIVO        CAL00360
000870***************************************************************** CAL00370
000880 01 WKS-TAB-FACID.                                                        
000890    05 WKS-FACID-ENT OCCURS 80 TIMES.                                     
000900       10 WF-ID                  PIC X(08).                               
000910       10 WF-HORAS               PIC 9(03) VALUE ZERO.                    
000920 01 WKS-CONT-FACID               PIC 9(04) VALUE ZERO.                    
000930                                                                          
000940 01 WKS-TAB-ROOMID.                                                       
000950    05 WKS-ROOMID-ENT OCCURS 80 TIMES.                                    
000960       10 WR-ID                  PIC X(08).                               
000970       10 WR-HORAS               PIC 9(03) VALUE ZERO.                    
000980 01 WKS-CONT-ROOMID              PIC 9(04) VALUE ZERO.                    
000990                                                                          
001000 01 WKS-TAB-GRPID.                                                        
001010    05 WKS-GRPID-ENT OCCURS 200 TIMES PIC X(08).                          
001020 01 WKS-TAB-GRPID-R REDEFINES WKS-TAB-GRPID PIC X(1600).                  
001030 01 WKS-CONT-GRPID               PIC 9(04) VALUE ZERO.                    
001040***************************************************************** CAL00380
001050*          REJILLAS DE OCUPACION Y DETALLE POR PERIODO            CAL00390
001060***************************************************************** CAL00400
001070 01 WKS-OCUPA-FAC.                                                        
001080    05 WKS-OCF OCCURS 80 TIMES.                                           
001090       10 WKS-OCF-DIA OCCURS 5 TIMES.                                     
001100          15 WKS-OCF-PER         PIC X(01) OCCURS 8 TIMES.                
001110          15 WKS-OCF-SALON       PIC X(08) OCCURS 8 TIMES.                
001120 01 WKS-OCUPA-ROOM.                                                       
001130    05 WKS-OCR OCCURS 80 TIMES.                                           
001140       10 WKS-OCR-DIA OCCURS 5 TIMES.                                     
001150          15 WKS-OCR-PER         PIC X(01) OCCURS 8 TIMES.                
001160 01 WKS-OCUPA-GRP.                                                        
001170    05 WKS-OCG OCCURS 200 TIMES.                                          
001180       10 WKS-OCG-DIA OCCURS 5 TIMES.                                     
001190          15 WKS-OCG-PER         PIC X(01) OCCURS 8 TIMES.                
001200          15 WKS-OCG-PESADA      PIC X(01) OCCURS 8 TIMES.                
001210***************************************************************** CAL00410
001220*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *CAL00420
001230***************************************************************** CAL00430
001240 01 WKS-VARIABLES-TRABAJO.                                                
001250    02 WKS-I                     PIC 9(04) VALUE ZERO.                    
001260    02 WKS-I2                    PIC 9(04) VALUE ZERO.                    
001270    02 WKS-DIA                   PIC 9(02) VALUE ZERO.                    
001280    02 WKS-PP                    PIC 9(02) VALUE ZERO.                    
001290    02 WKS-FX                    PIC 9(04) VALUE ZERO.                    
001300    02 WKS-RX                    PIC 9(04) VALUE ZERO.                    
001310    02 WKS-GX                    PIC 9(04) VALUE ZERO.                    
001320    02 WKS-BUSCA-ID               PIC X(08) VALUE SPACES.                 
001330    02 WKS-CONT-ASG              PIC 9(05) VALUE ZERO.                    
001340    02 WKS-CONFLICTOS            PIC 9(05) VALUE ZERO.                    
001350    02 WKS-CLASES-DIA            PIC 9(02) VALUE ZERO.                    
001360    02 WKS-MOV-DIA               PIC 9(02) VALUE ZERO.                    
001370    02 WKS-POS-DIA               PIC 9(02) VALUE ZERO.                    
001380    02 WKS-TOT-MOV               PIC 9(05) VALUE ZERO.                    
001390    02 WKS-TOT-POSIBLE           PIC 9(05) VALUE ZERO.                    
001400    02 WKS-CHK-DIA               PIC 9(02) VALUE ZERO.                    
001410    02 WKS-VIO-DIA               PIC 9(02) VALUE ZERO.                    
001420    02 WKS-TOT-CHK               PIC 9(05) VALUE ZERO.                    
001430    02 WKS-TOT-VIO               PIC 9(05) VALUE ZERO.                    
001440    02 WKS-ULTIMO-SALON           PIC X(08) VALUE SPACES.                 
001450    02 WKS-SUMA-UTIL-FAC         PIC S9(7)V99 VALUE ZERO.                 
001460    02 WKS-SUMA-UTIL-ROOM        PIC S9(7)V99 VALUE ZERO.                 
001470    02 WKS-UTIL-TMP              PIC S9(5)V99 VALUE ZERO.                 
001480    02 WKS-MEAN-UTIL-FAC         PIC S9(5)V99 VALUE ZERO.                 
001490    02 WKS-MEAN-UTIL-ROOM        PIC S9(5)V99 VALUE ZERO.                 
001500 01 WKS-PUNTAJES.                                                         
001510    02 WKS-SCORE-CONFLICTO       PIC S9(3)V99 VALUE ZERO.                 
001520    02 WKS-SCORE-UTIL            PIC S9(3)V99 VALUE ZERO.                 
001530    02 WKS-SCORE-VERDE           PIC S9(3)V99 VALUE ZERO.                 
001540    02 WKS-SCORE-FATIGA          PIC S9(3)V99 VALUE ZERO.                 
001550    02 WKS-FITNESS-TOTAL         PIC S9(3)V99 VALUE ZERO.                 
001560 01 WKS-PUNTAJES-R REDEFINES WKS-PUNTAJES.                                
001570    02 WKS-PUNTAJE-TABLA OCCURS 5 TIMES PIC S9(3)V99.                     
001580 01 WKS-MASCARA                   PIC ZZZ9.99.                            
001590*--> SWITCH DE CONTROL Y BYTE DE VALIDACION USADOS EN VARIAS              
001600*--> RUTINAS DE BUSQUEDA; NO PERTENECEN A NINGUN GRUPO LOGICO             
001610 77 WKS-SIGUE                     PIC 9(01) VALUE ZERO.                   
001620 77 WKS-DIA-CHR                   PIC 9(01) VALUE ZERO.                   
001630***************************************************************** CAL00440
001640 PROCEDURE DIVISION.                                                      
001650***************************************************************** CAL00450
001660*               S E C C I O N    P R I N C I P A L               *CAL00460
001670***************************************************************** CAL00470
001680 000-MAIN SECTION.                                                        
001690     PERFORM APERTURA-ARCHIVOS                                            
001700     PERFORM INICIALIZA-REJILLAS                                          
001710     PERFORM ACUMULA-OCUPACION                                            
001720     PERFORM CALIFICA-CONFLICTO                                           
001730     PERFORM CALIFICA-UTILIZACION                                         
001740     PERFORM CALIFICA-VERDE                                               
001750     PERFORM CALIFICA-FATIGA                                              
001760     PERFORM CALCULA-TOTAL-PONDERADO                                      
001770     PERFORM IMPRIME-METRICAS                                             
001780     IF BANDERA-DUMP-ACTIVA                                               
001790        PERFORM DIAGNOSTICO-PUNTAJES                                      
001800     END-IF                                                               
001810     PERFORM CIERRA-ARCHIVOS                                              
001820     STOP RUN.                                                            
001830 000-MAIN-E. EXIT.                                                        
001840                                                                          
001850 APERTURA-ARCHIVOS SECTION.                                               
001860     OPEN INPUT ASSIGNS                                                   
001870     OPEN EXTEND RPTFILE                                                  
001880     IF FS-ASSIGNS NOT = 0 OR FS-RPTFILE NOT = 0                          
001890        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE HORCAL1 ***'              
001900        DISPLAY 'ESTADO CRUDO: ' WKS-FS-STATUS-R                          
001910        MOVE 91 TO RETURN-CODE                                            
001920        STOP RUN                                                          
001930     END-IF.                                                              
001940 APERTURA-ARCHIVOS-E. EXIT.                                               
001950                                                                          
001960 INICIALIZA-REJILLAS SECTION.                                             
001970     PERFORM HC1-L1 THRU HC1-L1-E                                         
001980             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 80                   
001990     PERFORM HC1-L2 THRU HC1-L2-E                                         
002000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200                  
002010 INICIALIZA-REJILLAS-E. EXIT.                                             
002020                                                                          
002030***************************************************************** CAL00480
002040*     A C U M U L A C I O N   D E   O C U P A C I O N             CAL00490
002050***************************************************************** CAL00500
002060 ACUMULA-OCUPACION SECTION.                                               
002070     READ ASSIGNS                                                         
002080       AT END MOVE HIGH-VALUES TO ASG-SUBJ-ID                             
002090     END-READ                                                             
002100     PERFORM HC1-L3 THRU HC1-L3-E                                         
002110             UNTIL ASG-SUBJ-ID = HIGH-VALUES                              
002120 ACUMULA-OCUPACION-E. EXIT.                                               
002130                                                                          
002140 BUSCA-O-AGREGA-FAC SECTION.                                              
002150     MOVE 0 TO WKS-FX                                                     
002160     MOVE 1 TO WKS-SIGUE                                                  
002170     PERFORM HC1-L4 THRU HC1-L4-E                                         
002180             VARYING WKS-I2 FROM 1 BY 1                                   
002190             UNTIL WKS-I2 > WKS-CONT-FACID OR WKS-SIGUE = 0               
002200     IF WKS-FX = 0                                                        
002210        ADD 1 TO WKS-CONT-FACID                                           
002220        MOVE WKS-BUSCA-ID TO WF-ID (WKS-CONT-FACID)                       
002230        MOVE WKS-CONT-FACID TO WKS-FX                                     
002240     END-IF.                                                              
002250 BUSCA-O-AGREGA-FAC-E. EXIT.                                              
002260                                                                          
002270 BUSCA-O-AGREGA-ROOM SECTION.                                             
002280     MOVE 0 TO WKS-RX                                                     
002290     MOVE 1 TO WKS-SIGUE                                                  
002300     PERFORM HC1-L5 THRU HC1-L5-E                                         
002310             VARYING WKS-I2 FROM 1 BY 1                                   
002320             UNTIL WKS-I2 > WKS-CONT-ROOMID OR WKS-SIGUE = 0              
002330     IF WKS-RX = 0                                                        
002340        ADD 1 TO WKS-CONT-ROOMID                                          
002350        MOVE WKS-BUSCA-ID TO WR-ID (WKS-CONT-ROOMID)                      
002360        MOVE WKS-CONT-ROOMID TO WKS-RX                                    
002370     END-IF.                                                              
002380 BUSCA-O-AGREGA-ROOM-E. EXIT.                                             
002390                                                                          
002400 BUSCA-O-AGREGA-GRP SECTION.                                              
002410     MOVE 0 TO WKS-GX                                                     
002420     MOVE 1 TO WKS-SIGUE                                                  
002430     PERFORM HC1-L6 THRU HC1-L6-E                                         
002440             VARYING WKS-I2 FROM 1 BY 1                                   
002450             UNTIL WKS-I2 > WKS-CONT-GRPID OR WKS-SIGUE = 0               
002460     IF WKS-GX = 0                                                        
002470        ADD 1 TO WKS-CONT-GRPID                                           
002480        MOVE WKS-BUSCA-ID TO WKS-GRPID-ENT (WKS-CONT-GRPID)               
002490        MOVE WKS-CONT-GRPID TO WKS-GX                                     
002500     END-IF.                                                              
002510 BUSCA-O-AGREGA-GRP-E. EXIT.                                              
002520                                                                          
002530***************************************************************** CAL00510
002540*          S U B C A L I F I C A C I O N   D E   C O N F L I C T OCAL00520
002550***************************************************************** CAL00530
002560 CALIFICA-CONFLICTO SECTION.                                              
002570     IF WKS-CONT-ASG = 0                                                  
002580        MOVE 100.00 TO WKS-SCORE-CONFLICTO                                
002590     ELSE                                                                 
002600        COMPUTE WKS-SCORE-CONFLICTO ROUNDED =                             
002610                100 - ((WKS-CONFLICTOS / WKS-CONT-ASG * 100) * 2)         
002620        IF WKS-SCORE-CONFLICTO < 0                                        
002630           MOVE 0 TO WKS-SCORE-CONFLICTO                                  
002640        END-IF                                                            
002650     END-IF.                                                              
002660 CALIFICA-CONFLICTO-E. EXIT.                                              
002670                                                                          
002680***************************************************************** CAL00540
002690*          S U B C A L I F I C A C I O N   D E   U S O            CAL00550
002700***************************************************************** CAL00560
002710 CALIFICA-UTILIZACION SECTION.                                            
002720     MOVE 0 TO WKS-SUMA-UTIL-FAC                                          
002730     PERFORM HC1-L7 THRU HC1-L7-E                                         
002740             VARYING WKS-I FROM 1 BY 1                                    
002750             UNTIL WKS-I > WKS-CONT-FACID                                 
002760     IF WKS-CONT-FACID > 0                                                
002770        COMPUTE WKS-MEAN-UTIL-FAC ROUNDED =                               
002780                WKS-SUMA-UTIL-FAC / WKS-CONT-FACID                        
002790     ELSE                                                                 
002800        MOVE 0 TO WKS-MEAN-UTIL-FAC                                       
002810     END-IF                                                               
002820     MOVE 0 TO WKS-SUMA-UTIL-ROOM                                         
002830     PERFORM HC1-L8 THRU HC1-L8-E                                         
002840             VARYING WKS-I FROM 1 BY 1                                    
002850             UNTIL WKS-I > WKS-CONT-ROOMID                                
002860     IF WKS-CONT-ROOMID > 0                                               
002870        COMPUTE WKS-MEAN-UTIL-ROOM ROUNDED =                              
002880                WKS-SUMA-UTIL-ROOM / WKS-CONT-ROOMID                      
002890     ELSE                                                                 
002900        MOVE 0 TO WKS-MEAN-UTIL-ROOM                                      
002910     END-IF                                                               
002920     IF WKS-CONT-ASG = 0                                                  
002930        MOVE 0 TO WKS-SCORE-UTIL                                          
002940     ELSE                                                                 
002950        COMPUTE WKS-SCORE-UTIL ROUNDED =                                  
002960                (WKS-MEAN-UTIL-FAC + WKS-MEAN-UTIL-ROOM) / 2              
002970     END-IF.                                                              
002980 CALIFICA-UTILIZACION-E. EXIT.                                            
002990                                                                          
003000***************************************************************** CAL00570
003010*        S U B C A L I F I C A C I O N   V E R D E                CAL00580
003020***************************************************************** CAL00590
003030 CALIFICA-VERDE SECTION.                                                  
003040     MOVE 0 TO WKS-TOT-MOV WKS-TOT-POSIBLE                                
003050     PERFORM HC1-L9 THRU HC1-L9-E                                         
003060             VARYING WKS-I FROM 1 BY 1                                    
003070             UNTIL WKS-I > WKS-CONT-FACID                                 
003080     IF WKS-TOT-POSIBLE = 0                                               
003090        MOVE 100.00 TO WKS-SCORE-VERDE                                    
003100     ELSE                                                                 
003110        COMPUTE WKS-SCORE-VERDE ROUNDED =                                 
003120                100 - (WKS-TOT-MOV / WKS-TOT-POSIBLE * 100)               
003130        IF WKS-SCORE-VERDE < 0                                            
003140           MOVE 0 TO WKS-SCORE-VERDE                                      
003150        END-IF                                                            
003160     END-IF.                                                              
003170 CALIFICA-VERDE-E. EXIT.                                                  
003180                                                                          
003190***************************************************************** CAL00600
003200*        S U B C A L I F I C A C I O N   D E   F A T I G A        CAL00610
003210***************************************************************** CAL00620
003220 CALIFICA-FATIGA SECTION.                                                 
003230     MOVE 0 TO WKS-TOT-CHK WKS-TOT-VIO                                    
003240     PERFORM HC1-L10 THRU HC1-L10-E                                       
003250             VARYING WKS-I FROM 1 BY 1                                    
003260             UNTIL WKS-I > WKS-CONT-GRPID                                 
003270     IF WKS-TOT-CHK = 0                                                   
003280        MOVE 100.00 TO WKS-SCORE-FATIGA                                   
003290     ELSE                                                                 
003300        COMPUTE WKS-SCORE-FATIGA ROUNDED =                                
003310                100 - (WKS-TOT-VIO / WKS-TOT-CHK * 100)                   
003320        IF WKS-SCORE-FATIGA < 0                                           
003330           MOVE 0 TO WKS-SCORE-FATIGA                                     
003340        END-IF                                                            
003350     END-IF.                                                              
003360 CALIFICA-FATIGA-E. EXIT.                                                 
003370                                                                          
003380 CALCULA-TOTAL-PONDERADO SECTION.                                         
003390     COMPUTE WKS-FITNESS-TOTAL ROUNDED =                                  
003400             (WKS-SCORE-CONFLICTO * 0.40) +                               
003410             (WKS-SCORE-UTIL      * 0.25) +                               
003420             (WKS-SCORE-VERDE     * 0.20) +                               
003430             (WKS-SCORE-FATIGA    * 0.15).                                
003440 CALCULA-TOTAL-PONDERADO-E. EXIT.                                         
003450                                                                          
003460***************************************************************** CAL00630
003470*          I M P R E S I O N   D E   M E T R I C A S              CAL00640
003480***************************************************************** CAL00650
003490 IMPRIME-METRICAS SECTION.                                                
003500     MOVE SPACES TO REG-RPTLIN1                                           
003510     MOVE '1METRICAS DE CALIDAD DEL HORARIO (HORCAL1)'                    
003520          TO REG-RPTLIN1                                                  
003530     WRITE REG-RPTLIN1                                                    
003540     MOVE SPACES TO REG-RPTLIN1                                           
003550     MOVE 'SUBCALIFICACION DE CONFLICTO' TO RPTM-ETIQUETA                 
003560     MOVE WKS-SCORE-CONFLICTO             TO RPTM-VALOR                   
003570     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
003580     MOVE SPACES TO REG-RPTLIN1                                           
003590     MOVE 'SUBCALIFICACION DE UTILIZACION' TO RPTM-ETIQUETA               
003600     MOVE WKS-SCORE-UTIL                   TO RPTM-VALOR                  
003610     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
003620     MOVE SPACES TO REG-RPTLIN1                                           
003630     MOVE 'SUBCALIFICACION VERDE (MOVIMIENTO)' TO RPTM-ETIQUETA           
003640     MOVE WKS-SCORE-VERDE                       TO RPTM-VALOR             
003650     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
003660     MOVE SPACES TO REG-RPTLIN1                                           
003670     MOVE 'SUBCALIFICACION DE FATIGA' TO RPTM-ETIQUETA                    
003680     MOVE WKS-SCORE-FATIGA            TO RPTM-VALOR                       
003690     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
003700     MOVE SPACES TO REG-RPTLIN1                                           
003710     MOVE 'CALIFICACION TOTAL PONDERADA' TO RPTM-ETIQUETA                 
003720     MOVE WKS-FITNESS-TOTAL               TO RPTM-VALOR                   
003730     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS.                             
003740 IMPRIME-METRICAS-E. EXIT.                                                
003750                                                                          
003760*--> VOLCADO DE DIAGNOSTICO - SOLO CUANDO EL OPERADOR ENCIENDE EL         
003770*--> SWITCH UPSI-0 EN LA TARJETA DE EJECUCION (SOPORTE A SISTEMAS)        
003780 DIAGNOSTICO-PUNTAJES SECTION.                                            
003790     DISPLAY '*** VOLCADO DE PUNTAJES (UPSI-0) ***'                       
003800     PERFORM HC1-L11 THRU HC1-L11-E                                       
003810             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5                    
003820 DIAGNOSTICO-PUNTAJES-E. EXIT.                                            
003830                                                                          
003840 CIERRA-ARCHIVOS SECTION.                                                 
003850     CLOSE ASSIGNS RPTFILE.                                               
003860 CIERRA-ARCHIVOS-E. EXIT.                                                 
003870                                                                          
003880 HC1-L1-N1-N1 SECTION.                                                    
003890              MOVE 'N' TO WKS-OCF-PER (WKS-I WKS-DIA WKS-PP)              
003900              MOVE 'N' TO WKS-OCR-PER (WKS-I WKS-DIA WKS-PP).             
003910 HC1-L1-N1-N1-E. EXIT.                                                    
003920                                                                          
003930 HC1-L1-N1 SECTION.                                                       
003940           PERFORM HC1-L1-N1-N1 THRU HC1-L1-N1-N1-E                       
003950                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
003960 HC1-L1-N1-E. EXIT.                                                       
003970                                                                          
003980 HC1-L1 SECTION.                                                          
003990        PERFORM HC1-L1-N1 THRU HC1-L1-N1-E                                
004000                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
004010 HC1-L1-E. EXIT.                                                          
004020                                                                          
004030 HC1-L2-N1-N1 SECTION.                                                    
004040              MOVE 'N' TO WKS-OCG-PER (WKS-I WKS-DIA WKS-PP).             
004050 HC1-L2-N1-N1-E. EXIT.                                                    
004060                                                                          
004070 HC1-L2-N1 SECTION.                                                       
004080           PERFORM HC1-L2-N1-N1 THRU HC1-L2-N1-N1-E                       
004090                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
004100 HC1-L2-N1-E. EXIT.                                                       
004110                                                                          
004120 HC1-L2 SECTION.                                                          
004130        PERFORM HC1-L2-N1 THRU HC1-L2-N1-E                                
004140                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
004150 HC1-L2-E. EXIT.                                                          
004160                                                                          
004170 HC1-L3 SECTION.                                                          
004180        ADD 1 TO WKS-CONT-ASG                                             
004190        MOVE ASG-FAC-ID  TO WKS-BUSCA-ID                                  
004200        PERFORM BUSCA-O-AGREGA-FAC                                        
004210        MOVE ASG-ROOM-ID TO WKS-BUSCA-ID                                  
004220        PERFORM BUSCA-O-AGREGA-ROOM                                       
004230        MOVE ASG-GRP-ID  TO WKS-BUSCA-ID                                  
004240        PERFORM BUSCA-O-AGREGA-GRP                                        
004250        IF WKS-OCF-PER (WKS-FX ASG-DAY ASG-PERIOD) = 'Y'                  
004260           ADD 1 TO WKS-CONFLICTOS                                        
004270        END-IF                                                            
004280        IF WKS-OCR-PER (WKS-RX ASG-DAY ASG-PERIOD) = 'Y'                  
004290           ADD 1 TO WKS-CONFLICTOS                                        
004300        END-IF                                                            
004310        IF WKS-OCG-PER (WKS-GX ASG-DAY ASG-PERIOD) = 'Y'                  
004320           ADD 1 TO WKS-CONFLICTOS                                        
004330        END-IF                                                            
004340        MOVE 'Y' TO WKS-OCF-PER (WKS-FX ASG-DAY ASG-PERIOD)               
004350        MOVE ASG-ROOM-ID TO                                               
004360             WKS-OCF-SALON (WKS-FX ASG-DAY ASG-PERIOD)                    
004370        MOVE 'Y' TO WKS-OCR-PER (WKS-RX ASG-DAY ASG-PERIOD)               
004380        MOVE 'Y' TO WKS-OCG-PER (WKS-GX ASG-DAY ASG-PERIOD)               
004390        MOVE ASG-HEAVY    TO WKS-OCG-PESADA(WKS-GX ASG-DAY                
004400                                             ASG-PERIOD)                  
004410        ADD 1 TO WF-HORAS (WKS-FX)                                        
004420        ADD 1 TO WR-HORAS (WKS-RX)                                        
004430        READ ASSIGNS                                                      
004440          AT END MOVE HIGH-VALUES TO ASG-SUBJ-ID                          
004450        END-READ.                                                         
004460 HC1-L3-E. EXIT.                                                          
004470                                                                          
004480 HC1-L4 SECTION.                                                          
004490        IF WF-ID (WKS-I2) = WKS-BUSCA-ID                                  
004500           MOVE WKS-I2 TO WKS-FX                                          
004510           MOVE 0      TO WKS-SIGUE                                       
004520        END-IF.                                                           
004530 HC1-L4-E. EXIT.                                                          
004540                                                                          
004550 HC1-L5 SECTION.                                                          
004560        IF WR-ID (WKS-I2) = WKS-BUSCA-ID                                  
004570           MOVE WKS-I2 TO WKS-RX                                          
004580           MOVE 0      TO WKS-SIGUE                                       
004590        END-IF.                                                           
004600 HC1-L5-E. EXIT.                                                          
004610                                                                          
004620 HC1-L6 SECTION.                                                          
004630        IF WKS-GRPID-ENT (WKS-I2) = WKS-BUSCA-ID                          
004640           MOVE WKS-I2 TO WKS-GX                                          
004650           MOVE 0      TO WKS-SIGUE                                       
004660        END-IF.                                                           
004670 HC1-L6-E. EXIT.                                                          
004680                                                                          
004690 HC1-L7 SECTION.                                                          
004700        IF WF-HORAS (WKS-I) <= 6                                          
004710           COMPUTE WKS-UTIL-TMP ROUNDED =                                 
004720                   WF-HORAS (WKS-I) / 6 * 100                             
004730        ELSE                                                              
004740           COMPUTE WKS-UTIL-TMP ROUNDED =                                 
004750                   100 - ((WF-HORAS (WKS-I) - 6) * 10)                    
004760           IF WKS-UTIL-TMP < 0                                            
004770              MOVE 0 TO WKS-UTIL-TMP                                      
004780           END-IF                                                         
004790        END-IF                                                            
004800        ADD WKS-UTIL-TMP TO WKS-SUMA-UTIL-FAC.                            
004810 HC1-L7-E. EXIT.                                                          
004820                                                                          
004830 HC1-L8 SECTION.                                                          
004840        COMPUTE WKS-UTIL-TMP ROUNDED = WR-HORAS (WKS-I) / 7 * 100         
004850        IF WKS-UTIL-TMP > 100                                             
004860           MOVE 100 TO WKS-UTIL-TMP                                       
004870        END-IF                                                            
004880        ADD WKS-UTIL-TMP TO WKS-SUMA-UTIL-ROOM.                           
004890 HC1-L8-E. EXIT.                                                          
004900                                                                          
004910 HC1-L9-N1-N1 SECTION.                                                    
004920              IF WKS-OCF-PER (WKS-I WKS-DIA WKS-PP) = 'Y'                 
004930                 ADD 1 TO WKS-CLASES-DIA                                  
004940                 IF WKS-CLASES-DIA > 1 AND                                
004950                    WKS-OCF-SALON (WKS-I WKS-DIA WKS-PP) NOT =            
004960                    WKS-ULTIMO-SALON                                      
004970                    ADD 1 TO WKS-MOV-DIA                                  
004980                 END-IF                                                   
004990                 MOVE WKS-OCF-SALON (WKS-I WKS-DIA WKS-PP)                
005000                      TO WKS-ULTIMO-SALON                                 
005010              END-IF.                                                     
005020 HC1-L9-N1-N1-E. EXIT.                                                    
005030                                                                          
005040 HC1-L9-N1 SECTION.                                                       
005050           MOVE 0 TO WKS-CLASES-DIA WKS-MOV-DIA                           
005060           MOVE SPACES TO WKS-ULTIMO-SALON                                
005070           PERFORM HC1-L9-N1-N1 THRU HC1-L9-N1-N1-E                       
005080                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8            
005090           IF WKS-CLASES-DIA >= 2                                         
005100              COMPUTE WKS-POS-DIA = WKS-CLASES-DIA - 1                    
005110              ADD WKS-MOV-DIA  TO WKS-TOT-MOV                             
005120              ADD WKS-POS-DIA  TO WKS-TOT-POSIBLE                         
005130           END-IF.                                                        
005140 HC1-L9-N1-E. EXIT.                                                       
005150                                                                          
005160 HC1-L9 SECTION.                                                          
005170        PERFORM HC1-L9-N1 THRU HC1-L9-N1-E                                
005180                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
005190 HC1-L9-E. EXIT.                                                          
005200                                                                          
005210 HC1-L10-N1-N1 SECTION.                                                   
005220              IF WKS-OCG-PER (WKS-I WKS-DIA WKS-PP)     = 'Y' AND         
005230                 WKS-OCG-PER (WKS-I WKS-DIA WKS-PP + 1) = 'Y'             
005240                 ADD 1 TO WKS-CHK-DIA                                     
005250                 IF WKS-OCG-PESADA (WKS-I WKS-DIA WKS-PP)  = 'Y'          
005260                    AND                                                   
005270                    WKS-OCG-PESADA (WKS-I WKS-DIA WKS-PP + 1)             
005280                    = 'Y'                                                 
005290                    ADD 1 TO WKS-VIO-DIA                                  
005300                 END-IF                                                   
005310              END-IF.                                                     
005320 HC1-L10-N1-N1-E. EXIT.                                                   
005330                                                                          
005340 HC1-L10-N1 SECTION.                                                      
005350           MOVE 0 TO WKS-CHK-DIA WKS-VIO-DIA                              
005360           PERFORM HC1-L10-N1-N1 THRU HC1-L10-N1-N1-E                     
005370                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 7            
005380           ADD WKS-CHK-DIA TO WKS-TOT-CHK                                 
005390           ADD WKS-VIO-DIA TO WKS-TOT-VIO.                                
005400 HC1-L10-N1-E. EXIT.                                                      
005410                                                                          
005420 HC1-L10 SECTION.                                                         
005430        PERFORM HC1-L10-N1 THRU HC1-L10-N1-E                              
005440                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
005450 HC1-L10-E. EXIT.                                                         
005460                                                                          
005470 HC1-L11 SECTION.                                                         
005480        MOVE WKS-I TO WKS-DIA-CHR                                         
005490        IF WKS-DIA-CHR IS DIA-VALIDO                                      
005500           DISPLAY 'PUNTAJE (' WKS-I ') = '                               
005510                   WKS-PUNTAJE-TABLA (WKS-I)                              
005520        END-IF.                                                           
005530 HC1-L11-E. EXIT.                                                         
