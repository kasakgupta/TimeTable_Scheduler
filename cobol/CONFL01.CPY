000100***************************************************************** CNF00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *CNF00020
000300* REGISTRO DE CONFLICTO (SALIDA DEL RESOLUTOR DE CONFLICTOS)     *CNF00030
000400***************************************************************** CNF00040
000500* CREADO     : 14/02/2004  E.RAMIREZ (PEDR)   BPM-196630         *CNF00050
000600***************************************************************** CNF00060
000700*--> REGISTRO DE 49 POSICIONES SIN ESPACIO SOBRANTE - TODOS LOS           
000800*--> CAMPOS SE UTILIZAN, NO SE AGREGA FILLER DE RELLENO                   
000900 01  REG-CONFL01.                                                         
001000     05  CON-ID                      PIC X(12).                           
001100     05  CON-TYPE                    PIC X(16).                           
001200         88  CON-FACULTAD                VALUE 'FACULTY_OVERLAP '.        
001300         88  CON-SALON                   VALUE 'ROOM_BOOKING    '.        
001400         88  CON-ESTUDIANTE              VALUE 'STUDENT_CLASH   '.        
001500     05  CON-SEVERITY                PIC X(08).                           
001600     05  CON-RES-ID                  PIC X(08).                           
001700     05  CON-DAY                     PIC 9(01).                           
001800     05  CON-PERIOD                  PIC 9(01).                           
001900     05  CON-COUNT                   PIC 9(02).                           
002000     05  CON-RESOLVED                PIC X(01).                           
002100         88  CON-YA-RESUELTO             VALUE 'Y'.                       
