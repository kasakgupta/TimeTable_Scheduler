000100***************************************************************** OPT00010
000110* FECHA       : 11/01/1985                                       *OPT00020
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *OPT00030
000130* APLICACION  : HORARIOS ACADEMICOS / NEP 2020                   *OPT00040
000140* PROGRAMA    : HOROPT1                                          *OPT00050
000150* TIPO        : BATCH                                            *OPT00060
000160* DESCRIPCION : CALCULA EL PUNTAJE DE OPTIMIZACION DEL HORARIO,  *OPT00070
000170*             : ULTIMO PASO DE LA SUITE. RECIBE POR TARJETA DE   *OPT00080
000180*             : PARAMETROS LOS RESULTADOS DE LOS PASOS ANTERIORES*OPT00090
000190*             : (CONFLICTOS RESTANTES, UTILIZACION, VERDE).      *OPT00100
000200* ARCHIVOS    : RPTFILE=S (EXTIENDE)                             *OPT00110
000210* PARAMETROS  : TARJETA SYSIN - CONFLICTOS/UTILIZACION/VERDE     *OPT00120
000220* ACCION (ES) : C=CALCULA PUNTAJE DE OPTIMIZACION                *OPT00130
000230* INSTALADO   : 11/01/1985                                       *OPT00140
000240* BPM/RATIONAL: 199904                                           *OPT00150
000250***************************************************************** OPT00160
000260* BITACORA DE CAMBIOS                                             OPT00170
000270*  11/01/1985 PEDR BPM-199904 VERSION ORIGINAL                   *OPT00180
000280*  09/11/1999 MC   BPM-118820 AJUSTE Y2K GENERAL DE LA SUITE     *OPT00190
000290*             DE HORARIOS (REVISADO Y REINCORPORADO 2006)        *OPT00200
000300*  05/02/2008 PEDR BPM-210115 SE ACLARA ESCALA DE PARAMETROS DE  *OPT00210
000310*             UTILIZACION Y VERDE RECIBIDOS EN TARJETA (0-100)   *OPT00220
000320*  22/07/2009 PEDR BPM-215180 SE ESTANDARIZA EL REPORTE COMBINADO*OPT00230
000330*             DE 132 COLUMNAS PARA TODA LA SUITE                 *OPT00240
000340*  11/05/2012 AG   BPM-229117 SE AGREGA VOLCADO DE DIAGNOSTICO   *OPT00250
000350*             CONTROLADO POR SWITCH UPSI-0                       *OPT00260
000360***************************************************************** OPT00270
000370 IDENTIFICATION DIVISION.                                                 
000380 PROGRAM-ID.                    HOROPT1.                                  
000390 AUTHOR.                        ERICK RAMIREZ.                            
000400 INSTALLATION.                  DEPTO SISTEMAS ACADEMICOS.                
000410 DATE-WRITTEN.                  11/01/1985.                               
000420 DATE-COMPILED.                 11/01/1985.                               
000430 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM                                                   
000480     CLASS DIA-VALIDO IS '1' THRU '5'                                     
000490     UPSI-0 ON  STATUS IS BANDERA-DUMP-ACTIVA                             
000500            OFF STATUS IS BANDERA-DUMP-INACTIVA.                          
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT RPTFILE ASSIGN TO RPTFILE                                     
000540            ORGANIZATION  IS LINE SEQUENTIAL                              
000550            FILE STATUS   IS FS-RPTFILE                                   
000560                              FSE-RPTFILE.                                
000570                                                                          
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600***************************************************************** OPT00280
000610*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *OPT00290
000620***************************************************************** OPT00300
000630*   SALIDA  - REPORTE COMBINADO 132 COLUMNAS (SECC OPTIMIZACION).         
000640 FD RPTFILE.                                                              
000650    COPY RPTLIN1.                                                         
000660 WORKING-STORAGE SECTION.                                                 
000670***************************************************************** OPT00310
000680*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *OPT00320
000690***************************************************************** OPT00330
000700 01 WKS-FS-STATUS.                                                        
000710    02 FS-RPTFILE                 PIC 9(02) VALUE ZEROES.                 
000720    02 FSE-RPTFILE                 PIC S9(4) COMP-5 VALUE ZERO.           
000730 01 WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS PIC X(04).                    
000740***************************************************************** OPT00340
000750*        TARJETA DE PARAMETROS (SYSIN) - RESULTADOS PREVIOS      *OPT00350
000760***************************************************************** OPT00360
000770 01 WKS-PARM-CARD.                                                        
000780    02 WKS-PARM-CONFLICTOS        PIC 9(03).                              
000790    02 FILLER                     PIC X(01).                              
000800    02 WKS-PARM-UTILIZACION       PIC 9(03)V99.                           
000810    02 FILLER                     PIC X(01).                              
000820    02 WKS-PARM-VERDE             PIC 9(03)V99.                           
000830    02 FILLER                     PIC X(65).                              
000840 01 WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.                              
000850    02 WKS-PARM-TABLA OCCURS 4 TIMES PIC X(20).                           
000860***************************************************************** OPT00370
000870*        RECURSOS DE CALCULO DEL PUNTAJE DE OPTIMIZACION         *OPT00380
000880***************************************************************** OPT00390
000890 01 WKS-UTIL-ESCALADA             PIC S9(3)V99 VALUE ZERO.                
000900 01 WKS-VERDE-ESCALADA            PIC S9(3)V99 VALUE ZERO.                
000910 01 WKS-SCORE-OPTIMIZACION        PIC S9(3)V99 VALUE ZERO.                
000920 01 WKS-SCORE-OPTIMIZACION-R REDEFINES WKS-SCORE-OPTIMIZACION             
000930                                  PIC S9(3)V99.                           
000940***************************************************************** OPT00400
000950*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *OPT00410
000960***************************************************************** OPT00420
000970*--> BYTE DE VALIDACION DE LA CLASE DIA-VALIDO, USADO SOLO EN EL          
000980*--> VOLCADO DE DIAGNOSTICO; NO PERTENECE A NINGUN GRUPO LOGICO           
000990 77 WKS-DIA-CHR                   PIC 9(01) VALUE ZERO.                   
001000 77 WKS-MASCARA-PCT               PIC ZZZ9.99.                            
001010 01 WKS-MASCARA-CNT               PIC ZZ9.                                
001020***************************************************************** OPT00430
001030 PROCEDURE DIVISION.                                                      
001040***************************************************************** OPT00440
001050*               S E C C I O N    P R I N C I P A L               *OPT00450
001060***************************************************************** OPT00460
001070 000-MAIN SECTION.                                                        
001080     PERFORM APERTURA-ARCHIVOS                                            
001090     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
001100     PERFORM CALCULA-PUNTAJE-OPTIMIZACION                                 
001110     PERFORM IMPRIME-ENCABEZADO                                           
001120     IF BANDERA-DUMP-ACTIVA                                               
001130        PERFORM DIAGNOSTICO-OPTIMIZACION                                  
001140     END-IF                                                               
001150     PERFORM CIERRA-ARCHIVOS                                              
001160     STOP RUN.                                                            
001170 000-MAIN-E. EXIT.                                                        
001180                                                                          
001190 APERTURA-ARCHIVOS SECTION.                                               
001200     OPEN EXTEND RPTFILE                                                  
001210     IF FS-RPTFILE NOT = 0                                                
001220        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE HOROPT1 ***'              
001230        DISPLAY 'ESTADO CRUDO: ' WKS-FS-STATUS-R                          
001240        MOVE 91 TO RETURN-CODE                                            
001250        STOP RUN                                                          
001260     END-IF.                                                              
001270 APERTURA-ARCHIVOS-E. EXIT.                                               
001280                                                                          
001290***************************************************************** OPT00470
001300*   C A L C U L O   D E L   P U N T A J E   D E                  *OPT00480
001310*   O P T I M I Z A C I O N                                       OPT00490
001320***************************************************************** OPT00500
001330*--> LA TARJETA TRAE UTILIZACION Y VERDE EN ESCALA 0-100; SE      OPT00510
001340*--> DIVIDEN ENTRE 100 PARA QUE LOS BONOS QUEDEN EN 0-10 Y 0-5    OPT00520
001350 CALCULA-PUNTAJE-OPTIMIZACION SECTION.                                    
001360     COMPUTE WKS-UTIL-ESCALADA = WKS-PARM-UTILIZACION / 100               
001370     COMPUTE WKS-VERDE-ESCALADA = WKS-PARM-VERDE / 100                    
001380     COMPUTE WKS-SCORE-OPTIMIZACION ROUNDED =                             
001390             85 - (WKS-PARM-CONFLICTOS * 5) +                             
001400             (WKS-UTIL-ESCALADA * 10) + (WKS-VERDE-ESCALADA * 5)          
001410     IF WKS-SCORE-OPTIMIZACION < 0                                        
001420        MOVE 0 TO WKS-SCORE-OPTIMIZACION                                  
001430     END-IF                                                               
001440     IF WKS-SCORE-OPTIMIZACION > 100                                      
001450        MOVE 100 TO WKS-SCORE-OPTIMIZACION                                
001460     END-IF.                                                              
001470 CALCULA-PUNTAJE-OPTIMIZACION-E. EXIT.                                    
001480                                                                          
001490***************************************************************** OPT00530
001500*   S E C C I O N   5   D E L   R E P O R T E   C O M B I N A D O OPT00540
001510*   P U N T A J E   D E   O P T I M I Z A C I O N                 OPT00550
001520***************************************************************** OPT00560
001530 IMPRIME-ENCABEZADO SECTION.                                              
001540     MOVE SPACES TO REG-RPTLIN1                                           
001550     MOVE '1PUNTAJE DE OPTIMIZACION DEL HORARIO (HOROPT1)'                
001560          TO REG-RPTLIN1                                                  
001570     WRITE REG-RPTLIN1                                                    
001580     MOVE SPACES TO REG-RPTLIN1                                           
001590     MOVE 'PUNTAJE DE OPTIMIZACION GENERAL' TO RPTM-ETIQUETA              
001600     MOVE WKS-SCORE-OPTIMIZACION            TO RPTM-VALOR                 
001610     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
001620     MOVE SPACES TO REG-RPTLIN1                                           
001630     MOVE 'CONFLICTOS RESTANTES USADOS'     TO RPTM-ETIQUETA              
001640     MOVE WKS-PARM-CONFLICTOS               TO RPTM-VALOR                 
001650     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
001660     MOVE SPACES TO REG-RPTLIN1                                           
001670     MOVE 'TASA DE UTILIZACION USADA'       TO RPTM-ETIQUETA              
001680     MOVE WKS-PARM-UTILIZACION              TO RPTM-VALOR                 
001690     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS                              
001700     MOVE SPACES TO REG-RPTLIN1                                           
001710     MOVE 'REDUCCION DE MOVIMIENTO USADA'   TO RPTM-ETIQUETA              
001720     MOVE WKS-PARM-VERDE                    TO RPTM-VALOR                 
001730     WRITE REG-RPTLIN1 FROM RPT-DET-METRICAS.                             
001740 IMPRIME-ENCABEZADO-E. EXIT.                                              
001750                                                                          
001760*--> VOLCADO DE DIAGNOSTICO - SOLO CUANDO EL OPERADOR ENCIENDE EL         
001770*--> SWITCH UPSI-0 EN LA TARJETA DE EJECUCION (SOPORTE A SISTEMAS)        
001780 DIAGNOSTICO-OPTIMIZACION SECTION.                                        
001790     DISPLAY '*** VOLCADO DE OPTIMIZACION (UPSI-0) ***'                   
001800     DISPLAY 'CONFLICTOS RESTANTES: ' WKS-PARM-CONFLICTOS                 
001810     DISPLAY 'UTILIZACION RECIBIDA: ' WKS-PARM-UTILIZACION                
001820     DISPLAY 'VERDE RECIBIDO      : ' WKS-PARM-VERDE                      
001830     DISPLAY 'UTIL ESCALADA       : ' WKS-UTIL-ESCALADA                   
001840     DISPLAY 'VERDE ESCALADO      : ' WKS-VERDE-ESCALADA                  
001850     DISPLAY 'PUNTAJE FINAL       : ' WKS-SCORE-OPTIMIZACION              
001860     MOVE 1 TO WKS-DIA-CHR                                                
001870     IF WKS-DIA-CHR IS DIA-VALIDO                                         
001880        DISPLAY 'CLASE CONTROL DIA-VALIDO OPERATIVA (DX=1)'               
001890     END-IF.                                                              
001900 DIAGNOSTICO-OPTIMIZACION-E. EXIT.                                        
001910                                                                          
001920***************************************************************** OPT00570
001930*               C I E R R E   D E   A R C H I V O S              *OPT00580
001940***************************************************************** OPT00590
001950 CIERRA-ARCHIVOS SECTION.                                                 
001960     CLOSE RPTFILE.                                                       
001970 CIERRA-ARCHIVOS-E. EXIT.                                                 
