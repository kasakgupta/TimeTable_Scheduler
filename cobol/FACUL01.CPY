000100***************************************************************** FAC00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *FAC00020
000300* MAESTRO DE CATEDRATICOS (DISPONIBILIDAD Y PREFERENCIAS)        *FAC00030
000400***************************************************************** FAC00040
000500* CREADO     : 04/03/1991  J.ALVARADO (JA)    TLCU1C04           *FAC00050
000600* MODIFICADO : 09/11/1999  M.CASTELLANOS (MC) BPM-118820         *FAC00060
000700*              AJUSTE Y2K GENERAL DE LA SUITE DE HORARIOS        *FAC00070
000800* MODIFICADO : 30/08/2006  E.RAMIREZ (PEDR)   BPM-204411         *FAC00080
000900*              SE REDEFINE FAC-UNAVAIL COMO REJILLA DIA/PERIODO  *FAC00090
001000*              PARA USO DIRECTO DEL CALIFICADOR DE CANDIDATOS    *FAC00100
001100***************************************************************** FAC00110
001200 01  REG-FACUL01.                                                         
001300     05  FAC-ID                      PIC X(08).                           
001400     05  FAC-NAME                    PIC X(30).                           
001500     05  FAC-MAX-CONSEC              PIC 9(01).                           
001600     05  FAC-MIN-GAP                 PIC 9(01).                           
001700     05  FAC-PREF-DAYS.                                                   
001800         10  FAC-PREF-DAYS-D         PIC X(01) OCCURS 5 TIMES.            
001900     05  FAC-UNAVAIL                 PIC X(40).                           
002000     05  FAC-UNAVAIL-R REDEFINES FAC-UNAVAIL.                             
002100         10  FAC-UNAVAIL-DIA OCCURS 5 TIMES.                              
002200             15  FAC-UNAVAIL-PER     PIC X(01) OCCURS 8 TIMES.            
002300*--> QUEDAN 2 POSICIONES LIBRES DE LAS 87 DEL REGISTRO ORIGINAL           
002400     05  FILLER                      PIC X(02).                           
