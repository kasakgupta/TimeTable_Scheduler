000100***************************************************************** SUB00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *SUB00020
000300* MAESTRO DE MATERIAS (PLAN DE ESTUDIOS NEP)                     *SUB00030
000400***************************************************************** SUB00040
000500* CREADO     : 04/03/1991  J.ALVARADO (JA)    TLCU1C04           *SUB00050
000600* MODIFICADO : 22/07/1998  M.CASTELLANOS (MC) BPM-114477         *SUB00060
000700*              AJUSTE Y2K - NO HAY CAMPOS DE FECHA EN ESTE       *SUB00070
000800*              REGISTRO, SOLO SE REVISO ANCHO DE CAMPOS          *SUB00080
000900* MODIFICADO : 14/02/2004  E.RAMIREZ (PEDR)   BPM-196630         *SUB00090
001000*              SE AGREGA SUBJ-DEPT PARA CONTROL DE DISCIPLINA    *SUB00100
001100*              MULTIDISCIPLINARIA SEGUN NUEVO REQUERIMIENTO      *SUB00110
001200***************************************************************** SUB00120
001300 01  REG-SUBJT01.                                                         
001400     05  SUBJ-ID                     PIC X(08).                           
001500     05  SUBJ-NAME                   PIC X(30).                           
001600     05  SUBJ-TYPE                   PIC X(20).                           
001700         88  SUBJ-TIPO-MAJOR             VALUE 'MAJOR'.                   
001800         88  SUBJ-TIPO-MINOR             VALUE 'MINOR'.                   
001900         88  SUBJ-TIPO-SKILL             VALUE 'SKILL'.                   
002000         88  SUBJ-TIPO-ABILITY           VALUE                            
002100                 'ABILITY_ENHANCEMENT'.                                   
002200         88  SUBJ-TIPO-VALUE-ADD         VALUE 'VALUE_ADDED'.             
002300         88  SUBJ-TIPO-CORE              VALUE 'CORE'.                    
002400         88  SUBJ-TIPO-ELECTIVE          VALUE 'ELECTIVE'.                
002500         88  SUBJ-TIPO-INTERNSHIP        VALUE 'INTERNSHIP'.              
002600     05  SUBJ-CREDITS                PIC 9(02).                           
002700     05  SUBJ-THEORY-HRS             PIC 9(02).                           
002800     05  SUBJ-PRACT-HRS              PIC 9(02).                           
002900     05  SUBJ-FACULTY-ID             PIC X(08).                           
003000     05  SUBJ-SEMESTER               PIC 9(02).                           
003100     05  SUBJ-PROGRAM                PIC X(10).                           
003200     05  SUBJ-DEPT                   PIC X(15).                           
003300     05  SUBJ-HEAVY-FLAG             PIC X(01).                           
003400         88  SUBJ-ES-PESADA              VALUE 'Y'.                       
003500         88  SUBJ-NO-ES-PESADA           VALUE 'N'.                       
003600*--> SIN ESPACIO SOBRANTE MAS QUE EL FILLER, EL LARGO TOTAL DE            
003700*--> REGISTRO (110) QUEDA CUBIERTO POR LOS CAMPOS MAS EL FILLER           
003800     05  FILLER                      PIC X(10).                           
