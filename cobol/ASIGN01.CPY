000100***************************************************************** ASG00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *ASG00020
000300* ASIGNACION DE HORARIO (SALIDA DEL COLOCADOR VORAZ, ENTRADA     *ASG00030
000400* DE CALIFICADOR DE CALIDAD Y RESOLUTOR DE CONFLICTOS)           *ASG00040
000500***************************************************************** ASG00050
000600* CREADO     : 14/02/2004  E.RAMIREZ (PEDR)   BPM-196630         *ASG00060
000700* MODIFICADO : 30/08/2006  E.RAMIREZ (PEDR)   BPM-204411         *ASG00070
000800*              SE AGREGA ASG-HEAVY PARA EL CALCULO DE FATIGA     *ASG00080
000900***************************************************************** ASG00090
001000*--> REGISTRO DE 74 POSICIONES SIN ESPACIO SOBRANTE - TODOS LOS           
001100*--> CAMPOS SE UTILIZAN, NO SE AGREGA FILLER DE RELLENO                   
001200 01  REG-ASIGN01.                                                         
001300     05  ASG-SUBJ-ID                 PIC X(12).                           
001400     05  ASG-SUBJ-NAME               PIC X(34).                           
001500     05  ASG-FAC-ID                  PIC X(08).                           
001600     05  ASG-GRP-ID                  PIC X(08).                           
001700     05  ASG-ROOM-ID                 PIC X(08).                           
001800     05  ASG-DAY                     PIC 9(01).                           
001900     05  ASG-PERIOD                  PIC 9(01).                           
002000     05  ASG-DURATION                PIC 9(01).                           
002100     05  ASG-HEAVY                   PIC X(01).                           
002200         88  ASG-ES-PESADA               VALUE 'Y'.                       
