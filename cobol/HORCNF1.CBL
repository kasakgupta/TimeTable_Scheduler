000100***************************************************************** CNF10010
000110* FECHA       : 19/09/1984                                       *CNF10020
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *CNF10030
000130* APLICACION  : HORARIOS ACADEMICOS / NEP 2020                   *CNF10040
000140* PROGRAMA    : HORCNF1                                          *CNF10050
000150* TIPO        : BATCH                                            *CNF10060
000160* DESCRIPCION : RESOLUTOR DE CONFLICTOS DE HORARIO. DETECTA      *CNF10070
000170*             : TRASLAPES DE CATEDRATICO, SALON Y GRUPO SOBRE    *CNF10080
000180*             : EL HORARIO GENERADO, INTENTA REUBICAR LA ULTIMA  *CNF10090
000190*             : CLASE EN CONFLICTO Y EMITE EL MAPA DE CALOR      *CNF10100
000200* ARCHIVOS    : ASSIGNS=E, CONFLICTS=S, RPTFILE=S (EXTIENDE)     *CNF10110
000210* ACCION (ES) : C=RESUELVE CONFLICTOS                            *CNF10120
000220* INSTALADO   : 19/09/1984                                       *CNF10130
000230* BPM/RATIONAL: 199904                                           *CNF10140
000240***************************************************************** CNF10150
000250* BITACORA DE CAMBIOS                                             CNF10160
000260*  19/09/1984 PEDR BPM-199904 VERSION ORIGINAL                   *CNF10170
000270*  09/11/1999 MC   BPM-118820 AJUSTE Y2K GENERAL DE LA SUITE     *CNF10180
000280*             DE HORARIOS (REVISADO Y REINCORPORADO 2005)        *CNF10190
000290*  14/04/2007 PEDR BPM-207733 SE AGREGA REUBICACION AUTOMATICA   *CNF10200
000300*             DE SALON CUANDO EL TRASLAPE ES DE TIPO SALON       *CNF10210
000310*  19/03/2008 MC   BPM-211027 SE CORRIGE REDONDEO DE PORCENTAJES *CNF10220
000320*             (HEREDADO DEL MODULO DE CALIFICACION)              *CNF10230
000330*  22/07/2009 PEDR BPM-215180 SE ESTANDARIZA EL REPORTE COMBINADO*CNF10240
000340*             DE 132 COLUMNAS PARA TODA LA SUITE                 *CNF10250
000350*  03/02/2011 AG   BPM-225502 SE AGREGA EL MAPA DE CALOR POR DIA *CNF10260
000360*  11/05/2012 AG   BPM-229117 SE AGREGA VOLCADO DE DIAGNOSTICO   *CNF10270
000370*             CONTROLADO POR SWITCH UPSI-0                       *CNF10280
000380***************************************************************** CNF10290
000390 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID.                    HORCNF1.                                  
000410 AUTHOR.                        ERICK RAMIREZ.                            
000420 INSTALLATION.                  DEPTO SISTEMAS ACADEMICOS.                
000430 DATE-WRITTEN.                  19/09/1984.                               
000440 DATE-COMPILED.                 19/09/1984.                               
000450 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS DIA-VALIDO IS '1' THRU '5'                                     
000510     UPSI-0 ON  STATUS IS BANDERA-DUMP-ACTIVA                             
000520            OFF STATUS IS BANDERA-DUMP-INACTIVA.                          
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT ASSIGNS ASSIGN TO ASSIGNS                                     
000560            ORGANIZATION  IS LINE SEQUENTIAL                              
000570            FILE STATUS   IS FS-ASSIGNS                                   
000580                              FSE-ASSIGNS.                                
000590                                                                          
000600     SELECT CONFLICTS ASSIGN TO CONFLICTS                                 
000610            ORGANIZATION  IS LINE SEQUENTIAL                              
000620            FILE STATUS   IS FS-CONFLICTS                                 
000630                              FSE-CONFLICTS.                              
000640                                                                          
000650     SELECT RPTFILE ASSIGN TO RPTFILE                                     
000660            ORGANIZATION  IS LINE SEQUENTIAL                              
000670            FILE STATUS   IS FS-RPTFILE                                   
000680                              FSE-RPTFILE.                                
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720***************************************************************** CNF10300
000730*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              CNF10310
000740***************************************************************** CNF10320
000750*   ENTRADA - HORARIO GENERADO POR HORGEN1.                               
000760*   SALIDA  - CONFLICTOS REMANENTES DESPUES DE LA REUBICACION.            
000770*   SALIDA  - REPORTE COMBINADO 132 COLUMNAS (SECC CONFLICTOS).           
000780 FD ASSIGNS.                                                              
000790    COPY ASIGN01.                                                         
000800 FD CONFLICTS.                                                            
000810    COPY CONFL01.                                                         
000820 FD RPTFILE.                                                              
000830    COPY RPTLIN1.                                                         
000840 WORKING-STORAGE SECTION.                                                 
000850***************************************************************** CNF10330
000860*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS            CNF10340
000870***************************************************************** CNF10350
000880 01 WKS-FS-STATUS.                                                        
000890    02 FS-ASSIGNS                PIC 9(02) VALUE ZEROES.                  
000900    02 FSE-ASSIGNS                PIC S9(4) COMP-5 VALUE ZERO.            
000910    02 FS-CONFLICTS               PIC 9(02) VALUE ZEROES.                 
000920    02 FSE-CONFLICTS              PIC S9(4) COMP-5 VALUE ZERO.            
000930    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.                  
000940    02 FSE-RPTFILE                PIC S9(4) COMP-5 VALUE ZERO.            
000950 01 WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS PIC X(12).                    
000960***************************************************************** CNF10360
000970*        TABLA DE ASIGNACIONES EN MEMORIA (SUJETA A REUBICACION)  CNF10370
000980***************************************************************** CNF10380
000990 01 WKS-TAB-ASG.                                                          
001000    05 WKS-ASG-ENT OCCURS 4000 TIMES.                                     
001010       10 A-SUBJ-ID               PIC X(12).                              
001020       10 A-SUBJ-NAME             PIC X(34).                              
001030       10 A-FAC-ID                PIC X(08).                              
001040       10 A-GRP-ID                PIC X(08).                              
001050       10 A-ROOM-ID               PIC X(08).                              
001060       10 A-DAY                   PIC 9(01).                              
001070       10 A-PERIOD                PIC 9(01).                              
001080       10 A-DURATION              PIC 9(01).                              
001090       10 A-HEAVY                 PIC X(01).                              
001100 01 WKS-CONT-ASG                  PIC 9(05) VALUE ZERO.                   
001110***************************************************************** CNF10390
001120*        TABLAS DINAMICAS DE RECURSOS VISTOS EN EL ARCHIVO        CNF10400
001130***************************************************************** CNF10410
001140 01 WKS-TAB-FACID.                                                        
001150    05 WKS-FACID-ENT OCCURS 80 TIMES PIC X(08).                           
001160 01 WKS-CONT-FACID                PIC 9(04) VALUE ZERO.                   
001170                                                                          
001180 01 WKS-TAB-ROOMID.                                                       
001190    05 WKS-ROOMID-ENT OCCURS 80 TIMES PIC X(08).                          
001200 01 WKS-CONT-ROOMID               PIC 9(04) VALUE ZERO.                   
001210                                                                          
001220 01 WKS-TAB-GRPID.                                                        
001230    05 WKS-GRPID-ENT OCCURS 200 TIMES PIC X(08).                          
001240 01 WKS-CONT-GRPID                PIC 9(04) VALUE ZERO.                   
001250***************************************************************** CNF10420
001260*          REJILLAS DE OCUPACION (CUENTA Y ULTIMO INDICE)        *CNF10430
001270***************************************************************** CNF10440
001280 01 WKS-OCUPA-FAC.                                                        
001290    05 WKS-OCF OCCURS 80 TIMES.                                           
001300       10 WKS-OCF-DIA OCCURS 5 TIMES.                                     
001310          15 WKS-OCF-CNT          PIC 9(02) OCCURS 8 TIMES.               
001320          15 WKS-OCF-ULT          PIC 9(04) OCCURS 8 TIMES.               
001330 01 WKS-OCUPA-ROOM.                                                       
001340    05 WKS-OCR OCCURS 80 TIMES.                                           
001350       10 WKS-OCR-DIA OCCURS 5 TIMES.                                     
001360          15 WKS-OCR-CNT          PIC 9(02) OCCURS 8 TIMES.               
001370          15 WKS-OCR-ULT          PIC 9(04) OCCURS 8 TIMES.               
001380 01 WKS-OCUPA-GRP.                                                        
001390    05 WKS-OCG OCCURS 200 TIMES.                                          
001400       10 WKS-OCG-DIA OCCURS 5 TIMES.                                     
001410          15 WKS-OCG-CNT          PIC 9(02) OCCURS 8 TIMES.               
001420          15 WKS-OCG-ULT          PIC 9(04) OCCURS 8 TIMES.               
001430***************************************************************** CNF10450
001440*          TABLA DE CONFLICTOS DETECTADOS (RESULTADO FINAL)      *CNF10460
001450***************************************************************** CNF10470
001460 01 WKS-TAB-CONF.                                                         
001470    05 WKS-CONF-ENT OCCURS 2000 TIMES.                                    
001480       10 C-TYPE                  PIC X(16).                              
001490       10 C-RES-ID                PIC X(08).                              
001500       10 C-DAY                   PIC 9(01).                              
001510       10 C-PERIOD                PIC 9(01).                              
001520       10 C-COUNT                 PIC 9(02).                              
001530 01 WKS-CONT-CONF                 PIC 9(05) VALUE ZERO.                   
001540***************************************************************** CNF10480
001550*          CONTADORES DE TOTALES POR TIPO Y MAPA DE CALOR        *CNF10490
001560***************************************************************** CNF10500
001570 01 WKS-CONT-TOTALES.                                                     
001580    02 WKS-TOT-FACCONF            PIC 9(05) VALUE ZERO.                   
001590    02 WKS-TOT-ROOCONF            PIC 9(05) VALUE ZERO.                   
001600    02 WKS-TOT-STUCONF            PIC 9(05) VALUE ZERO.                   
001610 01 WKS-CONT-TOTALES-R REDEFINES WKS-CONT-TOTALES.                        
001620    02 WKS-TOT-TABLA OCCURS 3 TIMES PIC 9(05).                            
001630                                                                          
001640 01 WKS-HEAT-SEMANA.                                                      
001650    02 WKS-HEAT-DIA OCCURS 5 TIMES.                                       
001660       05 WKS-HEAT-CNT             PIC 9(03) VALUE ZERO.                  
001670       05 WKS-HEAT-NIVEL           PIC X(06) VALUE SPACES.                
001680 01 WKS-HEAT-SEMANA-R REDEFINES WKS-HEAT-SEMANA.                          
001690    02 WKS-HEAT-RENGLON OCCURS 5 TIMES PIC X(09).                         
001700***************************************************************** CNF10510
001710*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *CNF10520
001720***************************************************************** CNF10530
001730 01 WKS-VARIABLES-TRABAJO.                                                
001740    02 WKS-I                     PIC 9(04) VALUE ZERO.                    
001750    02 WKS-I2                    PIC 9(04) VALUE ZERO.                    
001760    02 WKS-DIA                   PIC 9(02) VALUE ZERO.                    
001770    02 WKS-PP                    PIC 9(02) VALUE ZERO.                    
001780    02 WKS-FX                    PIC 9(04) VALUE ZERO.                    
001790    02 WKS-RX                    PIC 9(04) VALUE ZERO.                    
001800    02 WKS-GX                    PIC 9(04) VALUE ZERO.                    
001810    02 WKS-BUSCA-ID               PIC X(08) VALUE SPACES.                 
001820    02 WKS-IX-CLASE               PIC 9(04) VALUE ZERO.                   
001830    02 WKS-DIA-LIBRE              PIC 9(02) VALUE ZERO.                   
001840    02 WKS-PER-LIBRE              PIC 9(02) VALUE ZERO.                   
001850    02 WKS-SALON-LIBRE            PIC 9(04) VALUE ZERO.                   
001860    02 WKS-SEQ-FACCONF            PIC 9(04) VALUE ZERO.                   
001870    02 WKS-SEQ-ROOCONF            PIC 9(04) VALUE ZERO.                   
001880    02 WKS-SEQ-STUCONF            PIC 9(04) VALUE ZERO.                   
001890    02 WKS-CONT-RESOL             PIC 9(05) VALUE ZERO.                   
001900 01 WKS-MASCARA                   PIC 9(04).                              
001910*--> SWITCHES DE CONTROL Y BYTE DE VALIDACION USADOS EN VARIAS            
001920*--> RUTINAS DE BUSQUEDA/REUBICACION; NO PERTENECEN A NINGUN              
001930*--> GRUPO LOGICO DEL PROGRAMA                                            
001940 77 WKS-SIGUE                     PIC 9(01) VALUE ZERO.                   
001950 77 WKS-ENCONTRO                  PIC X(01) VALUE 'N'.                    
001960 77 WKS-DIA-CHR                   PIC 9(01) VALUE ZERO.                   
001970***************************************************************** CNF10540
001980 PROCEDURE DIVISION.                                                      
001990***************************************************************** CNF10550
002000*               S E C C I O N    P R I N C I P A L               *CNF10560
002010***************************************************************** CNF10570
002020 000-MAIN SECTION.                                                        
002030     PERFORM APERTURA-ARCHIVOS                                            
002040     PERFORM INICIALIZA-REJILLAS                                          
002050     PERFORM CARGA-ASIGNACIONES                                           
002060     PERFORM DETECTA-CONFLICTOS                                           
002070     PERFORM RESUELVE-CONFLICTOS                                          
002080     PERFORM INICIALIZA-REJILLAS                                          
002090     PERFORM RECALCULA-OCUPACION                                          
002100     MOVE 0 TO WKS-CONT-CONF                                              
002110     PERFORM DETECTA-CONFLICTOS                                           
002120     PERFORM ESCRIBE-CONFLICTOS                                           
002130     PERFORM CALCULA-MAPA-CALOR                                           
002140     PERFORM IMPRIME-CONFLICTOS                                           
002150     IF BANDERA-DUMP-ACTIVA                                               
002160        PERFORM DIAGNOSTICO-MAPA-CALOR                                    
002170     END-IF                                                               
002180     PERFORM CIERRA-ARCHIVOS                                              
002190     STOP RUN.                                                            
002200 000-MAIN-E. EXIT.                                                        
002210                                                                          
002220 APERTURA-ARCHIVOS SECTION.                                               
002230     OPEN INPUT ASSIGNS                                                   
002240     OPEN OUTPUT CONFLICTS                                                
002250     OPEN EXTEND RPTFILE                                                  
002260     IF FS-ASSIGNS NOT = 0 OR FS-CONFLICTS NOT = 0                        
002270                           OR FS-RPTFILE NOT = 0                          
002280        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE HORCNF1 ***'              
002290        DISPLAY 'ESTADO CRUDO: ' WKS-FS-STATUS-R                          
002300        MOVE 91 TO RETURN-CODE                                            
002310        STOP RUN                                                          
002320     END-IF.                                                              
002330 APERTURA-ARCHIVOS-E. EXIT.                                               
002340                                                                          
002350 INICIALIZA-REJILLAS SECTION.                                             
002360     PERFORM HC3-L1 THRU HC3-L1-E                                         
002370             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 80                   
002380     PERFORM HC3-L2 THRU HC3-L2-E                                         
002390             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 200                  
002400 INICIALIZA-REJILLAS-E. EXIT.                                             
002410                                                                          
002420***************************************************************** CNF10580
002430*     C A R G A   D E   A S I G N A C I O N E S   E N   T A B L A CNF10590
002440***************************************************************** CNF10600
002450 CARGA-ASIGNACIONES SECTION.                                              
002460     READ ASSIGNS                                                         
002470       AT END MOVE HIGH-VALUES TO ASG-SUBJ-ID                             
002480     END-READ                                                             
002490     PERFORM HC3-L3 THRU HC3-L3-E                                         
002500             UNTIL ASG-SUBJ-ID = HIGH-VALUES                              
002510     PERFORM RECALCULA-OCUPACION.                                         
002520 CARGA-ASIGNACIONES-E. EXIT.                                              
002530                                                                          
002540***************************************************************** CNF10610
002550*   RECONSTRUYE LAS REJILLAS DE OCUPACION A PARTIR DE LA TABLA   *CNF10620
002560*   DE ASIGNACIONES VIGENTE (SE LLAMA DE NUEVO TRAS REUBICAR)    *CNF10630
002570***************************************************************** CNF10640
002580 RECALCULA-OCUPACION SECTION.                                             
002590     PERFORM HC3-L4 THRU HC3-L4-E                                         
002600             VARYING WKS-IX-CLASE FROM 1 BY 1                             
002610             UNTIL WKS-IX-CLASE > WKS-CONT-ASG                            
002620 RECALCULA-OCUPACION-E. EXIT.                                             
002630                                                                          
002640 BUSCA-O-AGREGA-FAC SECTION.                                              
002650     MOVE 0 TO WKS-FX                                                     
002660     MOVE 1 TO WKS-SIGUE                                                  
002670     PERFORM HC3-L5 THRU HC3-L5-E                                         
002680             VARYING WKS-I2 FROM 1 BY 1                                   
002690             UNTIL WKS-I2 > WKS-CONT-FACID OR WKS-SIGUE = 0               
002700     IF WKS-FX = 0                                                        
002710        ADD 1 TO WKS-CONT-FACID                                           
002720        MOVE WKS-BUSCA-ID TO WKS-FACID-ENT (WKS-CONT-FACID)               
002730        MOVE WKS-CONT-FACID TO WKS-FX                                     
002740     END-IF.                                                              
002750 BUSCA-O-AGREGA-FAC-E. EXIT.                                              
002760                                                                          
002770 BUSCA-O-AGREGA-ROOM SECTION.                                             
002780     MOVE 0 TO WKS-RX                                                     
002790     MOVE 1 TO WKS-SIGUE                                                  
002800     PERFORM HC3-L6 THRU HC3-L6-E                                         
002810             VARYING WKS-I2 FROM 1 BY 1                                   
002820             UNTIL WKS-I2 > WKS-CONT-ROOMID OR WKS-SIGUE = 0              
002830     IF WKS-RX = 0                                                        
002840        ADD 1 TO WKS-CONT-ROOMID                                          
002850        MOVE WKS-BUSCA-ID TO WKS-ROOMID-ENT (WKS-CONT-ROOMID)             
002860        MOVE WKS-CONT-ROOMID TO WKS-RX                                    
002870     END-IF.                                                              
002880 BUSCA-O-AGREGA-ROOM-E. EXIT.                                             
002890                                                                          
002900 BUSCA-O-AGREGA-GRP SECTION.                                              
002910     MOVE 0 TO WKS-GX                                                     
002920     MOVE 1 TO WKS-SIGUE                                                  
002930     PERFORM HC3-L7 THRU HC3-L7-E                                         
002940             VARYING WKS-I2 FROM 1 BY 1                                   
002950             UNTIL WKS-I2 > WKS-CONT-GRPID OR WKS-SIGUE = 0               
002960     IF WKS-GX = 0                                                        
002970        ADD 1 TO WKS-CONT-GRPID                                           
002980        MOVE WKS-BUSCA-ID TO WKS-GRPID-ENT (WKS-CONT-GRPID)               
002990        MOVE WKS-CONT-GRPID TO WKS-GX                                     
003000     END-IF.                                                              
003010 BUSCA-O-AGREGA-GRP-E. EXIT.                                              
003020                                                                          
003030***************************************************************** CNF10650
003040*   D E T E C C I O N   D E   C O N F L I C T O S                *CNF10660
003050*   ORDEN DE DETECCION: CATEDRATICO, SALON, GRUPO (ESTUDIANTE)   *CNF10670
003060***************************************************************** CNF10680
003070 DETECTA-CONFLICTOS SECTION.                                              
003080     PERFORM HC3-L8 THRU HC3-L8-E                                         
003090             VARYING WKS-I FROM 1 BY 1                                    
003100             UNTIL WKS-I > WKS-CONT-FACID                                 
003110     PERFORM HC3-L9 THRU HC3-L9-E                                         
003120             VARYING WKS-I FROM 1 BY 1                                    
003130             UNTIL WKS-I > WKS-CONT-ROOMID                                
003140     PERFORM HC3-L10 THRU HC3-L10-E                                       
003150             VARYING WKS-I FROM 1 BY 1                                    
003160             UNTIL WKS-I > WKS-CONT-GRPID                                 
003170 DETECTA-CONFLICTOS-E. EXIT.                                              
003180                                                                          
003190***************************************************************** CNF10690
003200*   R E S O L U C I O N   A U T O M A T I C A                    *CNF10700
003210*   RECORRE LA LISTA DETECTADA EN LA PRIMERA PASADA Y MUEVE LA   *CNF10710
003220*   ULTIMA CLASE EN CONFLICTO SEGUN EL TIPO DE TRASLAPE           CNF10720
003230***************************************************************** CNF10730
003240 RESUELVE-CONFLICTOS SECTION.                                             
003250     PERFORM HC3-L11 THRU HC3-L11-E                                       
003260             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-CONF        
003270 RESUELVE-CONFLICTOS-E. EXIT.                                             
003280                                                                          
003290*--> BUSCA EL PRIMER (DIA,PERIODO) ORDEN DIA-MAYOR/PERIODO-MENOR          
003300*--> DONDE NI EL CATEDRATICO NI EL GRUPO YA TENGAN CLASE ASIGNADA         
003310 REUBICA-DIA-PERIODO SECTION.                                             
003320     MOVE 'N' TO WKS-ENCONTRO                                             
003330     MOVE A-FAC-ID (WKS-IX-CLASE) TO WKS-BUSCA-ID                         
003340     PERFORM BUSCA-O-AGREGA-FAC                                           
003350     MOVE A-GRP-ID (WKS-IX-CLASE) TO WKS-BUSCA-ID                         
003360     PERFORM BUSCA-O-AGREGA-GRP                                           
003370     PERFORM HC3-L12 THRU HC3-L12-E                                       
003380             VARYING WKS-DIA-LIBRE FROM 1 BY 1                            
003390             UNTIL WKS-DIA-LIBRE > 5 OR WKS-ENCONTRO = 'Y'                
003400 REUBICA-DIA-PERIODO-E. EXIT.                                             
003410                                                                          
003420*--> BUSCA EL PRIMER SALON EN ORDEN DE ENTRADA QUE NO ESTE OCUPADO        
003430*--> EN EL MISMO (DIA,PERIODO) DE LA CLASE EN CONFLICTO                   
003440 REUBICA-SALON SECTION.                                                   
003450     MOVE 'N' TO WKS-ENCONTRO                                             
003460     MOVE 0   TO WKS-SALON-LIBRE                                          
003470     PERFORM HC3-L13 THRU HC3-L13-E                                       
003480             VARYING WKS-I2 FROM 1 BY 1                                   
003490             UNTIL WKS-I2 > WKS-CONT-ROOMID OR WKS-ENCONTRO = 'Y'         
003500     IF WKS-ENCONTRO = 'Y'                                                
003510        MOVE WKS-ROOMID-ENT (WKS-SALON-LIBRE)                             
003520             TO A-ROOM-ID (WKS-IX-CLASE)                                  
003530        ADD 1 TO WKS-CONT-RESOL                                           
003540     END-IF.                                                              
003550 REUBICA-SALON-E. EXIT.                                                   
003560                                                                          
003570***************************************************************** CNF10740
003580*   E S C R I T U R A   D E L   A R C H I V O   D E   S A L I D A CNF10750
003590*   LOS CONFLICTOS ESCRITOS SON LOS QUE PERSISTEN TRAS LA        *CNF10760
003600*   REUBICACION; POR DEFINICION QUEDAN MARCADOS COMO NO RESUELTOS*CNF10770
003610***************************************************************** CNF10780
003620 ESCRIBE-CONFLICTOS SECTION.                                              
003630     MOVE 0 TO WKS-TOT-FACCONF WKS-TOT-ROOCONF WKS-TOT-STUCONF            
003640     PERFORM HC3-L14 THRU HC3-L14-E                                       
003650             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-CONF        
003660 ESCRIBE-CONFLICTOS-E. EXIT.                                              
003670                                                                          
003680***************************************************************** CNF10790
003690*   M A P A   D E   C A L O R   P O R   D I A                    *CNF10800
003700*   SOLO CONSIDERA LAS DIMENSIONES DE CATEDRATICO Y SALON         CNF10810
003710***************************************************************** CNF10820
003720 CALCULA-MAPA-CALOR SECTION.                                              
003730     PERFORM HC3-L15 THRU HC3-L15-E                                       
003740             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
003750     PERFORM HC3-L16 THRU HC3-L16-E                                       
003760             VARYING WKS-I FROM 1 BY 1                                    
003770             UNTIL WKS-I > WKS-CONT-FACID                                 
003780     PERFORM HC3-L17 THRU HC3-L17-E                                       
003790             VARYING WKS-I FROM 1 BY 1                                    
003800             UNTIL WKS-I > WKS-CONT-ROOMID                                
003810     PERFORM HC3-L18 THRU HC3-L18-E                                       
003820             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
003830 CALCULA-MAPA-CALOR-E. EXIT.                                              
003840                                                                          
003850***************************************************************** CNF10830
003860*   I M P R E S I O N   D E L   R E P O R T E   D E              *CNF10840
003870*   C O N F L I C T O S   ( S E C C I O N   3 )                  *CNF10850
003880***************************************************************** CNF10860
003890 IMPRIME-CONFLICTOS SECTION.                                              
003900     MOVE SPACES TO REG-RPTLIN1                                           
003910     MOVE '1REPORTE DE CONFLICTOS DE HORARIO (HORCNF1)'                   
003920          TO REG-RPTLIN1                                                  
003930     WRITE REG-RPTLIN1                                                    
003940     PERFORM HC3-L19 THRU HC3-L19-E                                       
003950             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-CONF        
003960     MOVE SPACES TO REG-RPTLIN1                                           
003970     MOVE 'TOTALES POR TIPO' TO RPTC-CON-ID                               
003980     WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO                             
003990     MOVE SPACES TO REG-RPTLIN1                                           
004000     MOVE 'FACULTY_OVERLAP ' TO RPTC-TYPE                                 
004010     MOVE WKS-TOT-FACCONF     TO RPTC-COUNT                               
004020     WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO                             
004030     MOVE SPACES TO REG-RPTLIN1                                           
004040     MOVE 'ROOM_BOOKING    ' TO RPTC-TYPE                                 
004050     MOVE WKS-TOT-ROOCONF     TO RPTC-COUNT                               
004060     WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO                             
004070     MOVE SPACES TO REG-RPTLIN1                                           
004080     MOVE 'STUDENT_CLASH   ' TO RPTC-TYPE                                 
004090     MOVE WKS-TOT-STUCONF     TO RPTC-COUNT                               
004100     WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO                             
004110     PERFORM HC3-L20 THRU HC3-L20-E                                       
004120             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
004130 IMPRIME-CONFLICTOS-E. EXIT.                                              
004140                                                                          
004150*--> VOLCADO DE DIAGNOSTICO - SOLO CUANDO EL OPERADOR ENCIENDE EL         
004160*--> SWITCH UPSI-0 EN LA TARJETA DE EJECUCION (SOPORTE A SISTEMAS)        
004170 DIAGNOSTICO-MAPA-CALOR SECTION.                                          
004180     DISPLAY '*** VOLCADO DE MAPA DE CALOR (UPSI-0) ***'                  
004190     PERFORM HC3-L21 THRU HC3-L21-E                                       
004200             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
004210     DISPLAY 'CLASES REUBICADAS: ' WKS-CONT-RESOL.                        
004220 DIAGNOSTICO-MAPA-CALOR-E. EXIT.                                          
004230                                                                          
004240 CIERRA-ARCHIVOS SECTION.                                                 
004250     CLOSE ASSIGNS CONFLICTS RPTFILE.                                     
004260 CIERRA-ARCHIVOS-E. EXIT.                                                 
004270                                                                          
004280 HC3-L1-N1-N1 SECTION.                                                    
004290              MOVE 0 TO WKS-OCF-CNT (WKS-I WKS-DIA WKS-PP)                
004300              MOVE 0 TO WKS-OCF-ULT (WKS-I WKS-DIA WKS-PP)                
004310              MOVE 0 TO WKS-OCR-CNT (WKS-I WKS-DIA WKS-PP)                
004320              MOVE 0 TO WKS-OCR-ULT (WKS-I WKS-DIA WKS-PP).               
004330 HC3-L1-N1-N1-E. EXIT.                                                    
004340                                                                          
004350 HC3-L1-N1 SECTION.                                                       
004360           PERFORM HC3-L1-N1-N1 THRU HC3-L1-N1-N1-E                       
004370                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
004380 HC3-L1-N1-E. EXIT.                                                       
004390                                                                          
004400 HC3-L1 SECTION.                                                          
004410        PERFORM HC3-L1-N1 THRU HC3-L1-N1-E                                
004420                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
004430 HC3-L1-E. EXIT.                                                          
004440                                                                          
004450 HC3-L2-N1-N1 SECTION.                                                    
004460              MOVE 0 TO WKS-OCG-CNT (WKS-I WKS-DIA WKS-PP)                
004470              MOVE 0 TO WKS-OCG-ULT (WKS-I WKS-DIA WKS-PP).               
004480 HC3-L2-N1-N1-E. EXIT.                                                    
004490                                                                          
004500 HC3-L2-N1 SECTION.                                                       
004510           PERFORM HC3-L2-N1-N1 THRU HC3-L2-N1-N1-E                       
004520                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
004530 HC3-L2-N1-E. EXIT.                                                       
004540                                                                          
004550 HC3-L2 SECTION.                                                          
004560        PERFORM HC3-L2-N1 THRU HC3-L2-N1-E                                
004570                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
004580 HC3-L2-E. EXIT.                                                          
004590                                                                          
004600 HC3-L3 SECTION.                                                          
004610        ADD 1 TO WKS-CONT-ASG                                             
004620        MOVE ASG-SUBJ-ID   TO A-SUBJ-ID   (WKS-CONT-ASG)                  
004630        MOVE ASG-SUBJ-NAME TO A-SUBJ-NAME (WKS-CONT-ASG)                  
004640        MOVE ASG-FAC-ID    TO A-FAC-ID    (WKS-CONT-ASG)                  
004650        MOVE ASG-GRP-ID    TO A-GRP-ID    (WKS-CONT-ASG)                  
004660        MOVE ASG-ROOM-ID   TO A-ROOM-ID   (WKS-CONT-ASG)                  
004670        MOVE ASG-DAY       TO A-DAY       (WKS-CONT-ASG)                  
004680        MOVE ASG-PERIOD    TO A-PERIOD    (WKS-CONT-ASG)                  
004690        MOVE ASG-DURATION  TO A-DURATION  (WKS-CONT-ASG)                  
004700        MOVE ASG-HEAVY     TO A-HEAVY     (WKS-CONT-ASG)                  
004710        READ ASSIGNS                                                      
004720          AT END MOVE HIGH-VALUES TO ASG-SUBJ-ID                          
004730        END-READ.                                                         
004740 HC3-L3-E. EXIT.                                                          
004750                                                                          
004760 HC3-L4 SECTION.                                                          
004770        MOVE A-FAC-ID  (WKS-IX-CLASE) TO WKS-BUSCA-ID                     
004780        PERFORM BUSCA-O-AGREGA-FAC                                        
004790        MOVE A-ROOM-ID (WKS-IX-CLASE) TO WKS-BUSCA-ID                     
004800        PERFORM BUSCA-O-AGREGA-ROOM                                       
004810        MOVE A-GRP-ID  (WKS-IX-CLASE) TO WKS-BUSCA-ID                     
004820        PERFORM BUSCA-O-AGREGA-GRP                                        
004830        ADD 1 TO WKS-OCF-CNT (WKS-FX A-DAY (WKS-IX-CLASE)                 
004840                                      A-PERIOD (WKS-IX-CLASE))            
004850        MOVE WKS-IX-CLASE TO                                              
004860             WKS-OCF-ULT (WKS-FX A-DAY (WKS-IX-CLASE)                     
004870                                  A-PERIOD (WKS-IX-CLASE))                
004880        ADD 1 TO WKS-OCR-CNT (WKS-RX A-DAY (WKS-IX-CLASE)                 
004890                                      A-PERIOD (WKS-IX-CLASE))            
004900        MOVE WKS-IX-CLASE TO                                              
004910             WKS-OCR-ULT (WKS-RX A-DAY (WKS-IX-CLASE)                     
004920                                  A-PERIOD (WKS-IX-CLASE))                
004930        ADD 1 TO WKS-OCG-CNT (WKS-GX A-DAY (WKS-IX-CLASE)                 
004940                                      A-PERIOD (WKS-IX-CLASE))            
004950        MOVE WKS-IX-CLASE TO                                              
004960             WKS-OCG-ULT (WKS-GX A-DAY (WKS-IX-CLASE)                     
004970                                  A-PERIOD (WKS-IX-CLASE)).               
004980 HC3-L4-E. EXIT.                                                          
004990                                                                          
005000 HC3-L5 SECTION.                                                          
005010        IF WKS-FACID-ENT (WKS-I2) = WKS-BUSCA-ID                          
005020           MOVE WKS-I2 TO WKS-FX                                          
005030           MOVE 0      TO WKS-SIGUE                                       
005040        END-IF.                                                           
005050 HC3-L5-E. EXIT.                                                          
005060                                                                          
005070 HC3-L6 SECTION.                                                          
005080        IF WKS-ROOMID-ENT (WKS-I2) = WKS-BUSCA-ID                         
005090           MOVE WKS-I2 TO WKS-RX                                          
005100           MOVE 0      TO WKS-SIGUE                                       
005110        END-IF.                                                           
005120 HC3-L6-E. EXIT.                                                          
005130                                                                          
005140 HC3-L7 SECTION.                                                          
005150        IF WKS-GRPID-ENT (WKS-I2) = WKS-BUSCA-ID                          
005160           MOVE WKS-I2 TO WKS-GX                                          
005170           MOVE 0      TO WKS-SIGUE                                       
005180        END-IF.                                                           
005190 HC3-L7-E. EXIT.                                                          
005200                                                                          
005210 HC3-L8-N1-N1 SECTION.                                                    
005220              IF WKS-OCF-CNT (WKS-I WKS-DIA WKS-PP) > 1                   
005230                 ADD 1 TO WKS-CONT-CONF                                   
005240                 MOVE 'FACULTY_OVERLAP ' TO                               
005250                      C-TYPE (WKS-CONT-CONF)                              
005260                 MOVE WKS-FACID-ENT (WKS-I) TO                            
005270                      C-RES-ID (WKS-CONT-CONF)                            
005280                 MOVE WKS-DIA TO C-DAY (WKS-CONT-CONF)                    
005290                 MOVE WKS-PP  TO C-PERIOD (WKS-CONT-CONF)                 
005300                 MOVE WKS-OCF-CNT (WKS-I WKS-DIA WKS-PP) TO               
005310                      C-COUNT (WKS-CONT-CONF)                             
005320              END-IF.                                                     
005330 HC3-L8-N1-N1-E. EXIT.                                                    
005340                                                                          
005350 HC3-L8-N1 SECTION.                                                       
005360           PERFORM HC3-L8-N1-N1 THRU HC3-L8-N1-N1-E                       
005370                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
005380 HC3-L8-N1-E. EXIT.                                                       
005390                                                                          
005400 HC3-L8 SECTION.                                                          
005410        PERFORM HC3-L8-N1 THRU HC3-L8-N1-E                                
005420                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
005430 HC3-L8-E. EXIT.                                                          
005440                                                                          
005450 HC3-L9-N1-N1 SECTION.                                                    
005460              IF WKS-OCR-CNT (WKS-I WKS-DIA WKS-PP) > 1                   
005470                 ADD 1 TO WKS-CONT-CONF                                   
005480                 MOVE 'ROOM_BOOKING    ' TO                               
005490                      C-TYPE (WKS-CONT-CONF)                              
005500                 MOVE WKS-ROOMID-ENT (WKS-I) TO                           
005510                      C-RES-ID (WKS-CONT-CONF)                            
005520                 MOVE WKS-DIA TO C-DAY (WKS-CONT-CONF)                    
005530                 MOVE WKS-PP  TO C-PERIOD (WKS-CONT-CONF)                 
005540                 MOVE WKS-OCR-CNT (WKS-I WKS-DIA WKS-PP) TO               
005550                      C-COUNT (WKS-CONT-CONF)                             
005560              END-IF.                                                     
005570 HC3-L9-N1-N1-E. EXIT.                                                    
005580                                                                          
005590 HC3-L9-N1 SECTION.                                                       
005600           PERFORM HC3-L9-N1-N1 THRU HC3-L9-N1-N1-E                       
005610                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
005620 HC3-L9-N1-E. EXIT.                                                       
005630                                                                          
005640 HC3-L9 SECTION.                                                          
005650        PERFORM HC3-L9-N1 THRU HC3-L9-N1-E                                
005660                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
005670 HC3-L9-E. EXIT.                                                          
005680                                                                          
005690 HC3-L10-N1-N1 SECTION.                                                   
005700              IF WKS-OCG-CNT (WKS-I WKS-DIA WKS-PP) > 1                   
005710                 ADD 1 TO WKS-CONT-CONF                                   
005720                 MOVE 'STUDENT_CLASH   ' TO                               
005730                      C-TYPE (WKS-CONT-CONF)                              
005740                 MOVE WKS-GRPID-ENT (WKS-I) TO                            
005750                      C-RES-ID (WKS-CONT-CONF)                            
005760                 MOVE WKS-DIA TO C-DAY (WKS-CONT-CONF)                    
005770                 MOVE WKS-PP  TO C-PERIOD (WKS-CONT-CONF)                 
005780                 MOVE WKS-OCG-CNT (WKS-I WKS-DIA WKS-PP) TO               
005790                      C-COUNT (WKS-CONT-CONF)                             
005800              END-IF.                                                     
005810 HC3-L10-N1-N1-E. EXIT.                                                   
005820                                                                          
005830 HC3-L10-N1 SECTION.                                                      
005840           PERFORM HC3-L10-N1-N1 THRU HC3-L10-N1-N1-E                     
005850                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
005860 HC3-L10-N1-E. EXIT.                                                      
005870                                                                          
005880 HC3-L10 SECTION.                                                         
005890        PERFORM HC3-L10-N1 THRU HC3-L10-N1-E                              
005900                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
005910 HC3-L10-E. EXIT.                                                         
005920                                                                          
005930 HC3-L11 SECTION.                                                         
005940        EVALUATE TRUE                                                     
005950           WHEN C-TYPE (WKS-I) = 'FACULTY_OVERLAP '                       
005960              MOVE C-RES-ID (WKS-I) TO WKS-BUSCA-ID                       
005970              PERFORM BUSCA-O-AGREGA-FAC                                  
005980              MOVE WKS-OCF-ULT (WKS-FX C-DAY (WKS-I)                      
005990                                       C-PERIOD (WKS-I))                  
006000                   TO WKS-IX-CLASE                                        
006010              PERFORM REUBICA-DIA-PERIODO                                 
006020           WHEN C-TYPE (WKS-I) = 'STUDENT_CLASH   '                       
006030              MOVE C-RES-ID (WKS-I) TO WKS-BUSCA-ID                       
006040              PERFORM BUSCA-O-AGREGA-GRP                                  
006050              MOVE WKS-OCG-ULT (WKS-GX C-DAY (WKS-I)                      
006060                                       C-PERIOD (WKS-I))                  
006070                   TO WKS-IX-CLASE                                        
006080              PERFORM REUBICA-DIA-PERIODO                                 
006090           WHEN C-TYPE (WKS-I) = 'ROOM_BOOKING    '                       
006100              MOVE C-RES-ID (WKS-I) TO WKS-BUSCA-ID                       
006110              PERFORM BUSCA-O-AGREGA-ROOM                                 
006120              MOVE WKS-OCR-ULT (WKS-RX C-DAY (WKS-I)                      
006130                                       C-PERIOD (WKS-I))                  
006140                   TO WKS-IX-CLASE                                        
006150              PERFORM REUBICA-SALON                                       
006160        END-EVALUATE.                                                     
006170 HC3-L11-E. EXIT.                                                         
006180                                                                          
006190 HC3-L12-N1 SECTION.                                                      
006200           IF WKS-OCF-CNT (WKS-FX WKS-DIA-LIBRE WKS-PER-LIBRE) = 0        
006210              AND                                                         
006220              WKS-OCG-CNT (WKS-GX WKS-DIA-LIBRE WKS-PER-LIBRE) = 0        
006230              MOVE WKS-DIA-LIBRE TO A-DAY    (WKS-IX-CLASE)               
006240              MOVE WKS-PER-LIBRE TO A-PERIOD (WKS-IX-CLASE)               
006250              ADD 1 TO WKS-CONT-RESOL                                     
006260              MOVE 'Y' TO WKS-ENCONTRO                                    
006270           END-IF.                                                        
006280 HC3-L12-N1-E. EXIT.                                                      
006290                                                                          
006300 HC3-L12 SECTION.                                                         
006310        PERFORM HC3-L12-N1 THRU HC3-L12-N1-E                              
006320                VARYING WKS-PER-LIBRE FROM 1 BY 1                         
006330                UNTIL WKS-PER-LIBRE > 8 OR WKS-ENCONTRO = 'Y'.            
006340 HC3-L12-E. EXIT.                                                         
006350                                                                          
006360 HC3-L13 SECTION.                                                         
006370        IF WKS-OCR-CNT (WKS-I2 A-DAY (WKS-IX-CLASE)                       
006380                               A-PERIOD (WKS-IX-CLASE)) = 0               
006390           MOVE WKS-I2 TO WKS-SALON-LIBRE                                 
006400           MOVE 'Y'    TO WKS-ENCONTRO                                    
006410        END-IF.                                                           
006420 HC3-L13-E. EXIT.                                                         
006430                                                                          
006440 HC3-L14 SECTION.                                                         
006450        MOVE SPACES TO REG-CONFL01                                        
006460        EVALUATE TRUE                                                     
006470           WHEN C-TYPE (WKS-I) = 'FACULTY_OVERLAP '                       
006480              ADD 1 TO WKS-SEQ-FACCONF WKS-TOT-FACCONF                    
006490              MOVE WKS-SEQ-FACCONF TO WKS-MASCARA                         
006500              STRING 'FACCONF-' WKS-MASCARA DELIMITED BY SIZE             
006510                     INTO CON-ID                                          
006520           WHEN C-TYPE (WKS-I) = 'ROOM_BOOKING    '                       
006530              ADD 1 TO WKS-SEQ-ROOCONF WKS-TOT-ROOCONF                    
006540              MOVE WKS-SEQ-ROOCONF TO WKS-MASCARA                         
006550              STRING 'ROOCONF-' WKS-MASCARA DELIMITED BY SIZE             
006560                     INTO CON-ID                                          
006570           WHEN C-TYPE (WKS-I) = 'STUDENT_CLASH   '                       
006580              ADD 1 TO WKS-SEQ-STUCONF WKS-TOT-STUCONF                    
006590              MOVE WKS-SEQ-STUCONF TO WKS-MASCARA                         
006600              STRING 'STUCONF-' WKS-MASCARA DELIMITED BY SIZE             
006610                     INTO CON-ID                                          
006620        END-EVALUATE                                                      
006630        MOVE C-TYPE   (WKS-I) TO CON-TYPE                                 
006640        MOVE 'CRITICAL' TO CON-SEVERITY                                   
006650        MOVE C-RES-ID (WKS-I) TO CON-RES-ID                               
006660        MOVE C-DAY    (WKS-I) TO CON-DAY                                  
006670        MOVE C-PERIOD (WKS-I) TO CON-PERIOD                               
006680        MOVE C-COUNT  (WKS-I) TO CON-COUNT                                
006690        MOVE 'N' TO CON-RESOLVED                                          
006700        WRITE REG-CONFL01.                                                
006710 HC3-L14-E. EXIT.                                                         
006720                                                                          
006730 HC3-L15 SECTION.                                                         
006740        MOVE 0 TO WKS-HEAT-CNT (WKS-DIA).                                 
006750 HC3-L15-E. EXIT.                                                         
006760                                                                          
006770 HC3-L16-N1-N1 SECTION.                                                   
006780              IF WKS-OCF-CNT (WKS-I WKS-DIA WKS-PP) > 1                   
006790                 ADD 1 TO WKS-HEAT-CNT (WKS-DIA)                          
006800              END-IF.                                                     
006810 HC3-L16-N1-N1-E. EXIT.                                                   
006820                                                                          
006830 HC3-L16-N1 SECTION.                                                      
006840           PERFORM HC3-L16-N1-N1 THRU HC3-L16-N1-N1-E                     
006850                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
006860 HC3-L16-N1-E. EXIT.                                                      
006870                                                                          
006880 HC3-L16 SECTION.                                                         
006890        PERFORM HC3-L16-N1 THRU HC3-L16-N1-E                              
006900                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
006910 HC3-L16-E. EXIT.                                                         
006920                                                                          
006930 HC3-L17-N1-N1 SECTION.                                                   
006940              IF WKS-OCR-CNT (WKS-I WKS-DIA WKS-PP) > 1                   
006950                 ADD 1 TO WKS-HEAT-CNT (WKS-DIA)                          
006960              END-IF.                                                     
006970 HC3-L17-N1-N1-E. EXIT.                                                   
006980                                                                          
006990 HC3-L17-N1 SECTION.                                                      
007000           PERFORM HC3-L17-N1-N1 THRU HC3-L17-N1-N1-E                     
007010                   VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8.           
007020 HC3-L17-N1-E. EXIT.                                                      
007030                                                                          
007040 HC3-L17 SECTION.                                                         
007050        PERFORM HC3-L17-N1 THRU HC3-L17-N1-E                              
007060                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
007070 HC3-L17-E. EXIT.                                                         
007080                                                                          
007090 HC3-L18 SECTION.                                                         
007100        EVALUATE TRUE                                                     
007110           WHEN WKS-HEAT-CNT (WKS-DIA) = 0                                
007120              MOVE 'LOW   ' TO WKS-HEAT-NIVEL (WKS-DIA)                   
007130           WHEN WKS-HEAT-CNT (WKS-DIA) <= 2                               
007140              MOVE 'MEDIUM' TO WKS-HEAT-NIVEL (WKS-DIA)                   
007150           WHEN OTHER                                                     
007160              MOVE 'HIGH  ' TO WKS-HEAT-NIVEL (WKS-DIA)                   
007170        END-EVALUATE.                                                     
007180 HC3-L18-E. EXIT.                                                         
007190                                                                          
007200 HC3-L19 SECTION.                                                         
007210        MOVE SPACES TO REG-RPTLIN1                                        
007220        STRING 'CONF-' WKS-I DELIMITED BY SIZE INTO RPTC-CON-ID           
007230        MOVE C-TYPE   (WKS-I) TO RPTC-TYPE                                
007240        MOVE C-RES-ID (WKS-I) TO RPTC-RES-ID                              
007250        MOVE C-DAY    (WKS-I) TO RPTC-DAY                                 
007260        MOVE C-PERIOD (WKS-I) TO RPTC-PERIOD                              
007270        MOVE C-COUNT  (WKS-I) TO RPTC-COUNT                               
007280        MOVE 'N'               TO RPTC-RESOLVED                           
007290        WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO.                         
007300 HC3-L19-E. EXIT.                                                         
007310                                                                          
007320 HC3-L20 SECTION.                                                         
007330        MOVE SPACES TO REG-RPTLIN1                                        
007340        STRING 'MAPA DE CALOR DIA ' WKS-DIA DELIMITED BY SIZE             
007350               INTO RPTC-CON-ID                                           
007360        MOVE WKS-HEAT-NIVEL (WKS-DIA) TO RPTC-TYPE                        
007370        MOVE WKS-HEAT-CNT   (WKS-DIA) TO RPTC-COUNT                       
007380        WRITE REG-RPTLIN1 FROM RPT-DET-CONFLICTO.                         
007390 HC3-L20-E. EXIT.                                                         
007400                                                                          
007410 HC3-L21 SECTION.                                                         
007420        MOVE WKS-DIA TO WKS-DIA-CHR                                       
007430        IF WKS-DIA-CHR IS DIA-VALIDO                                      
007440           DISPLAY 'DIA ' WKS-DIA ' = ' WKS-HEAT-RENGLON (WKS-DIA)        
007450        END-IF.                                                           
007460 HC3-L21-E. EXIT.                                                         
