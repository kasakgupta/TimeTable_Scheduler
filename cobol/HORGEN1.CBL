000100***************************************************************** GEN00010
000110* FECHA       : 14/02/1982                                      * GEN00020
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *GEN00030
000130* APLICACION  : HORARIOS ACADEMICOS / NEP 2020                   *GEN00040
000140* PROGRAMA    : HORGEN1                                          *GEN00050
000150* TIPO        : BATCH                                            *GEN00060
000160* DESCRIPCION : COLOCADOR VORAZ DE HORARIO. EXPANDE LA DEMANDA   *GEN00070
000170*             : DE MATERIA POR SECCION, ORDENA LOS REQUERIMIENTOS*GEN00080
000180*             : POR PRIORIDAD Y COLOCA CADA OCURRENCIA EN EL     *GEN00090
000190*             : MEJOR DIA/PERIODO/SALON DISPONIBLE.              *GEN00100
000200* ARCHIVOS    : SUBJECTS=E,FACULTY=E,ROOMS=E,GROUPS=E,ASSIGNS=S  *GEN00110
000210*             : RPTFILE=S                                        *GEN00120
000220* ACCION (ES) : G=GENERA HORARIO                                 *GEN00130
000230* INSTALADO   : 14/02/1982                                       *GEN00140
000240* BPM/RATIONAL: 196630                                           *GEN00150
000250* NOMBRE      : COLOCADOR VORAZ DE HORARIO                       *GEN00160
000260***************************************************************** GEN00170
000270* BITACORA DE CAMBIOS                                            *GEN00180
000280*  14/02/1982 PEDR BPM-196630 VERSION ORIGINAL                   *GEN00190
000290*  02/06/2005 PEDR BPM-199904 SE AGREGA PENALIZACION DE SALON    *GEN00200
000300*             PEQUENO Y BALANCE DE DIA DEL GRUPO                 *GEN00210
000310*  30/08/2006 PEDR BPM-204411 SE AGREGA FATIGA DE MATERIA PESADA *GEN00220
000320*  19/03/2008 MC   BPM-211027 SE AGREGA PENALIZACION DE BRECHA   *GEN00230
000330*             MINIMA ENTRE CLASES DEL CATEDRATICO                *GEN00240
000340*  09/11/1999 MC   BPM-118820 AJUSTE Y2K GENERAL DE LA SUITE     *GEN00250
000350*             DE HORARIOS (REVISADO Y REINCORPORADO 2008)        *GEN00260
000360*  22/07/2009 PEDR BPM-215180 SE ESTANDARIZA EL REPORTE COMBINADO*GEN00270
000370*             DE 132 COLUMNAS PARA TODA LA SUITE                 *GEN00280
000380*  14/01/2011 AG   BPM-221904 SE QUITA SLOT PREFERIDO Y PENALIZAC*GEN00290
000390*             DE MOVIMIENTO - NUNCA SE ALIMENTAN EN PRODUCCION   *GEN00300
000400***************************************************************** GEN00310
000410 IDENTIFICATION DIVISION.                                                 
000420 PROGRAM-ID.                    HORGEN1.                                  
000430 AUTHOR.                        ERICK RAMIREZ.                            
000440 INSTALLATION.                  DEPTO SISTEMAS ACADEMICOS.                
000450 DATE-WRITTEN.                  14/02/1982.                               
000460 DATE-COMPILED.                 14/02/1982.                               
000470 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS DIA-VALIDO IS '1' THRU '5'                                     
000530     UPSI-0 ON  STATUS IS BANDERA-DUMP-ACTIVA                             
000540            OFF STATUS IS BANDERA-DUMP-INACTIVA.                          
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT SUBJECTS ASSIGN TO SUBJECTS                                   
000580            ORGANIZATION  IS LINE SEQUENTIAL                              
000590            FILE STATUS   IS FS-SUBJECTS                                  
000600                              FSE-SUBJECTS.                               
000610                                                                          
000620     SELECT FACULTY ASSIGN TO FACULTY                                     
000630            ORGANIZATION  IS LINE SEQUENTIAL                              
000640            FILE STATUS   IS FS-FACULTY                                   
000650                              FSE-FACULTY.                                
000660                                                                          
000670     SELECT ROOMS ASSIGN TO ROOMS                                         
000680            ORGANIZATION  IS LINE SEQUENTIAL                              
000690            FILE STATUS   IS FS-ROOMS                                     
000700                              FSE-ROOMS.                                  
000710                                                                          
000720     SELECT GROUPS ASSIGN TO GROUPS                                       
000730            ORGANIZATION  IS LINE SEQUENTIAL                              
000740            FILE STATUS   IS FS-GROUPS                                    
000750                              FSE-GROUPS.                                 
000760                                                                          
000770     SELECT ASSIGNS ASSIGN TO ASSIGNS                                     
000780            ORGANIZATION  IS LINE SEQUENTIAL                              
000790            FILE STATUS   IS FS-ASSIGNS                                   
000800                              FSE-ASSIGNS.                                
000810                                                                          
000820     SELECT RPTFILE ASSIGN TO RPTFILE                                     
000830            ORGANIZATION  IS LINE SEQUENTIAL                              
000840            FILE STATUS   IS FS-RPTFILE                                   
000850                              FSE-RPTFILE.                                
000860                                                                          
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890***************************************************************** GEN00320
000900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *GEN00330
000910***************************************************************** GEN00340
000920*   MAESTRO DE MATERIAS DEL PLAN DE ESTUDIOS.                             
000930*   MAESTRO DE CATEDRATICOS.                                              
000940*   MAESTRO DE SALONES.                                                   
000950*   MAESTRO DE SECCIONES.                                                 
000960*   SALIDA - HORARIO GENERADO.                                            
000970*   SALIDA - REPORTE COMBINADO 132 COLUMNAS.                              
000980 FD SUBJECTS.                                                             
000990    COPY SUBJT01.                                                         
001000 FD FACULTY.                                                              
001010    COPY FACUL01.                                                         
001020 FD ROOMS.                                                                
001030    COPY ROOMS01.                                                         
001040 FD GROUPS.                                                               
001050    COPY GRUPO01.                                                         
001060 FD ASSIGNS.                                                              
001070    COPY ASIGN01.                                                         
001080 FD RPTFILE.                                                              
001090    COPY RPTLIN1.                                                         
001100 WORKING-STORAGE SECTION.                                                 
001110***************************************************************** GEN00350
001120*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *GEN00360
001130***************************************************************** GEN00370
001140 01 WKS-FS-STATUS.                                                        
001150    02 FS-SUBJECTS               PIC 9(02) VALUE ZEROES.                  
001160    02 FSE-SUBJECTS               PIC S9(4) COMP-5 VALUE ZERO.            
001170    02 FS-FACULTY                PIC 9(02) VALUE ZEROES.                  
001180    02 FSE-FACULTY                PIC S9(4) COMP-5 VALUE ZERO.            
001190    02 FS-ROOMS                  PIC 9(02) VALUE ZEROES.                  
001200    02 FSE-ROOMS                  PIC S9(4) COMP-5 VALUE ZERO.            
001210    02 FS-GROUPS                 PIC 9(02) VALUE ZEROES.                  
001220    02 FSE-GROUPS                 PIC S9(4) COMP-5 VALUE ZERO.            
001230    02 FS-ASSIGNS                PIC 9(02) VALUE ZEROES.                  
001240    02 FSE-ASSIGNS                PIC S9(4) COMP-5 VALUE ZERO.            
001250    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.                  
001260    02 FSE-RPTFILE                PIC S9(4) COMP-5 VALUE ZERO.            
001270***************************************************************** GEN00380
001280*              TABLAS DE MAESTROS CARGADOS EN MEMORIA            *GEN00390
001290***************************************************************** GEN00400
001300 01 WKS-TAB-SUBJ.                                                         
001310    05 WKS-SUBJ-ENT OCCURS 300 TIMES.                                     
001320       10 TS-ID                  PIC X(08).                               
001330       10 TS-NAME                PIC X(30).                               
001340       10 TS-TYPE                PIC X(20).                               
001350       10 TS-CREDITS             PIC 9(02).                               
001360       10 TS-THEORY              PIC 9(02).                               
001370       10 TS-PRACT               PIC 9(02).                               
001380       10 TS-FAC-ID              PIC X(08).                               
001390       10 TS-SEM                 PIC 9(02).                               
001400       10 TS-PROGRAM             PIC X(10).                               
001410       10 TS-DEPT                PIC X(15).                               
001420       10 TS-HEAVY               PIC X(01).                               
001430 01 WKS-CONT-SUBJ                PIC 9(04) VALUE ZERO.                    
001440                                                                          
001450 01 WKS-TAB-FAC.                                                          
001460    05 WKS-FAC-ENT OCCURS 80 TIMES.                                       
001470       10 TF-ID                  PIC X(08).                               
001480       10 TF-NAME                PIC X(30).                               
001490       10 TF-MAXCONSEC           PIC 9(01).                               
001500       10 TF-MINGAP              PIC 9(01).                               
001510       10 TF-PREFDAY             PIC X(01) OCCURS 5 TIMES.                
001520       10 TF-UNAVAIL-DIA OCCURS 5 TIMES.                                  
001530          15 TF-UNAVAIL-PER      PIC X(01) OCCURS 8 TIMES.                
001540 01 WKS-CONT-FAC                 PIC 9(04) VALUE ZERO.                    
001550                                                                          
001560 01 WKS-TAB-ROOM.                                                         
001570    05 WKS-ROOM-ENT OCCURS 80 TIMES.                                      
001580       10 TR-ID                  PIC X(08).                               
001590       10 TR-NAME                PIC X(20).                               
001600       10 TR-TYPE                PIC X(08).                               
001610       10 TR-CAP                 PIC 9(03).                               
001620 01 WKS-CONT-ROOM                PIC 9(04) VALUE ZERO.                    
001630                                                                          
001640 01 WKS-TAB-GRP.                                                          
001650    05 WKS-GRP-ENT OCCURS 200 TIMES.                                      
001660       10 TG-ID                  PIC X(08).                               
001670       10 TG-PROGRAM             PIC X(10).                               
001680       10 TG-SEM                 PIC 9(02).                               
001690       10 TG-STR                 PIC 9(03).                               
001700 01 WKS-CONT-GRP                 PIC 9(04) VALUE ZERO.                    
001710***************************************************************** GEN00410
001720*        REJILLAS DE OCUPACION (FACULTAD / SALON / GRUPO)        *GEN00420
001730***************************************************************** GEN00430
001740 01 WKS-OCUPA-FAC.                                                        
001750    05 WKS-OCF OCCURS 80 TIMES.                                           
001760       10 WKS-OCF-DIA OCCURS 5 TIMES.                                     
001770          15 WKS-OCF-PER         PIC X(01) OCCURS 8 TIMES.                
001780 01 WKS-OCUPA-ROOM.                                                       
001790    05 WKS-OCR OCCURS 80 TIMES.                                           
001800       10 WKS-OCR-DIA OCCURS 5 TIMES.                                     
001810          15 WKS-OCR-PER         PIC X(01) OCCURS 8 TIMES.                
001820 01 WKS-OCUPA-GRP.                                                        
001830    05 WKS-OCG OCCURS 200 TIMES.                                          
001840       10 WKS-OCG-DIA OCCURS 5 TIMES.                                     
001850          15 WKS-OCG-PER         PIC X(01) OCCURS 8 TIMES.                
001860*--> LAS TRES REJILLAS ANTERIORES SE INICIALIZAN EN BLANCO ('N')          
001870*--> EN INICIALIZA-REJILLAS Y SE MARCAN 'Y' EN MARCA-OCUPADO              
001880***************************************************************** GEN00440
001890*             TABLA DE REQUERIMIENTOS DE CLASE (DEMANDA)         *GEN00450
001900***************************************************************** GEN00460
001910 01 WKS-TAB-REQ.                                                          
001920    05 WKS-REQ-ENT OCCURS 4000 TIMES.                                     
001930       10 RQ-SUBJ-ID             PIC X(12).                               
001940       10 RQ-SUBJ-NAME           PIC X(34).                               
001950       10 RQ-FAC-ID              PIC X(08).                               
001960       10 RQ-GRP-ID              PIC X(08).                               
001970       10 RQ-ROOM-TYPE           PIC X(08).                               
001980       10 RQ-DURATION            PIC 9(01).                               
001990       10 RQ-FREQ                PIC 9(02).                               
002000       10 RQ-PRIORITY            PIC 9(01).                               
002010       10 RQ-HEAVY               PIC X(01).                               
002020 01 WKS-CONT-REQ                 PIC 9(04) VALUE ZERO.                    
002030*--> TRES CUBETAS DE PRIORIDAD - SE LLENAN EN ORDEN DE GENERACION         
002040*--> Y LUEGO SE COMPACTAN (P1,P2,P3) PARA LOGRAR UN ORDENAMIENTO          
002050*--> ESTABLE SIN NECESIDAD DE UNA RUTINA DE SORT. LOS RANGOS FIJOS        
002060*--> 1-1333 / 1334-2666 / 2667-4000 RESERVAN ESPACIO PARA CADA            
002070*--> CUBETA DENTRO DE LA MISMA TABLA WKS-TAB-REQ.                         
002080 01 WKS-CONT-P1                  PIC 9(04) VALUE ZERO.                    
002090 01 WKS-CONT-P2                  PIC 9(04) VALUE ZERO.                    
002100 01 WKS-CONT-P3                  PIC 9(04) VALUE ZERO.                    
002110***************************************************************** GEN00470
002120*        TABLA DE ASIGNACIONES ESCRITAS (PARA EL REPORTE)        *GEN00480
002130***************************************************************** GEN00490
002140 01 WKS-TAB-ASG.                                                          
002150    05 WKS-ASG-ENT OCCURS 4000 TIMES.                                     
002160       10 WA-SUBJ-ID              PIC X(12).                              
002170       10 WA-SUBJ-NAME            PIC X(34).                              
002180       10 WA-FAC-ID               PIC X(08).                              
002190       10 WA-GRP-ID               PIC X(08).                              
002200       10 WA-ROOM-ID              PIC X(08).                              
002210       10 WA-DAY                  PIC 9(01).                              
002220       10 WA-PERIOD                PIC 9(01).                             
002230       10 WA-DURATION              PIC 9(01).                             
002240       10 WA-HEAVY                 PIC X(01).                             
002250 01 WKS-CONT-ASG                 PIC 9(04) VALUE ZERO.                    
002260***************************************************************** GEN00500
002270*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *GEN00510
002280***************************************************************** GEN00520
002290 01 WKS-VARIABLES-TRABAJO.                                                
002300    02 WKS-I                     PIC 9(04) VALUE ZERO.                    
002310    02 WKS-I2                    PIC 9(04) VALUE ZERO.                    
002320    02 WKS-J                     PIC 9(04) VALUE ZERO.                    
002330    02 WKS-QX                    PIC 9(04) VALUE ZERO.                    
002340    02 WKS-FX                    PIC 9(04) VALUE ZERO.                    
002350    02 WKS-GX                    PIC 9(04) VALUE ZERO.                    
002360    02 WKS-RX                    PIC 9(04) VALUE ZERO.                    
002370    02 WKS-DIA                   PIC 9(02) VALUE ZERO.                    
002380    02 WKS-PER                   PIC 9(02) VALUE ZERO.                    
002390    02 WKS-PP                    PIC 9(02) VALUE ZERO.                    
002400    02 WKS-PTMP                  PIC S9(03) VALUE ZERO.                   
002410    02 WKS-K                     PIC 9(02) VALUE ZERO.                    
002420    02 WKS-TIENE-CLASE           PIC 9(01) VALUE ZERO.                    
002430    02 WKS-C-ANTES               PIC 9(02) VALUE ZERO.                    
002440    02 WKS-C-DESPUES             PIC 9(02) VALUE ZERO.                    
002450    02 WKS-C-TOTAL               PIC 9(02) VALUE ZERO.                    
002460    02 WKS-DIST                  PIC S9(02) VALUE ZERO.                   
002470    02 WKS-MIN-DIST               PIC 9(02) VALUE ZERO.                   
002480    02 WKS-L                     PIC 9(02) VALUE ZERO.                    
002490    02 WKS-F                     PIC 9(02) VALUE ZERO.                    
002500    02 WKS-FL                    PIC 9(02) VALUE ZERO.                    
002510    02 WKS-BUSCA-ID               PIC X(08) VALUE SPACES.                 
002520    02 WKS-PRIORIDAD-ACTUAL      PIC 9(01) VALUE ZERO.                    
002530    02 WKS-HAY-CHOQUE            PIC X(01) VALUE 'N'.                     
002540    02 WKS-SCORE                 PIC S9(3)V99 VALUE ZERO.                 
002550    02 WKS-BEST-SCORE            PIC S9(3)V99 VALUE ZERO.                 
002560    02 WKS-BEST-SCORE-R REDEFINES WKS-BEST-SCORE                          
002570                                  PIC S9(5).                              
002580    02 WKS-BEST-DIA              PIC 9(02) VALUE ZERO.                    
002590    02 WKS-BEST-PER              PIC 9(02) VALUE ZERO.                    
002600    02 WKS-BEST-RX               PIC 9(04) VALUE ZERO.                    
002610    02 WKS-CONT-PROGRAMADAS      PIC 9(05) VALUE ZERO.                    
002620    02 WKS-CAPACIDAD-TOTAL       PIC 9(05) VALUE 40.                      
002630    02 WKS-UTILIZACION           PIC 999V99 VALUE ZERO.                   
002640    02 WKS-DIA-SEMANA.                                                    
002650       03 WKS-DIA-NOMBRE OCCURS 5 TIMES PIC X(09) VALUE SPACES.           
002660    02 WKS-DIA-SEMANA-R REDEFINES WKS-DIA-SEMANA PIC X(45).               
002670    02 WKS-CLOCK-TAB.                                                     
002680       03 WKS-CLOCK-ENT OCCURS 8 TIMES PIC X(11) VALUE SPACES.            
002690    02 WKS-CLOCK-TAB-R REDEFINES WKS-CLOCK-TAB PIC X(88).                 
002700    02 WKS-CONT-DIA               PIC 9(03) VALUE ZERO.                   
002710 01 WKS-MASCARA                   PIC ZZZ9.99.                            
002720*--> SWITCH DE CONTROL Y BYTE DE VALIDACION USADOS EN VARIAS              
002730*--> RUTINAS DE BUSQUEDA; NO PERTENECEN A NINGUN GRUPO LOGICO             
002740 77 WKS-SIGUE                     PIC 9(01) VALUE ZERO.                   
002750    88 SIGUE-BUSCANDO                 VALUE 1.                            
002760 77 WKS-DIA-CHR                   PIC 9(01) VALUE ZERO.                   
002770 01 WKS-MASCARA2                  PIC ZZZ9.                               
002780***************************************************************** GEN00530
002790 PROCEDURE DIVISION.                                                      
002800***************************************************************** GEN00540
002810*               S E C C I O N    P R I N C I P A L               *GEN00550
002820***************************************************************** GEN00560
002830 000-MAIN SECTION.                                                        
002840     PERFORM APERTURA-ARCHIVOS                                            
002850     PERFORM INICIALIZA-TABLAS-FIJAS                                      
002860     PERFORM CARGA-MAESTROS                                               
002870     PERFORM INICIALIZA-REJILLAS                                          
002880     PERFORM EXPANDE-DEMANDA                                              
002890     PERFORM ORDENA-REQUERIMIENTOS                                        
002900     PERFORM COLOCA-REQUERIMIENTOS                                        
002910     PERFORM ESTADISTICAS-UTIL                                            
002920     PERFORM IMPRIME-HORARIO                                              
002930     IF BANDERA-DUMP-ACTIVA                                               
002940        PERFORM DIAGNOSTICO-OCUPACION-FAC                                 
002950     END-IF                                                               
002960     PERFORM CIERRA-ARCHIVOS                                              
002970     STOP RUN.                                                            
002980 000-MAIN-E. EXIT.                                                        
002990                                                                          
003000*--> VOLCADO DE DIAGNOSTICO - SOLO CUANDO EL OPERADOR ENCIENDE EL         
003010*--> SWITCH UPSI-0 EN LA TARJETA DE EJECUCION (SOPORTE A SISTEMAS)        
003020 DIAGNOSTICO-OCUPACION-FAC SECTION.                                       
003030     DISPLAY '*** VOLCADO OCUPACION DE CATEDRATICOS (UPSI-0) ***'         
003040     PERFORM HG1-L1 THRU HG1-L1-E                                         
003050             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-FAC         
003060 DIAGNOSTICO-OCUPACION-FAC-E. EXIT.                                       
003070                                                                          
003080 APERTURA-ARCHIVOS SECTION.                                               
003090     OPEN INPUT  SUBJECTS FACULTY ROOMS GROUPS                            
003100          OUTPUT ASSIGNS RPTFILE                                          
003110     IF FS-SUBJECTS NOT = 0 OR FS-FACULTY NOT = 0 OR                      
003120        FS-ROOMS    NOT = 0 OR FS-GROUPS  NOT = 0 OR                      
003130        FS-ASSIGNS  NOT = 0 OR FS-RPTFILE NOT = 0                         
003140        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE HORGEN1 ***'              
003150        DISPLAY 'FS-SUBJECTS: ' FS-SUBJECTS ' FS-FACULTY: '               
003160                FS-FACULTY                                                
003170        DISPLAY 'FS-ROOMS: '    FS-ROOMS    ' FS-GROUPS: '                
003180                FS-GROUPS                                                 
003190        DISPLAY 'FS-ASSIGNS: '  FS-ASSIGNS  ' FS-RPTFILE: '               
003200                FS-RPTFILE                                                
003210        MOVE 91 TO RETURN-CODE                                            
003220        STOP RUN                                                          
003230     END-IF.                                                              
003240 APERTURA-ARCHIVOS-E. EXIT.                                               
003250                                                                          
003260 INICIALIZA-TABLAS-FIJAS SECTION.                                         
003270     MOVE 'LUNES    '    TO WKS-DIA-NOMBRE (1)                            
003280     MOVE 'MARTES   '    TO WKS-DIA-NOMBRE (2)                            
003290     MOVE 'MIERCOLES'    TO WKS-DIA-NOMBRE (3)                            
003300     MOVE 'JUEVES   '    TO WKS-DIA-NOMBRE (4)                            
003310     MOVE 'VIERNES  '    TO WKS-DIA-NOMBRE (5)                            
003320     MOVE '09:00-10:00' TO WKS-CLOCK-ENT (1)                              
003330     MOVE '10:00-11:00' TO WKS-CLOCK-ENT (2)                              
003340     MOVE '11:00-12:00' TO WKS-CLOCK-ENT (3)                              
003350     MOVE '12:00-13:00' TO WKS-CLOCK-ENT (4)                              
003360     MOVE '14:00-15:00' TO WKS-CLOCK-ENT (5)                              
003370     MOVE '15:00-16:00' TO WKS-CLOCK-ENT (6)                              
003380     MOVE '16:00-17:00' TO WKS-CLOCK-ENT (7)                              
003390     MOVE '17:00-18:00' TO WKS-CLOCK-ENT (8).                             
003400 INICIALIZA-TABLAS-FIJAS-E. EXIT.                                         
003410                                                                          
003420***************************************************************** GEN00570
003430*              C A R G A   D E   M A E S T R O S                 *GEN00580
003440***************************************************************** GEN00590
003450 CARGA-MAESTROS SECTION.                                                  
003460     PERFORM CARGA-SUBJECTS                                               
003470     PERFORM CARGA-FACULTY                                                
003480     PERFORM CARGA-ROOMS                                                  
003490     PERFORM CARGA-GROUPS.                                                
003500 CARGA-MAESTROS-E. EXIT.                                                  
003510                                                                          
003520 CARGA-SUBJECTS SECTION.                                                  
003530     READ SUBJECTS                                                        
003540       AT END MOVE HIGH-VALUES TO SUBJ-ID                                 
003550     END-READ                                                             
003560     PERFORM HG1-L2 THRU HG1-L2-E                                         
003570             UNTIL SUBJ-ID = HIGH-VALUES                                  
003580 CARGA-SUBJECTS-E. EXIT.                                                  
003590                                                                          
003600 CARGA-FACULTY SECTION.                                                   
003610     READ FACULTY                                                         
003620       AT END MOVE HIGH-VALUES TO FAC-ID                                  
003630     END-READ                                                             
003640     PERFORM HG1-L3 THRU HG1-L3-E                                         
003650             UNTIL FAC-ID = HIGH-VALUES                                   
003660 CARGA-FACULTY-E. EXIT.                                                   
003670                                                                          
003680 CARGA-ROOMS SECTION.                                                     
003690     READ ROOMS                                                           
003700       AT END MOVE HIGH-VALUES TO ROOM-ID                                 
003710     END-READ                                                             
003720     PERFORM HG1-L4 THRU HG1-L4-E                                         
003730             UNTIL ROOM-ID = HIGH-VALUES                                  
003740 CARGA-ROOMS-E. EXIT.                                                     
003750                                                                          
003760 CARGA-GROUPS SECTION.                                                    
003770     READ GROUPS                                                          
003780       AT END MOVE HIGH-VALUES TO GRP-ID                                  
003790     END-READ                                                             
003800     PERFORM HG1-L5 THRU HG1-L5-E                                         
003810             UNTIL GRP-ID = HIGH-VALUES                                   
003820 CARGA-GROUPS-E. EXIT.                                                    
003830                                                                          
003840 INICIALIZA-REJILLAS SECTION.                                             
003850     PERFORM HG1-L6 THRU HG1-L6-E                                         
003860             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-FAC         
003870     PERFORM HG1-L7 THRU HG1-L7-E                                         
003880             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-ROOM        
003890     PERFORM HG1-L8 THRU HG1-L8-E                                         
003900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-GRP         
003910 INICIALIZA-REJILLAS-E. EXIT.                                             
003920                                                                          
003930***************************************************************** GEN00600
003940*              E X P A N S I O N   D E   D E M A N D A            GEN00610
003950***************************************************************** GEN00620
003960 EXPANDE-DEMANDA SECTION.                                                 
003970     PERFORM HG1-L9 THRU HG1-L9-E                                         
003980             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-SUBJ        
003990 EXPANDE-DEMANDA-E. EXIT.                                                 
004000                                                                          
004010 CALCULA-FRECUENCIA SECTION.                                              
004020     COMPUTE WKS-F = TS-CREDITS (WKS-I) / 2                               
004030     IF WKS-F < 1                                                         
004040        MOVE 1 TO WKS-F                                                   
004050     END-IF.                                                              
004060 CALCULA-FRECUENCIA-E. EXIT.                                              
004070                                                                          
004080 DETERMINA-PRIORIDAD SECTION.                                             
004090     IF TS-TYPE (WKS-I) = 'MAJOR' OR TS-TYPE (WKS-I) = 'CORE'             
004100        MOVE 1 TO WKS-PRIORIDAD-ACTUAL                                    
004110     ELSE                                                                 
004120        IF TS-TYPE (WKS-I) = 'MINOR'  OR                                  
004130           TS-TYPE (WKS-I) = 'SKILL'  OR                                  
004140           TS-TYPE (WKS-I) = 'ABILITY_ENHANCEMENT'                        
004150           MOVE 2 TO WKS-PRIORIDAD-ACTUAL                                 
004160        ELSE                                                              
004170           MOVE 3 TO WKS-PRIORIDAD-ACTUAL                                 
004180        END-IF                                                            
004190     END-IF.                                                              
004200 DETERMINA-PRIORIDAD-E. EXIT.                                             
004210                                                                          
004220 AGREGA-REQ-TEORIA SECTION.                                               
004230     PERFORM SELECCIONA-CUBETA                                            
004240     MOVE TS-ID (WKS-I)        TO RQ-SUBJ-ID   (WKS-QX)                   
004250     MOVE TS-NAME (WKS-I)      TO RQ-SUBJ-NAME (WKS-QX)                   
004260     MOVE TS-FAC-ID (WKS-I)    TO RQ-FAC-ID    (WKS-QX)                   
004270     MOVE TG-ID (WKS-J)        TO RQ-GRP-ID    (WKS-QX)                   
004280     MOVE 'LECTURE '           TO RQ-ROOM-TYPE (WKS-QX)                   
004290     MOVE 1                    TO RQ-DURATION  (WKS-QX)                   
004300     MOVE WKS-F                TO RQ-FREQ      (WKS-QX)                   
004310     MOVE WKS-PRIORIDAD-ACTUAL TO RQ-PRIORITY  (WKS-QX)                   
004320     MOVE TS-HEAVY (WKS-I)     TO RQ-HEAVY     (WKS-QX).                  
004330 AGREGA-REQ-TEORIA-E. EXIT.                                               
004340                                                                          
004350 AGREGA-REQ-LABORATORIO SECTION.                                          
004360     COMPUTE WKS-FL = WKS-F / 2                                           
004370     IF WKS-FL < 1                                                        
004380        MOVE 1 TO WKS-FL                                                  
004390     END-IF                                                               
004400     PERFORM SELECCIONA-CUBETA                                            
004410     STRING TS-ID (WKS-I) DELIMITED BY SPACE                              
004420            '_LAB'        DELIMITED BY SIZE                               
004430            INTO RQ-SUBJ-ID (WKS-QX)                                      
004440     STRING TS-NAME (WKS-I) DELIMITED BY SPACE                            
004450            ' LAB'          DELIMITED BY SIZE                             
004460            INTO RQ-SUBJ-NAME (WKS-QX)                                    
004470     MOVE TS-FAC-ID (WKS-I)    TO RQ-FAC-ID    (WKS-QX)                   
004480     MOVE TG-ID (WKS-J)        TO RQ-GRP-ID    (WKS-QX)                   
004490     MOVE 'LAB     '           TO RQ-ROOM-TYPE (WKS-QX)                   
004500     MOVE 2                    TO RQ-DURATION  (WKS-QX)                   
004510     MOVE WKS-FL               TO RQ-FREQ      (WKS-QX)                   
004520     MOVE WKS-PRIORIDAD-ACTUAL TO RQ-PRIORITY  (WKS-QX)                   
004530     MOVE TS-HEAVY (WKS-I)     TO RQ-HEAVY     (WKS-QX).                  
004540 AGREGA-REQ-LABORATORIO-E. EXIT.                                          
004550                                                                          
004560*--> UBICA EL SIGUIENTE RENGLON LIBRE DENTRO DE LA CUBETA DE              
004570*--> PRIORIDAD CORRESPONDIENTE Y DEVUELVE SU POSICION EN WKS-QX           
004580 SELECCIONA-CUBETA SECTION.                                               
004590     EVALUATE WKS-PRIORIDAD-ACTUAL                                        
004600        WHEN 1                                                            
004610           ADD 1 TO WKS-CONT-P1                                           
004620           COMPUTE WKS-QX = WKS-CONT-P1                                   
004630        WHEN 2                                                            
004640           ADD 1 TO WKS-CONT-P2                                           
004650           COMPUTE WKS-QX = 1333 + WKS-CONT-P2                            
004660        WHEN OTHER                                                        
004670           ADD 1 TO WKS-CONT-P3                                           
004680           COMPUTE WKS-QX = 2666 + WKS-CONT-P3                            
004690     END-EVALUATE.                                                        
004700 SELECCIONA-CUBETA-E. EXIT.                                               
004710                                                                          
004720***************************************************************** GEN00630
004730*     O R D E N A   P O R   P R I O R I D A D   ( E S T A B L E ) GEN00640
004740***************************************************************** GEN00650
004750*--> LAS TRES CUBETAS P1/P2/P3 SE LLENARON EN ORDEN DE GENERACION         
004760*--> DENTRO DE SUS PROPIOS RANGOS (1-1333, 1334-2666, 2667-4000).         
004770*--> AQUI SE COMPACTAN EN WKS-TAB-REQ SIN DEJAR HUECOS, RESPETANDO        
004780*--> EL ORDEN ORIGINAL DENTRO DE CADA PRIORIDAD.                          
004790 ORDENA-REQUERIMIENTOS SECTION.                                           
004800*--> COMPACTACION EN SITIO: EL DESTINO (WKS-CONT-REQ) NUNCA REBASA        
004810*--> AL ORIGEN DENTRO DE SU PROPIA CUBETA, POR LO QUE NO SE               
004820*--> SOBREESCRIBE NINGUN RENGLON ANTES DE LEERLO.                         
004830     MOVE 0 TO WKS-CONT-REQ                                               
004840     PERFORM HG1-L10 THRU HG1-L10-E                                       
004850             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-P1          
004860     PERFORM HG1-L11 THRU HG1-L11-E                                       
004870             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-P2          
004880     PERFORM HG1-L12 THRU HG1-L12-E                                       
004890             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-P3          
004900 ORDENA-REQUERIMIENTOS-E. EXIT.                                           
004910                                                                          
004920***************************************************************** GEN00660
004930*       C O L O C A C I O N   D E   R E Q U E R I M I E N T O S  *GEN00670
004940***************************************************************** GEN00680
004950 COLOCA-REQUERIMIENTOS SECTION.                                           
004960     PERFORM HG1-L13 THRU HG1-L13-E                                       
004970             VARYING WKS-QX FROM 1 BY 1                                   
004980             UNTIL WKS-QX > WKS-CONT-REQ                                  
004990 COLOCA-REQUERIMIENTOS-E. EXIT.                                           
005000                                                                          
005010 BUSCA-FAC-POR-ID SECTION.                                                
005020     MOVE 0 TO WKS-FX                                                     
005030     MOVE 1 TO WKS-SIGUE                                                  
005040     PERFORM HG1-L14 THRU HG1-L14-E                                       
005050             VARYING WKS-I2 FROM 1 BY 1                                   
005060             UNTIL WKS-I2 > WKS-CONT-FAC OR WKS-SIGUE = 0                 
005070 BUSCA-FAC-POR-ID-E. EXIT.                                                
005080                                                                          
005090 BUSCA-GRP-POR-ID SECTION.                                                
005100     MOVE 0 TO WKS-GX                                                     
005110     MOVE 1 TO WKS-SIGUE                                                  
005120     PERFORM HG1-L15 THRU HG1-L15-E                                       
005130             VARYING WKS-I2 FROM 1 BY 1                                   
005140             UNTIL WKS-I2 > WKS-CONT-GRP OR WKS-SIGUE = 0                 
005150 BUSCA-GRP-POR-ID-E. EXIT.                                                
005160                                                                          
005170 BUSCA-MEJOR-CANDIDATO SECTION.                                           
005180     MOVE 0 TO WKS-BEST-SCORE                                             
005190     MOVE 0 TO WKS-BEST-DIA WKS-BEST-PER WKS-BEST-RX                      
005200     PERFORM HG1-L16 THRU HG1-L16-E                                       
005210             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
005220 BUSCA-MEJOR-CANDIDATO-E. EXIT.                                           
005230                                                                          
005240***************************************************************** GEN00690
005250*         C A L I F I C A C I O N   D E L   C A N D I D A T O    *GEN00700
005260***************************************************************** GEN00710
005270 CALIFICA-CANDIDATO SECTION.                                              
005280     MOVE 0   TO WKS-SCORE                                                
005290     MOVE 'N' TO WKS-HAY-CHOQUE                                           
005300     PERFORM HG1-L17 THRU HG1-L17-E                                       
005310             VARYING WKS-PP FROM WKS-PER BY 1                             
005320             UNTIL WKS-PP > WKS-PER + RQ-DURATION (WKS-QX) - 1            
005330     IF WKS-HAY-CHOQUE = 'Y'                                              
005340        MOVE 0 TO WKS-SCORE                                               
005350     ELSE                                                                 
005360        MOVE 100.00 TO WKS-SCORE                                          
005370        IF TF-PREFDAY (WKS-FX WKS-DIA) = 'Y'                              
005380           ADD 20 TO WKS-SCORE                                            
005390        END-IF                                                            
005400        PERFORM CALCULA-PENALIZ-CONSECUTIVO                               
005410        PERFORM CALCULA-PENALIZ-BRECHA                                    
005420        IF RQ-HEAVY (WKS-QX) = 'Y' AND WKS-PER >= 6                       
005430           SUBTRACT 30 FROM WKS-SCORE                                     
005440        END-IF                                                            
005450        PERFORM CALCULA-BALANCE-DIA                                       
005460        IF TR-CAP (WKS-RX) < 30                                           
005470           SUBTRACT 10 FROM WKS-SCORE                                     
005480        END-IF                                                            
005490        IF WKS-SCORE < 0                                                  
005500           MOVE 0 TO WKS-SCORE                                            
005510        END-IF                                                            
005520     END-IF.                                                              
005530 CALIFICA-CANDIDATO-E. EXIT.                                              
005540                                                                          
005550 CALCULA-PENALIZ-CONSECUTIVO SECTION.                                     
005560     MOVE 0 TO WKS-C-ANTES                                                
005570     MOVE 1 TO WKS-SIGUE                                                  
005580     MOVE WKS-PER TO WKS-PTMP                                             
005590     PERFORM HG1-L18 THRU HG1-L18-E                                       
005600             VARYING WKS-K FROM 1 BY 1                                    
005610             UNTIL                                                        
005620               WKS-K > TF-MAXCONSEC (WKS-FX) - 1 OR WKS-SIGUE = 0         
005630     MOVE 0 TO WKS-C-DESPUES                                              
005640     MOVE 1 TO WKS-SIGUE                                                  
005650     COMPUTE WKS-PTMP = WKS-PER + RQ-DURATION (WKS-QX) - 1                
005660     PERFORM HG1-L19 THRU HG1-L19-E                                       
005670             VARYING WKS-K FROM 1 BY 1                                    
005680             UNTIL                                                        
005690               WKS-K > TF-MAXCONSEC (WKS-FX) - 1 OR WKS-SIGUE = 0         
005700     COMPUTE WKS-C-TOTAL = WKS-C-ANTES + WKS-C-DESPUES + 1                
005710     IF WKS-C-TOTAL > TF-MAXCONSEC (WKS-FX)                               
005720        COMPUTE WKS-SCORE = WKS-SCORE -                                   
005730                ((WKS-C-TOTAL - TF-MAXCONSEC (WKS-FX)) * 20)              
005740     END-IF.                                                              
005750 CALCULA-PENALIZ-CONSECUTIVO-E. EXIT.                                     
005760                                                                          
005770 CALCULA-PENALIZ-BRECHA SECTION.                                          
005780     IF TF-MINGAP (WKS-FX) > 0                                            
005790        MOVE 99 TO WKS-MIN-DIST                                           
005800        MOVE 0  TO WKS-TIENE-CLASE                                        
005810        PERFORM HG1-L20 THRU HG1-L20-E                                    
005820                VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8               
005830        IF WKS-TIENE-CLASE = 1 AND                                        
005840           WKS-MIN-DIST < TF-MINGAP (WKS-FX)                              
005850           SUBTRACT 15 FROM WKS-SCORE                                     
005860        END-IF                                                            
005870     END-IF.                                                              
005880 CALCULA-PENALIZ-BRECHA-E. EXIT.                                          
005890                                                                          
005900 CALCULA-BALANCE-DIA SECTION.                                             
005910     MOVE 0 TO WKS-L                                                      
005920     PERFORM HG1-L21 THRU HG1-L21-E                                       
005930             VARYING WKS-PP FROM 1 BY 1 UNTIL WKS-PP > 8                  
005940     IF WKS-L > 4                                                         
005950        COMPUTE WKS-SCORE = WKS-SCORE - (WKS-L * 10)                      
005960     END-IF.                                                              
005970 CALCULA-BALANCE-DIA-E. EXIT.                                             
005980                                                                          
005990***************************************************************** GEN00720
006000*      A S I G N A C I O N   D E F I N I T I V A   D E L   C U P OGEN00730
006010***************************************************************** GEN00740
006020 MARCA-OCUPADO SECTION.                                                   
006030     PERFORM HG1-L22 THRU HG1-L22-E                                       
006040             VARYING WKS-PP FROM WKS-BEST-PER BY 1                        
006050             UNTIL                                                        
006060               WKS-PP > WKS-BEST-PER + RQ-DURATION (WKS-QX) - 1           
006070 MARCA-OCUPADO-E. EXIT.                                                   
006080                                                                          
006090 ESCRIBE-ASIGNACION SECTION.                                              
006100     MOVE RQ-SUBJ-ID   (WKS-QX) TO ASG-SUBJ-ID                            
006110     MOVE RQ-SUBJ-NAME (WKS-QX) TO ASG-SUBJ-NAME                          
006120     MOVE RQ-FAC-ID    (WKS-QX) TO ASG-FAC-ID                             
006130     MOVE RQ-GRP-ID    (WKS-QX) TO ASG-GRP-ID                             
006140     MOVE TR-ID (WKS-BEST-RX)   TO ASG-ROOM-ID                            
006150     MOVE WKS-BEST-DIA          TO ASG-DAY                                
006160     MOVE WKS-BEST-PER          TO ASG-PERIOD                             
006170     MOVE RQ-DURATION  (WKS-QX) TO ASG-DURATION                           
006180     MOVE RQ-HEAVY     (WKS-QX) TO ASG-HEAVY                              
006190     WRITE REG-ASIGN01                                                    
006200     IF FS-ASSIGNS NOT = 0                                                
006210        DISPLAY 'ERROR AL GRABAR ASSIGNS, STATUS: ' FS-ASSIGNS            
006220     ELSE                                                                 
006230        ADD 1 TO WKS-CONT-ASG                                             
006240        MOVE ASG-SUBJ-ID   TO WA-SUBJ-ID   (WKS-CONT-ASG)                 
006250        MOVE ASG-SUBJ-NAME TO WA-SUBJ-NAME (WKS-CONT-ASG)                 
006260        MOVE ASG-FAC-ID    TO WA-FAC-ID    (WKS-CONT-ASG)                 
006270        MOVE ASG-GRP-ID    TO WA-GRP-ID    (WKS-CONT-ASG)                 
006280        MOVE ASG-ROOM-ID   TO WA-ROOM-ID   (WKS-CONT-ASG)                 
006290        MOVE ASG-DAY       TO WA-DAY       (WKS-CONT-ASG)                 
006300        MOVE ASG-PERIOD    TO WA-PERIOD    (WKS-CONT-ASG)                 
006310        MOVE ASG-DURATION  TO WA-DURATION  (WKS-CONT-ASG)                 
006320        MOVE ASG-HEAVY     TO WA-HEAVY     (WKS-CONT-ASG)                 
006330     END-IF.                                                              
006340 ESCRIBE-ASIGNACION-E. EXIT.                                              
006350                                                                          
006360 ESTADISTICAS-UTIL SECTION.                                               
006370     COMPUTE WKS-UTILIZACION ROUNDED =                                    
006380             WKS-CONT-PROGRAMADAS / WKS-CAPACIDAD-TOTAL * 100.            
006390 ESTADISTICAS-UTIL-E. EXIT.                                               
006400                                                                          
006410***************************************************************** GEN00750
006420*          I M P R E S I O N   D E L   H O R A R I O              GEN00760
006430***************************************************************** GEN00770
006440 IMPRIME-HORARIO SECTION.                                                 
006450     MOVE SPACES TO REG-RPTLIN1                                           
006460     MOVE '1HORARIO GENERADO - COLOCADOR VORAZ (HORGEN1)'                 
006470          TO REG-RPTLIN1                                                  
006480     WRITE REG-RPTLIN1                                                    
006490     PERFORM HG1-L23 THRU HG1-L23-E                                       
006500             VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5                
006510     MOVE SPACES TO REG-RPTLIN1                                           
006520     MOVE WKS-CONT-PROGRAMADAS TO WKS-MASCARA2                            
006530     STRING 'TOTAL DE CLASES PROGRAMADAS: ' DELIMITED BY SIZE             
006540            WKS-MASCARA2                    DELIMITED BY SIZE             
006550            INTO REG-RPTLIN1                                              
006560     WRITE REG-RPTLIN1                                                    
006570     MOVE SPACES TO REG-RPTLIN1                                           
006580     MOVE WKS-UTILIZACION TO WKS-MASCARA                                  
006590     STRING 'TASA DE UTILIZACION: ' DELIMITED BY SIZE                     
006600            WKS-MASCARA             DELIMITED BY SIZE                     
006610            ' %'                    DELIMITED BY SIZE                     
006620            INTO REG-RPTLIN1                                              
006630     WRITE REG-RPTLIN1.                                                   
006640 IMPRIME-HORARIO-E. EXIT.                                                 
006650                                                                          
006660 CIERRA-ARCHIVOS SECTION.                                                 
006670     CLOSE SUBJECTS FACULTY ROOMS GROUPS ASSIGNS RPTFILE.                 
006680 CIERRA-ARCHIVOS-E. EXIT.                                                 
006690                                                                          
006700 HG1-L1-N1 SECTION.                                                       
006710           MOVE WKS-DIA TO WKS-DIA-CHR                                    
006720           IF WKS-DIA-CHR IS DIA-VALIDO                                   
006730              DISPLAY TF-ID (WKS-I) ' DIA ' WKS-DIA ' '                   
006740                      WKS-OCF-DIA (WKS-I WKS-DIA)                         
006750           END-IF.                                                        
006760 HG1-L1-N1-E. EXIT.                                                       
006770                                                                          
006780 HG1-L1 SECTION.                                                          
006790        PERFORM HG1-L1-N1 THRU HG1-L1-N1-E                                
006800                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
006810 HG1-L1-E. EXIT.                                                          
006820                                                                          
006830 HG1-L2 SECTION.                                                          
006840        ADD 1 TO WKS-CONT-SUBJ                                            
006850        MOVE SUBJ-ID       TO TS-ID      (WKS-CONT-SUBJ)                  
006860        MOVE SUBJ-NAME     TO TS-NAME    (WKS-CONT-SUBJ)                  
006870        MOVE SUBJ-TYPE     TO TS-TYPE    (WKS-CONT-SUBJ)                  
006880        MOVE SUBJ-CREDITS  TO TS-CREDITS (WKS-CONT-SUBJ)                  
006890        MOVE SUBJ-THEORY-HRS TO TS-THEORY (WKS-CONT-SUBJ)                 
006900        MOVE SUBJ-PRACT-HRS  TO TS-PRACT  (WKS-CONT-SUBJ)                 
006910        MOVE SUBJ-FACULTY-ID TO TS-FAC-ID (WKS-CONT-SUBJ)                 
006920        MOVE SUBJ-SEMESTER   TO TS-SEM    (WKS-CONT-SUBJ)                 
006930        MOVE SUBJ-PROGRAM    TO TS-PROGRAM(WKS-CONT-SUBJ)                 
006940        MOVE SUBJ-DEPT       TO TS-DEPT   (WKS-CONT-SUBJ)                 
006950        MOVE SUBJ-HEAVY-FLAG TO TS-HEAVY  (WKS-CONT-SUBJ)                 
006960        READ SUBJECTS                                                     
006970          AT END MOVE HIGH-VALUES TO SUBJ-ID                              
006980        END-READ.                                                         
006990 HG1-L2-E. EXIT.                                                          
007000                                                                          
007010 HG1-L3-N1 SECTION.                                                       
007020           MOVE FAC-PREF-DAYS-D (WKS-I)                                   
007030                TO TF-PREFDAY (WKS-CONT-FAC WKS-I).                       
007040 HG1-L3-N1-E. EXIT.                                                       
007050                                                                          
007060 HG1-L3-N2-N1 SECTION.                                                    
007070              MOVE FAC-UNAVAIL-PER (WKS-I WKS-J) TO                       
007080                   TF-UNAVAIL-PER (WKS-CONT-FAC WKS-I WKS-J).             
007090 HG1-L3-N2-N1-E. EXIT.                                                    
007100                                                                          
007110 HG1-L3-N2 SECTION.                                                       
007120           PERFORM HG1-L3-N2-N1 THRU HG1-L3-N2-N1-E                       
007130                   VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 8.             
007140 HG1-L3-N2-E. EXIT.                                                       
007150                                                                          
007160 HG1-L3 SECTION.                                                          
007170        ADD 1 TO WKS-CONT-FAC                                             
007180        MOVE FAC-ID          TO TF-ID        (WKS-CONT-FAC)               
007190        MOVE FAC-NAME        TO TF-NAME      (WKS-CONT-FAC)               
007200        MOVE FAC-MAX-CONSEC  TO TF-MAXCONSEC (WKS-CONT-FAC)               
007210        MOVE FAC-MIN-GAP     TO TF-MINGAP    (WKS-CONT-FAC)               
007220        PERFORM HG1-L3-N1 THRU HG1-L3-N1-E                                
007230                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5                 
007240        PERFORM HG1-L3-N2 THRU HG1-L3-N2-E                                
007250                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 5                 
007260        READ FACULTY                                                      
007270          AT END MOVE HIGH-VALUES TO FAC-ID                               
007280        END-READ.                                                         
007290 HG1-L3-E. EXIT.                                                          
007300                                                                          
007310 HG1-L4 SECTION.                                                          
007320        ADD 1 TO WKS-CONT-ROOM                                            
007330        MOVE ROOM-ID       TO TR-ID   (WKS-CONT-ROOM)                     
007340        MOVE ROOM-NAME     TO TR-NAME (WKS-CONT-ROOM)                     
007350        MOVE ROOM-TYPE     TO TR-TYPE (WKS-CONT-ROOM)                     
007360        MOVE ROOM-CAPACITY TO TR-CAP  (WKS-CONT-ROOM)                     
007370        READ ROOMS                                                        
007380          AT END MOVE HIGH-VALUES TO ROOM-ID                              
007390        END-READ.                                                         
007400 HG1-L4-E. EXIT.                                                          
007410                                                                          
007420 HG1-L5 SECTION.                                                          
007430        ADD 1 TO WKS-CONT-GRP                                             
007440        MOVE GRP-ID       TO TG-ID      (WKS-CONT-GRP)                    
007450        MOVE GRP-PROGRAM  TO TG-PROGRAM (WKS-CONT-GRP)                    
007460        MOVE GRP-SEMESTER TO TG-SEM     (WKS-CONT-GRP)                    
007470        MOVE GRP-STRENGTH TO TG-STR     (WKS-CONT-GRP)                    
007480        READ GROUPS                                                       
007490          AT END MOVE HIGH-VALUES TO GRP-ID                               
007500        END-READ.                                                         
007510 HG1-L5-E. EXIT.                                                          
007520                                                                          
007530 HG1-L6-N1-N1 SECTION.                                                    
007540              MOVE 'N' TO WKS-OCF-PER (WKS-I WKS-DIA WKS-PER).            
007550 HG1-L6-N1-N1-E. EXIT.                                                    
007560                                                                          
007570 HG1-L6-N1 SECTION.                                                       
007580           PERFORM HG1-L6-N1-N1 THRU HG1-L6-N1-N1-E                       
007590                   VARYING WKS-PER FROM 1 BY 1 UNTIL WKS-PER > 8.         
007600 HG1-L6-N1-E. EXIT.                                                       
007610                                                                          
007620 HG1-L6 SECTION.                                                          
007630        PERFORM HG1-L6-N1 THRU HG1-L6-N1-E                                
007640                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
007650 HG1-L6-E. EXIT.                                                          
007660                                                                          
007670 HG1-L7-N1-N1 SECTION.                                                    
007680              MOVE 'N' TO WKS-OCR-PER (WKS-I WKS-DIA WKS-PER).            
007690 HG1-L7-N1-N1-E. EXIT.                                                    
007700                                                                          
007710 HG1-L7-N1 SECTION.                                                       
007720           PERFORM HG1-L7-N1-N1 THRU HG1-L7-N1-N1-E                       
007730                   VARYING WKS-PER FROM 1 BY 1 UNTIL WKS-PER > 8.         
007740 HG1-L7-N1-E. EXIT.                                                       
007750                                                                          
007760 HG1-L7 SECTION.                                                          
007770        PERFORM HG1-L7-N1 THRU HG1-L7-N1-E                                
007780                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
007790 HG1-L7-E. EXIT.                                                          
007800                                                                          
007810 HG1-L8-N1-N1 SECTION.                                                    
007820              MOVE 'N' TO WKS-OCG-PER (WKS-I WKS-DIA WKS-PER).            
007830 HG1-L8-N1-N1-E. EXIT.                                                    
007840                                                                          
007850 HG1-L8-N1 SECTION.                                                       
007860           PERFORM HG1-L8-N1-N1 THRU HG1-L8-N1-N1-E                       
007870                   VARYING WKS-PER FROM 1 BY 1 UNTIL WKS-PER > 8.         
007880 HG1-L8-N1-E. EXIT.                                                       
007890                                                                          
007900 HG1-L8 SECTION.                                                          
007910        PERFORM HG1-L8-N1 THRU HG1-L8-N1-E                                
007920                VARYING WKS-DIA FROM 1 BY 1 UNTIL WKS-DIA > 5.            
007930 HG1-L8-E. EXIT.                                                          
007940                                                                          
007950 HG1-L9-N1 SECTION.                                                       
007960           IF (TS-PROGRAM (WKS-I) = SPACES OR                             
007970               TS-PROGRAM (WKS-I) = TG-PROGRAM (WKS-J)) AND               
007980               TS-SEM (WKS-I) = TG-SEM (WKS-J)                            
007990              PERFORM CALCULA-FRECUENCIA                                  
008000              PERFORM DETERMINA-PRIORIDAD                                 
008010              IF TS-THEORY (WKS-I) > 0                                    
008020                 PERFORM AGREGA-REQ-TEORIA                                
008030              END-IF                                                      
008040              IF TS-PRACT (WKS-I) > 0                                     
008050                 PERFORM AGREGA-REQ-LABORATORIO                           
008060              END-IF                                                      
008070           END-IF.                                                        
008080 HG1-L9-N1-E. EXIT.                                                       
008090                                                                          
008100 HG1-L9 SECTION.                                                          
008110        PERFORM HG1-L9-N1 THRU HG1-L9-N1-E                                
008120                VARYING WKS-J FROM 1 BY 1                                 
008130                UNTIL WKS-J > WKS-CONT-GRP.                               
008140 HG1-L9-E. EXIT.                                                          
008150                                                                          
008160 HG1-L10 SECTION.                                                         
008170        ADD 1 TO WKS-CONT-REQ                                             
008180        MOVE WKS-REQ-ENT (WKS-I) TO WKS-REQ-ENT (WKS-CONT-REQ).           
008190 HG1-L10-E. EXIT.                                                         
008200                                                                          
008210 HG1-L11 SECTION.                                                         
008220        ADD 1 TO WKS-CONT-REQ                                             
008230        MOVE WKS-REQ-ENT (1333 + WKS-I)                                   
008240             TO WKS-REQ-ENT (WKS-CONT-REQ).                               
008250 HG1-L11-E. EXIT.                                                         
008260                                                                          
008270 HG1-L12 SECTION.                                                         
008280        ADD 1 TO WKS-CONT-REQ                                             
008290        MOVE WKS-REQ-ENT (2666 + WKS-I)                                   
008300             TO WKS-REQ-ENT (WKS-CONT-REQ).                               
008310 HG1-L12-E. EXIT.                                                         
008320                                                                          
008330 HG1-L13-N1 SECTION.                                                      
008340           PERFORM BUSCA-MEJOR-CANDIDATO                                  
008350           IF WKS-BEST-SCORE > 0                                          
008360              PERFORM MARCA-OCUPADO                                       
008370              PERFORM ESCRIBE-ASIGNACION                                  
008380              ADD 1 TO WKS-CONT-PROGRAMADAS                               
008390           ELSE                                                           
008400              DISPLAY 'AVISO - NO PROGRAMADA: '                           
008410                      RQ-SUBJ-ID (WKS-QX) ' GRUPO '                       
008420                      RQ-GRP-ID (WKS-QX)                                  
008430           END-IF.                                                        
008440 HG1-L13-N1-E. EXIT.                                                      
008450                                                                          
008460 HG1-L13 SECTION.                                                         
008470        MOVE RQ-FAC-ID (WKS-QX) TO WKS-BUSCA-ID                           
008480        PERFORM BUSCA-FAC-POR-ID                                          
008490        MOVE RQ-GRP-ID (WKS-QX) TO WKS-BUSCA-ID                           
008500        PERFORM BUSCA-GRP-POR-ID                                          
008510        PERFORM HG1-L13-N1 THRU HG1-L13-N1-E                              
008520                VARYING WKS-K FROM 1 BY 1                                 
008530                UNTIL WKS-K > RQ-FREQ (WKS-QX).                           
008540 HG1-L13-E. EXIT.                                                         
008550                                                                          
008560 HG1-L14 SECTION.                                                         
008570        IF TF-ID (WKS-I2) = WKS-BUSCA-ID                                  
008580           MOVE WKS-I2 TO WKS-FX                                          
008590           MOVE 0      TO WKS-SIGUE                                       
008600        END-IF.                                                           
008610 HG1-L14-E. EXIT.                                                         
008620                                                                          
008630 HG1-L15 SECTION.                                                         
008640        IF TG-ID (WKS-I2) = WKS-BUSCA-ID                                  
008650           MOVE WKS-I2 TO WKS-GX                                          
008660           MOVE 0      TO WKS-SIGUE                                       
008670        END-IF.                                                           
008680 HG1-L15-E. EXIT.                                                         
008690                                                                          
008700 HG1-L16-N1-N1 SECTION.                                                   
008710                 IF TR-TYPE (WKS-RX) = RQ-ROOM-TYPE (WKS-QX)              
008720                    PERFORM CALIFICA-CANDIDATO                            
008730                    IF WKS-SCORE > WKS-BEST-SCORE                         
008740                       MOVE WKS-SCORE TO WKS-BEST-SCORE                   
008750                       MOVE WKS-DIA   TO WKS-BEST-DIA                     
008760                       MOVE WKS-PER   TO WKS-BEST-PER                     
008770                       MOVE WKS-RX    TO WKS-BEST-RX                      
008780                    END-IF                                                
008790                 END-IF.                                                  
008800 HG1-L16-N1-N1-E. EXIT.                                                   
008810                                                                          
008820 HG1-L16-N1 SECTION.                                                      
008830           IF WKS-PER + RQ-DURATION (WKS-QX) - 1 <= 8                     
008840              PERFORM HG1-L16-N1-N1 THRU HG1-L16-N1-N1-E                  
008850                      VARYING WKS-RX FROM 1 BY 1                          
008860                      UNTIL WKS-RX > WKS-CONT-ROOM                        
008870           END-IF.                                                        
008880 HG1-L16-N1-E. EXIT.                                                      
008890                                                                          
008900 HG1-L16 SECTION.                                                         
008910        PERFORM HG1-L16-N1 THRU HG1-L16-N1-E                              
008920                VARYING WKS-PER FROM 1 BY 1 UNTIL WKS-PER > 8.            
008930 HG1-L16-E. EXIT.                                                         
008940                                                                          
008950 HG1-L17 SECTION.                                                         
008960        IF WKS-OCF-PER (WKS-FX WKS-DIA WKS-PP) = 'Y' OR                   
008970           WKS-OCR-PER (WKS-RX WKS-DIA WKS-PP) = 'Y' OR                   
008980           WKS-OCG-PER (WKS-GX WKS-DIA WKS-PP) = 'Y' OR                   
008990           TF-UNAVAIL-PER (WKS-FX WKS-DIA WKS-PP) = 'Y'                   
009000           MOVE 'Y' TO WKS-HAY-CHOQUE                                     
009010        END-IF.                                                           
009020 HG1-L17-E. EXIT.                                                         
009030                                                                          
009040 HG1-L18 SECTION.                                                         
009050        COMPUTE WKS-PTMP = WKS-PTMP - 1                                   
009060        IF WKS-PTMP < 1                                                   
009070           MOVE 0 TO WKS-SIGUE                                            
009080        ELSE                                                              
009090           IF WKS-OCF-PER (WKS-FX WKS-DIA WKS-PTMP) = 'Y'                 
009100              ADD 1 TO WKS-C-ANTES                                        
009110           ELSE                                                           
009120              MOVE 0 TO WKS-SIGUE                                         
009130           END-IF                                                         
009140        END-IF.                                                           
009150 HG1-L18-E. EXIT.                                                         
009160                                                                          
009170 HG1-L19 SECTION.                                                         
009180        COMPUTE WKS-PTMP = WKS-PTMP + 1                                   
009190        IF WKS-PTMP > 8                                                   
009200           MOVE 0 TO WKS-SIGUE                                            
009210        ELSE                                                              
009220           IF WKS-OCF-PER (WKS-FX WKS-DIA WKS-PTMP) = 'Y'                 
009230              ADD 1 TO WKS-C-DESPUES                                      
009240           ELSE                                                           
009250              MOVE 0 TO WKS-SIGUE                                         
009260           END-IF                                                         
009270        END-IF.                                                           
009280 HG1-L19-E. EXIT.                                                         
009290                                                                          
009300 HG1-L20 SECTION.                                                         
009310           IF WKS-OCF-PER (WKS-FX WKS-DIA WKS-PP) = 'Y'                   
009320              MOVE 1 TO WKS-TIENE-CLASE                                   
009330              COMPUTE WKS-DIST = WKS-PER - WKS-PP                         
009340              IF WKS-DIST < 0                                             
009350                 COMPUTE WKS-DIST = WKS-DIST * -1                         
009360              END-IF                                                      
009370              IF WKS-DIST < WKS-MIN-DIST                                  
009380                 MOVE WKS-DIST TO WKS-MIN-DIST                            
009390              END-IF                                                      
009400           END-IF.                                                        
009410 HG1-L20-E. EXIT.                                                         
009420                                                                          
009430 HG1-L21 SECTION.                                                         
009440        IF WKS-OCG-PER (WKS-GX WKS-DIA WKS-PP) = 'Y'                      
009450           ADD 1 TO WKS-L                                                 
009460        END-IF.                                                           
009470 HG1-L21-E. EXIT.                                                         
009480                                                                          
009490 HG1-L22 SECTION.                                                         
009500        MOVE 'Y' TO WKS-OCF-PER (WKS-FX WKS-BEST-DIA WKS-PP)              
009510        MOVE 'Y' TO WKS-OCR-PER (WKS-BEST-RX WKS-BEST-DIA WKS-PP)         
009520        MOVE 'Y' TO WKS-OCG-PER (WKS-GX WKS-BEST-DIA WKS-PP).             
009530 HG1-L22-E. EXIT.                                                         
009540                                                                          
009550 HG1-L23-N1-N1-N1 SECTION.                                                
009560                 IF WA-DAY (WKS-I) = WKS-DIA AND                          
009570                    WA-PERIOD (WKS-I) = WKS-PER AND                       
009580                    WA-ROOM-ID (WKS-I) = TR-ID (WKS-RX)                   
009590                    MOVE SPACES TO REG-RPTLIN1                            
009600                    MOVE WKS-CLOCK-ENT (WKS-PER) TO RPTH-HORA             
009610                    MOVE WA-SUBJ-ID   (WKS-I)    TO RPTH-SUBJ-ID          
009620                    MOVE WA-SUBJ-NAME (WKS-I)    TO RPTH-SUBJ-NAME        
009630                    MOVE WA-FAC-ID    (WKS-I)    TO RPTH-FAC-ID           
009640                    MOVE WA-GRP-ID    (WKS-I)    TO RPTH-GRP-ID           
009650                    MOVE WA-ROOM-ID   (WKS-I)    TO RPTH-ROOM-ID          
009660                    MOVE WA-DURATION  (WKS-I)    TO RPTH-DURACION         
009670                    WRITE REG-RPTLIN1 FROM RPT-DET-HORARIO                
009680                    ADD 1 TO WKS-CONT-DIA                                 
009690                 END-IF.                                                  
009700 HG1-L23-N1-N1-N1-E. EXIT.                                                
009710                                                                          
009720 HG1-L23-N1-N1 SECTION.                                                   
009730              PERFORM HG1-L23-N1-N1-N1 THRU HG1-L23-N1-N1-N1-E            
009740                      VARYING WKS-I FROM 1 BY 1                           
009750                      UNTIL WKS-I > WKS-CONT-ASG.                         
009760 HG1-L23-N1-N1-E. EXIT.                                                   
009770                                                                          
009780 HG1-L23-N1 SECTION.                                                      
009790           PERFORM HG1-L23-N1-N1 THRU HG1-L23-N1-N1-E                     
009800                   VARYING WKS-RX FROM 1 BY 1                             
009810                   UNTIL WKS-RX > WKS-CONT-ROOM.                          
009820 HG1-L23-N1-E. EXIT.                                                      
009830                                                                          
009840 HG1-L23 SECTION.                                                         
009850        MOVE SPACES TO REG-RPTLIN1                                        
009860        STRING 'DIA: ' DELIMITED BY SIZE                                  
009870               WKS-DIA-NOMBRE (WKS-DIA) DELIMITED BY SIZE                 
009880               INTO REG-RPTLIN1                                           
009890        WRITE REG-RPTLIN1                                                 
009900        MOVE 0 TO WKS-CONT-DIA                                            
009910        PERFORM HG1-L23-N1 THRU HG1-L23-N1-E                              
009920                VARYING WKS-PER FROM 1 BY 1 UNTIL WKS-PER > 8             
009930        MOVE SPACES TO REG-RPTLIN1                                        
009940        MOVE WKS-CONT-DIA TO WKS-MASCARA2                                 
009950        STRING 'CLASES DEL DIA: ' DELIMITED BY SIZE                       
009960               WKS-MASCARA2       DELIMITED BY SIZE                       
009970               INTO REG-RPTLIN1                                           
009980        WRITE REG-RPTLIN1.                                                
009990 HG1-L23-E. EXIT.                                                         
