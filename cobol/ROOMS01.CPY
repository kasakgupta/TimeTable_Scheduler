000100***************************************************************** ROM00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *ROM00020
000300* MAESTRO DE SALONES / LABORATORIOS                              *ROM00030
000400***************************************************************** ROM00040
000500* CREADO     : 04/03/1991  J.ALVARADO (JA)    TLCU1C04           *ROM00050
000600* MODIFICADO : 09/11/1999  M.CASTELLANOS (MC) BPM-118820         *ROM00060
000700*              AJUSTE Y2K GENERAL DE LA SUITE DE HORARIOS        *ROM00070
000800***************************************************************** ROM00080
000900*--> REGISTRO DE 39 POSICIONES SIN ESPACIO SOBRANTE - TODOS LOS           
001000*--> CAMPOS SE UTILIZAN, NO SE AGREGA FILLER DE RELLENO                   
001100 01  REG-ROOMS01.                                                         
001200     05  ROOM-ID                     PIC X(08).                           
001300     05  ROOM-NAME                   PIC X(20).                           
001400     05  ROOM-TYPE                   PIC X(08).                           
001500         88  ROOM-ES-LECTURE             VALUE 'LECTURE '.                
001600         88  ROOM-ES-LAB                 VALUE 'LAB     '.                
001700         88  ROOM-ES-SEMINAR             VALUE 'SEMINAR '.                
001800     05  ROOM-CAPACITY               PIC 9(03).                           
