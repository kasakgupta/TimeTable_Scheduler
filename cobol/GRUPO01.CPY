000100***************************************************************** GRP00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *GRP00020
000300* MAESTRO DE SECCIONES / GRUPOS DE ALUMNOS                       *GRP00030
000400***************************************************************** GRP00040
000500* CREADO     : 04/03/1991  J.ALVARADO (JA)    TLCU1C04           *GRP00050
000600* MODIFICADO : 09/11/1999  M.CASTELLANOS (MC) BPM-118820         *GRP00060
000700*              AJUSTE Y2K GENERAL DE LA SUITE DE HORARIOS        *GRP00070
000800***************************************************************** GRP00080
000900*--> REGISTRO DE 23 POSICIONES SIN ESPACIO SOBRANTE - TODOS LOS           
001000*--> CAMPOS SE UTILIZAN, NO SE AGREGA FILLER DE RELLENO                   
001100 01  REG-GRUPO01.                                                         
001200     05  GRP-ID                      PIC X(08).                           
001300     05  GRP-PROGRAM                 PIC X(10).                           
001400     05  GRP-SEMESTER                PIC 9(02).                           
001500     05  GRP-STRENGTH                PIC 9(03).                           
