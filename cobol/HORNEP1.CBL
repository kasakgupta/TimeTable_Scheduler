000100***************************************************************** NEP00010
000110* FECHA       : 11/01/1985                                       *NEP00020
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                            * NEP00030
000130* APLICACION  : HORARIOS ACADEMICOS / NEP 2020                  * NEP00040
000140* PROGRAMA    : HORNEP1                                         * NEP00050
000150* TIPO        : BATCH                                           * NEP00060
000160* DESCRIPCION : AUDITOR DE CUMPLIMIENTO NEP. SEGUN EL TIPO DE   * NEP00070
000170*             : PROGRAMA RECIBIDO EN TARJETA DE PARAMETROS,     * NEP00080
000180*             : VERIFICA LAS CINCO CATEGORIAS FYUP/ITEP O LOS   * NEP00090
000190*             : COMPONENTES DE FORMACION DOCENTE (PEB/PEM)      * NEP00100
000200* ARCHIVOS    : SUBJECTS=E, RPTFILE=S (EXTIENDE)                * NEP00110
000210* PARAMETROS  : TARJETA SYSIN - TIPO DE PROGRAMA (FYUP/ITEP/PEB)* NEP00120
000220* ACCION (ES) : C=AUDITA CUMPLIMIENTO NEP                       * NEP00130
000230* INSTALADO   : 11/01/1985                                      * NEP00140
000240* BPM/RATIONAL: 199904                                          * NEP00150
000250***************************************************************** NEP00160
000260* BITACORA DE CAMBIOS                                             NEP00170
000270*  11/01/1985 PEDR BPM-199904 VERSION ORIGINAL                  * NEP00180
000280*  09/11/1999 MC   BPM-118820 AJUSTE Y2K GENERAL DE LA SUITE    * NEP00190
000290*             DE HORARIOS (REVISADO Y REINCORPORADO 2006)       * NEP00200
000300*  17/08/2007 PEDR BPM-208845 SE AGREGA AUDITORIA DE PROGRAMAS  * NEP00210
000310*             DE FORMACION DOCENTE PEB/PEM                      * NEP00220
000320*  19/03/2008 MC   BPM-211027 SE CORRIGE REDONDEO DE PORCENTAJES* NEP00230
000330*  22/07/2009 PEDR BPM-215180 SE ESTANDARIZA EL REPORTE COMBINAD* NEP00240
000340*             DE 132 COLUMNAS PARA TODA LA SUITE                * NEP00250
000350*  14/01/2011 PEDR BPM-223960 SE NOTA: SUBJT01 NO TRAE UN CAMPO * NEP00260
000360*             DE HORAS SEPARADO PARA INTERNADOS; SE USA TEORIA +* NEP00270
000370*             PRACTICA DE LA MISMA MATERIA COMO FIGURA DE HORAS * NEP00280
000380*  11/05/2012 AG   BPM-229117 SE AGREGA VOLCADO DE DIAGNOSTICO  * NEP00290
000390*             CONTROLADO POR SWITCH UPSI-0                      * NEP00300
000400*  03/09/2013 PEDR BPM-233841 SE CORRIGEN LOS MINIMOS DE        * NEP00301
000410*             PRACTICUM/SABER DE PEB-PEM, QUE ESTABAN           * NEP00302
000420*             INTERCAMBIADOS CONTRA LA TABLA DE CCMU            * NEP00303
000430*  21/04/2014 PEDR BPM-241907 SE CORRIGE CLASIFICA-MATERIA-DOCEN* NEP00304
000440*             TE Y AUDITA-UN-COMPONENTE: EL PORCENTAJE PEB/PEM  * NEP00305
000450*             SE SACABA POR CREDITOS (IGUAL QUE FYUP/ITEP) Y      NEP00306
000460*             DEBE SER POR CANTIDAD DE MATERIAS. SE QUITA TAMBIE* NEP00307
000470*             N LA SUMA DE HORAS TEORICAS AL ACUMULADOR DE HORAS* NEP00308
000480*             DE PRACTICUM, QUE SOLO DEBE LLEVAR HORAS PRACTICAS* NEP00309
000490*  15/07/2014 PEDR BPM-247118 SECCION 4 DEL REPORTE COMBINADO NO* NEP00311
000500*             SACABA PORCENTAJES DE TEORIA/PRACTICA/INTERNADO,  * NEP00312
000510*             SOLO IMPRIMIA LAS HORAS CRUDAS EN UN STRING. SE   * NEP00313
000520*             AGREGAN WKS-PCT-TEORIA/PRACTICA/INTERNADO Y SE    * NEP00314
000530*             IMPRIMEN POR RPT-DET-CUMPLIM CON RPTN-PORCENTAJE  * NEP00315
000540*             IGUAL QUE LAS DEMAS LINEAS DE LA SECCION          * NEP00316
000550***************************************************************** NEP00310
000560 IDENTIFICATION DIVISION.                                                 
000570 PROGRAM-ID.                    HORNEP1.                                  
000580 AUTHOR.                        ERICK RAMIREZ.                            
000590 INSTALLATION.                  DEPTO SISTEMAS ACADEMICOS.                
000600 DATE-WRITTEN.                  11/01/1985.                               
000610 DATE-COMPILED.                 11/01/1985.                               
000620 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SPECIAL-NAMES.                                                           
000660     C01 IS TOP-OF-FORM                                                   
000670     CLASS DIA-VALIDO IS '1' THRU '5'                                     
000680     UPSI-0 ON  STATUS IS BANDERA-DUMP-ACTIVA                             
000690            OFF STATUS IS BANDERA-DUMP-INACTIVA.                          
000700 INPUT-OUTPUT SECTION.                                                    
000710 FILE-CONTROL.                                                            
000720     SELECT SUBJECTS ASSIGN TO SUBJECTS                                   
000730            ORGANIZATION  IS LINE SEQUENTIAL                              
000740            FILE STATUS   IS FS-SUBJECTS                                  
000750                              FSE-SUBJECTS.                               
000760                                                                          
000770     SELECT RPTFILE ASSIGN TO RPTFILE                                     
000780            ORGANIZATION  IS LINE SEQUENTIAL                              
000790            FILE STATUS   IS FS-RPTFILE                                   
000800                              FSE-RPTFILE.                                
000810                                                                          
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840***************************************************************** NEP00320
000850*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              NEP00330
000860***************************************************************** NEP00340
000870*   ENTRADA - MAESTRO DE MATERIAS DEL PLAN DE ESTUDIOS.                   
000880*   SALIDA  - REPORTE COMBINADO 132 COLUMNAS (SECC CUMPLIMIENTO).         
000890 FD SUBJECTS.                                                             
000900    COPY SUBJT01.                                                         
000910 FD RPTFILE.                                                              
000920    COPY RPTLIN1.                                                         
000930 WORKING-STORAGE SECTION.                                                 
000940***************************************************************** NEP00350
000950*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS            NEP00360
000960***************************************************************** NEP00370
000970 01 WKS-FS-STATUS.                                                        
000980    02 FS-SUBJECTS                PIC 9(02) VALUE ZEROES.                 
000990    02 FSE-SUBJECTS                PIC S9(4) COMP-5 VALUE ZERO.           
001000    02 FS-RPTFILE                 PIC 9(02) VALUE ZEROES.                 
001010    02 FSE-RPTFILE                 PIC S9(4) COMP-5 VALUE ZERO.           
001020 01 WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS PIC X(08).                    
001030***************************************************************** NEP00380
001040*        TARJETA DE PARAMETROS (SYSIN) - TIPO DE PROGRAMA         NEP00390
001050***************************************************************** NEP00400
001060 01 WKS-PARM-CARD.                                                        
001070    02 WKS-PARM-TIPO               PIC X(08).                             
001080       88 WKS-PARM-ES-DOCENTE       VALUES 'PEB     ' 'PEM     '          
001090                                           'BED     ' 'MED     '.         
001100 01 WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD PIC X(08).                    
001110***************************************************************** NEP00410
001120*        TABLA DE MATERIAS EN MEMORIA                           * NEP00420
001130***************************************************************** NEP00430
001140 01 WKS-TAB-SUBJ.                                                         
001150    05 WKS-SUBJ-ENT OCCURS 300 TIMES.                                     
001160       10 S-ID                    PIC X(08).                              
001170       10 S-TYPE                  PIC X(20).                              
001180       10 S-CREDITS                PIC 9(02).                             
001190       10 S-THEORY                PIC 9(02).                              
001200       10 S-PRACT                 PIC 9(02).                              
001210       10 S-DEPT                  PIC X(15).                              
001220 01 WKS-CONT-SUBJ                 PIC 9(03) VALUE ZERO.                   
001230***************************************************************** NEP00440
001240*        TABLA DINAMICA DE DEPARTAMENTOS DISTINTOS (DIVERSIDAD) * NEP00450
001250***************************************************************** NEP00460
001260 01 WKS-TAB-DEPT.                                                         
001270    05 WKS-DEPT-ENT OCCURS 50 TIMES PIC X(15).                            
001280 01 WKS-CONT-DEPT                 PIC 9(02) VALUE ZERO.                   
001290***************************************************************** NEP00470
001300*        ACUMULADORES DE CREDITOS POR CATEGORIA FYUP/ITEP       * NEP00480
001310***************************************************************** NEP00490
001320 01 WKS-CREDITOS-CATEGORIA.                                               
001330    02 WKS-CR-MAJOR               PIC 9(04) VALUE ZERO.                   
001340    02 WKS-CR-MINOR               PIC 9(04) VALUE ZERO.                   
001350    02 WKS-CR-SKILL               PIC 9(04) VALUE ZERO.                   
001360    02 WKS-CR-ABILITY             PIC 9(04) VALUE ZERO.                   
001370    02 WKS-CR-VALUE               PIC 9(04) VALUE ZERO.                   
001380 01 WKS-CREDITOS-CATEGORIA-R REDEFINES WKS-CREDITOS-CATEGORIA.            
001390    02 WKS-CR-TABLA OCCURS 5 TIMES PIC 9(04).                             
001400 01 WKS-CR-TOTAL                  PIC 9(05) VALUE ZERO.                   
001410***************************************************************** NEP00500
001420*        ACUMULADORES DE HORAS (BALANCE TEORIA/PRACTICA)        * NEP00510
001430***************************************************************** NEP00520
001440 01 WKS-HORAS-BALANCE.                                                    
001450    02 WKS-HRS-TEORIA             PIC 9(05) VALUE ZERO.                   
001460    02 WKS-HRS-PRACTICA           PIC 9(05) VALUE ZERO.                   
001470    02 WKS-HRS-INTERNADO          PIC 9(05) VALUE ZERO.                   
001480 01 WKS-HRS-TOTAL                 PIC 9(06) VALUE ZERO.                   
001490*--> BPM-247118: PORCENTAJES DEL BLOQUE TEORIA/PRACTICA/INTERNADO         
001500*--> QUE EXIGE EL REPORTE DE CUMPLIMIENTO (SECCION 4)                     
001510 01 WKS-PCTS-BALANCE.                                                     
001520    02 WKS-PCT-TEORIA             PIC S9(3)V99 VALUE ZERO.                
001530    02 WKS-PCT-PRACTICA           PIC S9(3)V99 VALUE ZERO.                
001540    02 WKS-PCT-INTERNADO          PIC S9(3)V99 VALUE ZERO.                
001550***************************************************************** NEP00530
001560*        ACUMULADORES DE PROGRAMAS DE FORMACION DOCENTE (PEB/PEM) NEP00540
001570***************************************************************** NEP00550
001580 01 WKS-CONT-PEDAGOGIA            PIC 9(03) VALUE ZERO.                   
001590 01 WKS-CONT-PRACTICUM            PIC 9(03) VALUE ZERO.                   
001600 01 WKS-CONT-ELECTIVA             PIC 9(03) VALUE ZERO.                   
001610 01 WKS-CONT-SABER                PIC 9(03) VALUE ZERO.                   
001620 01 WKS-HRS-PRACTICUM             PIC 9(05) VALUE ZERO.                   
001630***************************************************************** NEP00560
001640*        TABLAS DE VIOLACIONES Y RECOMENDACIONES                * NEP00570
001650***************************************************************** NEP00580
001660 01 WKS-TAB-VIOL.                                                         
001670    05 WKS-VIOL-ENT OCCURS 50 TIMES PIC X(60).                            
001680 01 WKS-CONT-VIOL                 PIC 9(02) VALUE ZERO.                   
001690 01 WKS-TAB-RECO.                                                         
001700    05 WKS-RECO-ENT OCCURS 50 TIMES PIC X(60).                            
001710 01 WKS-CONT-RECO                 PIC 9(02) VALUE ZERO.                   
001720***************************************************************** NEP00590
001730*        CONTADORES DE CATEGORIAS/COMPONENTES CUMPLIDOS         * NEP00600
001740***************************************************************** NEP00610
001750 01 WKS-CONT-CUMPLEN              PIC 9(02) VALUE ZERO.                   
001760 01 WKS-CONT-CATEGORIAS           PIC 9(02) VALUE ZERO.                   
001770 01 WKS-SCORE-MULTIDISC           PIC 9(03) VALUE ZERO.                   
001780 01 WKS-SCORE-GENERAL             PIC S9(3)V99 VALUE ZERO.                
001790 01 WKS-FLAG-GENERAL              PIC X(03) VALUE 'SI '.                  
001800***************************************************************** NEP00620
001810*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       * NEP00630
001820***************************************************************** NEP00640
001830 01 WKS-VARIABLES-TRABAJO.                                                
001840    02 WKS-I                     PIC 9(04) VALUE ZERO.                    
001850    02 WKS-I2                    PIC 9(04) VALUE ZERO.                    
001860    02 WKS-BUSCA-DEPT             PIC X(15) VALUE SPACES.                 
001870    02 WKS-PORCENTAJE             PIC S9(3)V99 VALUE ZERO.                
001880    02 WKS-TOT-HORAS-PCT          PIC S9(3)V99 VALUE ZERO.                
001890    02 WKS-TALLY-PED               PIC 9(02) VALUE ZERO.                  
001900    02 WKS-TALLY-PRA               PIC 9(02) VALUE ZERO.                  
001910    02 WKS-TALLY-ELE               PIC 9(02) VALUE ZERO.                  
001920 01 WKS-MASCARA-PCT               PIC ZZZ9.99.                            
001930 01 WKS-MASCARA-NUM               PIC ZZ9.                                
001940*--> SWITCH DE CONTROL Y BYTE DE VALIDACION USADOS EN VARIAS              
001950*--> RUTINAS DE BUSQUEDA; NO PERTENECEN A NINGUN GRUPO LOGICO             
001960 77 WKS-SIGUE                     PIC 9(01) VALUE ZERO.                   
001970 77 WKS-DIA-CHR                   PIC 9(01) VALUE ZERO.                   
001980***************************************************************** NEP00645
001990*        AREA DE PASO DE PARAMETROS ENTRE PARRAFOS (UNA CATEGORIA)NEP00646
002000***************************************************************** NEP00647
002010 01 WKS-CAT-PARAMETROS.                                                   
002020    02 WKS-CAT-NOMBRE             PIC X(20) VALUE SPACES.                 
002030    02 WKS-CAT-CREDITOS           PIC 9(04) VALUE ZERO.                   
002040    02 WKS-CAT-PCTMIN             PIC 9(02) VALUE ZERO.                   
002050    02 WKS-CAT-PCTMAX             PIC 9(02) VALUE ZERO.                   
002060    02 WKS-CAT-CRMIN              PIC 9(02) VALUE ZERO.                   
002070***************************************************************** NEP00648
002080*        TABLA DE RENGLONES DE CUMPLIMIENTO PARA EL REPORTE     * NEP00649
002090***************************************************************** NEP00651
002100 01 WKS-TAB-CUMPLIM.                                                      
002110    05 WKS-CUMP-ENT OCCURS 10 TIMES.                                      
002120       10 CU-NOMBRE                PIC X(24).                             
002130       10 CU-FLAG                  PIC X(03).                             
002140       10 CU-PCT                   PIC S9(3)V99.                          
002150       10 CU-RANGO                 PIC X(14).                             
002160       10 CU-CREDITOS              PIC 9(04).                             
002170 01 WKS-CONT-TABCUMP              PIC 9(02) VALUE ZERO.                   
002180***************************************************************** NEP00650
002190 PROCEDURE DIVISION.                                                      
002200***************************************************************** NEP00660
002210*               S E C C I O N    P R I N C I P A L              * NEP00670
002220***************************************************************** NEP00680
002230 000-MAIN SECTION.                                                        
002240     PERFORM APERTURA-ARCHIVOS                                            
002250     ACCEPT WKS-PARM-CARD FROM SYSIN                                      
002260     PERFORM CARGA-MATERIAS                                               
002270     IF WKS-PARM-ES-DOCENTE                                               
002280        PERFORM AUDITA-BED-MED                                            
002290     ELSE                                                                 
002300        PERFORM AUDITA-FYUP                                               
002310        PERFORM AUDITA-MULTIDISCIPLINA                                    
002320        PERFORM AUDITA-TEORIA-PRACTICA                                    
002330     END-IF                                                               
002340     PERFORM CALCULA-PUNTAJE-GENERAL                                      
002350     PERFORM IMPRIME-CUMPLIMIENTO                                         
002360     IF BANDERA-DUMP-ACTIVA                                               
002370        PERFORM DIAGNOSTICO-VIOLACIONES                                   
002380     END-IF                                                               
002390     PERFORM CIERRA-ARCHIVOS                                              
002400     STOP RUN.                                                            
002410 000-MAIN-E. EXIT.                                                        
002420                                                                          
002430 APERTURA-ARCHIVOS SECTION.                                               
002440     OPEN INPUT SUBJECTS                                                  
002450     OPEN EXTEND RPTFILE                                                  
002460     IF FS-SUBJECTS NOT = 0 OR FS-RPTFILE NOT = 0                         
002470        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE HORNEP1 ***'              
002480        DISPLAY 'ESTADO CRUDO: ' WKS-FS-STATUS-R                          
002490        MOVE 91 TO RETURN-CODE                                            
002500        STOP RUN                                                          
002510     END-IF.                                                              
002520 APERTURA-ARCHIVOS-E. EXIT.                                               
002530                                                                          
002540***************************************************************** NEP00690
002550*     C A R G A   D E   M A T E R I A S   E N   T A B L A       * NEP00700
002560***************************************************************** NEP00710
002570 CARGA-MATERIAS SECTION.                                                  
002580     READ SUBJECTS                                                        
002590       AT END MOVE HIGH-VALUES TO SUBJ-ID                                 
002600     END-READ                                                             
002610     PERFORM HN1-L1 THRU HN1-L1-E                                         
002620             UNTIL SUBJ-ID = HIGH-VALUES                                  
002630 CARGA-MATERIAS-E. EXIT.                                                  
002640                                                                          
002650***************************************************************** NEP00720
002660*   A U D I T O R I A   D E   L A S   5   C A T E G O R I A S   * NEP00730
002670*   F Y U P   /   I T E P                                         NEP00740
002680***************************************************************** NEP00750
002690 AUDITA-FYUP SECTION.                                                     
002700     MOVE 0 TO WKS-CR-MAJOR WKS-CR-MINOR WKS-CR-SKILL                     
002710     MOVE 0 TO WKS-CR-ABILITY WKS-CR-VALUE                                
002720     PERFORM HN1-L2 THRU HN1-L2-E                                         
002730             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-SUBJ        
002740     COMPUTE WKS-CR-TOTAL = WKS-CR-MAJOR + WKS-CR-MINOR +                 
002750             WKS-CR-SKILL + WKS-CR-ABILITY + WKS-CR-VALUE                 
002760     MOVE 5 TO WKS-CONT-CATEGORIAS                                        
002770     MOVE 'MAJOR               ' TO WKS-CAT-NOMBRE                        
002780     MOVE WKS-CR-MAJOR TO WKS-CAT-CREDITOS                                
002790     MOVE 40 TO WKS-CAT-PCTMIN                                            
002800     MOVE 50 TO WKS-CAT-PCTMAX                                            
002810     MOVE 64 TO WKS-CAT-CRMIN                                             
002820     PERFORM AUDITA-UNA-CATEGORIA                                         
002830     MOVE 'MINOR               ' TO WKS-CAT-NOMBRE                        
002840     MOVE WKS-CR-MINOR TO WKS-CAT-CREDITOS                                
002850     MOVE 20 TO WKS-CAT-PCTMIN                                            
002860     MOVE 30 TO WKS-CAT-PCTMAX                                            
002870     MOVE 32 TO WKS-CAT-CRMIN                                             
002880     PERFORM AUDITA-UNA-CATEGORIA                                         
002890     MOVE 'SKILL               ' TO WKS-CAT-NOMBRE                        
002900     MOVE WKS-CR-SKILL TO WKS-CAT-CREDITOS                                
002910     MOVE 10 TO WKS-CAT-PCTMIN                                            
002920     MOVE 20 TO WKS-CAT-PCTMAX                                            
002930     MOVE 16 TO WKS-CAT-CRMIN                                             
002940     PERFORM AUDITA-UNA-CATEGORIA                                         
002950     MOVE 'ABILITY_ENHANCEMENT ' TO WKS-CAT-NOMBRE                        
002960     MOVE WKS-CR-ABILITY TO WKS-CAT-CREDITOS                              
002970     MOVE 8  TO WKS-CAT-PCTMIN                                            
002980     MOVE 15 TO WKS-CAT-PCTMAX                                            
002990     MOVE 12 TO WKS-CAT-CRMIN                                             
003000     PERFORM AUDITA-UNA-CATEGORIA                                         
003010     MOVE 'VALUE_ADDED         ' TO WKS-CAT-NOMBRE                        
003020     MOVE WKS-CR-VALUE TO WKS-CAT-CREDITOS                                
003030     MOVE 5  TO WKS-CAT-PCTMIN                                            
003040     MOVE 15 TO WKS-CAT-PCTMAX                                            
003050     MOVE 8  TO WKS-CAT-CRMIN                                             
003060     PERFORM AUDITA-UNA-CATEGORIA.                                        
003070 AUDITA-FYUP-E. EXIT.                                                     
003080                                                                          
003090*--> EVALUA UNA CATEGORIA FYUP/ITEP CONTRA SUS LIMITES Y REGISTRA         
003100*--> VIOLACIONES, RECOMENDACIONES Y EL RENGLON PARA EL REPORTE            
003110 AUDITA-UNA-CATEGORIA SECTION.                                            
003120     IF WKS-CR-TOTAL = 0                                                  
003130        MOVE 0 TO WKS-PORCENTAJE                                          
003140     ELSE                                                                 
003150        COMPUTE WKS-PORCENTAJE ROUNDED =                                  
003160                WKS-CAT-CREDITOS / WKS-CR-TOTAL * 100                     
003170     END-IF                                                               
003180     ADD 1 TO WKS-CONT-TABCUMP                                            
003190     MOVE WKS-CAT-NOMBRE   TO CU-NOMBRE   (WKS-CONT-TABCUMP)              
003200     MOVE WKS-PORCENTAJE   TO CU-PCT      (WKS-CONT-TABCUMP)              
003210     MOVE WKS-CAT-CREDITOS TO CU-CREDITOS (WKS-CONT-TABCUMP)              
003220     STRING WKS-CAT-PCTMIN '-' WKS-CAT-PCTMAX '% C>='                     
003230            WKS-CAT-CRMIN DELIMITED BY SIZE                               
003240            INTO CU-RANGO (WKS-CONT-TABCUMP)                              
003250     IF WKS-PORCENTAJE >= WKS-CAT-PCTMIN AND                              
003260        WKS-PORCENTAJE <= WKS-CAT-PCTMAX AND                              
003270        WKS-CAT-CREDITOS >= WKS-CAT-CRMIN                                 
003280        MOVE 'SI ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
003290        ADD 1 TO WKS-CONT-CUMPLEN                                         
003300     ELSE                                                                 
003310        MOVE 'NO ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
003320        IF WKS-PORCENTAJE < WKS-CAT-PCTMIN                                
003330           PERFORM REGISTRA-VIOLACION-PCT-BAJO                            
003340        END-IF                                                            
003350        IF WKS-PORCENTAJE > WKS-CAT-PCTMAX                                
003360           PERFORM REGISTRA-VIOLACION-PCT-ALTO                            
003370        END-IF                                                            
003380        IF WKS-CAT-CREDITOS < WKS-CAT-CRMIN                               
003390           PERFORM REGISTRA-VIOLACION-CREDITOS                            
003400        END-IF                                                            
003410     END-IF.                                                              
003420 AUDITA-UNA-CATEGORIA-E. EXIT.                                            
003430                                                                          
003440 REGISTRA-VIOLACION-PCT-BAJO SECTION.                                     
003450     ADD 1 TO WKS-CONT-VIOL                                               
003460     STRING WKS-CAT-NOMBRE ' POR DEBAJO DEL PORCENTAJE MINIMO'            
003470            DELIMITED BY SIZE INTO WKS-VIOL-ENT (WKS-CONT-VIOL)           
003480     ADD 1 TO WKS-CONT-RECO                                               
003490     STRING 'AUMENTAR CREDITOS DE ' WKS-CAT-NOMBRE                        
003500            DELIMITED BY SIZE INTO WKS-RECO-ENT (WKS-CONT-RECO).          
003510 REGISTRA-VIOLACION-PCT-BAJO-E. EXIT.                                     
003520                                                                          
003530 REGISTRA-VIOLACION-PCT-ALTO SECTION.                                     
003540     ADD 1 TO WKS-CONT-VIOL                                               
003550     STRING WKS-CAT-NOMBRE ' POR ENCIMA DEL PORCENTAJE MAXIMO'            
003560            DELIMITED BY SIZE INTO WKS-VIOL-ENT (WKS-CONT-VIOL)           
003570     ADD 1 TO WKS-CONT-RECO                                               
003580     STRING 'REDUCIR CREDITOS DE ' WKS-CAT-NOMBRE                         
003590            DELIMITED BY SIZE INTO WKS-RECO-ENT (WKS-CONT-RECO).          
003600 REGISTRA-VIOLACION-PCT-ALTO-E. EXIT.                                     
003610                                                                          
003620 REGISTRA-VIOLACION-CREDITOS SECTION.                                     
003630     ADD 1 TO WKS-CONT-VIOL                                               
003640     STRING WKS-CAT-NOMBRE ' POR DEBAJO DEL MINIMO DE CREDITOS'           
003650            DELIMITED BY SIZE INTO WKS-VIOL-ENT (WKS-CONT-VIOL)           
003660     ADD 1 TO WKS-CONT-RECO                                               
003670     STRING 'AGREGAR MATERIAS EN ' WKS-CAT-NOMBRE                         
003680            DELIMITED BY SIZE INTO WKS-RECO-ENT (WKS-CONT-RECO).          
003690 REGISTRA-VIOLACION-CREDITOS-E. EXIT.                                     
003700                                                                          
003710***************************************************************** NEP00760
003720*   A U D I T O R I A   D E   D I V E R S I D A D               * NEP00770
003730*   M U L T I D I S C I P L I N A R I A                           NEP00780
003740***************************************************************** NEP00790
003750 AUDITA-MULTIDISCIPLINA SECTION.                                          
003760     MOVE 0 TO WKS-CONT-DEPT                                              
003770     PERFORM HN1-L3 THRU HN1-L3-E                                         
003780             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-SUBJ        
003790     EVALUATE TRUE                                                        
003800        WHEN WKS-CONT-DEPT >= 3                                           
003810           MOVE 100 TO WKS-SCORE-MULTIDISC                                
003820        WHEN WKS-CONT-DEPT = 2                                            
003830           MOVE 70  TO WKS-SCORE-MULTIDISC                                
003840        WHEN WKS-CONT-DEPT = 1                                            
003850           MOVE 40  TO WKS-SCORE-MULTIDISC                                
003860        WHEN OTHER                                                        
003870           MOVE 0   TO WKS-SCORE-MULTIDISC                                
003880     END-EVALUATE                                                         
003890     ADD 1 TO WKS-CONT-TABCUMP                                            
003900     MOVE 'MULTIDISCIPLINARITY    ' TO                                    
003910          CU-NOMBRE (WKS-CONT-TABCUMP)                                    
003920     MOVE WKS-SCORE-MULTIDISC TO CU-PCT (WKS-CONT-TABCUMP)                
003930     MOVE WKS-CONT-DEPT       TO CU-CREDITOS (WKS-CONT-TABCUMP)           
003940     MOVE 'MIN 70%       '     TO CU-RANGO (WKS-CONT-TABCUMP)             
003950     IF WKS-SCORE-MULTIDISC < 70                                          
003960        MOVE 'NO ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
003970        ADD 1 TO WKS-CONT-VIOL                                            
003980        MOVE 'DIVERSIDAD DE DEPARTAMENTOS INSUFICIENTE'                   
003990             TO WKS-VIOL-ENT (WKS-CONT-VIOL)                              
004000        ADD 1 TO WKS-CONT-RECO                                            
004010        MOVE 'INCORPORAR MATERIAS DE OTRAS DISCIPLINAS'                   
004020             TO WKS-RECO-ENT (WKS-CONT-RECO)                              
004030     ELSE                                                                 
004040        MOVE 'SI ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
004050     END-IF.                                                              
004060 AUDITA-MULTIDISCIPLINA-E. EXIT.                                          
004070                                                                          
004080***************************************************************** NEP00800
004090*   A U D I T O R I A   D E   B A L A N C E   T E O R I A   /   * NEP00810
004100*   P R A C T I C A   /   I N T E R N A D O                       NEP00820
004110***************************************************************** NEP00830
004120 AUDITA-TEORIA-PRACTICA SECTION.                                          
004130     MOVE 0 TO WKS-HRS-TEORIA WKS-HRS-PRACTICA WKS-HRS-INTERNADO          
004140     MOVE 0 TO WKS-PCT-TEORIA WKS-PCT-PRACTICA WKS-PCT-INTERNADO          
004150     PERFORM HN1-L4 THRU HN1-L4-E                                         
004160             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-SUBJ        
004170     COMPUTE WKS-HRS-TOTAL = WKS-HRS-TEORIA + WKS-HRS-PRACTICA +          
004180             WKS-HRS-INTERNADO                                            
004190     IF WKS-HRS-TOTAL = 0                                                 
004200        MOVE 0 TO WKS-PORCENTAJE                                          
004210     ELSE                                                                 
004220        COMPUTE WKS-PCT-TEORIA ROUNDED =                                  
004230                WKS-HRS-TEORIA / WKS-HRS-TOTAL * 100                      
004240        COMPUTE WKS-PCT-PRACTICA ROUNDED =                                
004250                WKS-HRS-PRACTICA / WKS-HRS-TOTAL * 100                    
004260        COMPUTE WKS-PCT-INTERNADO ROUNDED =                               
004270                WKS-HRS-INTERNADO / WKS-HRS-TOTAL * 100                   
004280        MOVE WKS-PCT-PRACTICA TO WKS-PORCENTAJE                           
004290     END-IF                                                               
004300     IF WKS-PORCENTAJE < 20                                               
004310        ADD 1 TO WKS-CONT-RECO                                            
004320        MOVE 'AUMENTAR LA PROPORCION DE HORAS PRACTICAS'                  
004330             TO WKS-RECO-ENT (WKS-CONT-RECO)                              
004340     END-IF.                                                              
004350 AUDITA-TEORIA-PRACTICA-E. EXIT.                                          
004360                                                                          
004370***************************************************************** NEP00840
004380*   A U D I T O R I A   D E   F O R M A C I O N   D O C E N T E * NEP00850
004390*   ( P E B / P E M )                                             NEP00860
004400***************************************************************** NEP00870
004410 AUDITA-BED-MED SECTION.                                                  
004420*--> MINIMOS POR BPM-233841: PEDAGOGIA 30%, PRACTICUM 20%,                
004430*--> ELECTIVAS 10%, SABER DE LA MATERIA 40% (VER BITACORA 2013)           
004440     MOVE 0 TO WKS-CONT-PEDAGOGIA WKS-CONT-PRACTICUM                      
004450     MOVE 0 TO WKS-CONT-ELECTIVA WKS-CONT-SABER                           
004460     MOVE 0 TO WKS-HRS-PRACTICUM                                          
004470     MOVE 4 TO WKS-CONT-CATEGORIAS                                        
004480     PERFORM HN1-L5 THRU HN1-L5-E                                         
004490             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-SUBJ        
004500     IF WKS-HRS-PRACTICUM = 0                                             
004510        MOVE 20 TO WKS-HRS-PRACTICUM                                      
004520     END-IF                                                               
004530     MOVE 'TEACHER EDUC-PEDAGOGY   ' TO WKS-CAT-NOMBRE                    
004540     MOVE WKS-CONT-PEDAGOGIA TO WKS-CAT-CREDITOS                          
004550     MOVE 30 TO WKS-CAT-PCTMIN                                            
004560     PERFORM AUDITA-UN-COMPONENTE                                         
004570     MOVE 'TEACHER EDUC-PRACTICUM  ' TO WKS-CAT-NOMBRE                    
004580     MOVE WKS-CONT-PRACTICUM TO WKS-CAT-CREDITOS                          
004590     MOVE 20 TO WKS-CAT-PCTMIN                                            
004600     PERFORM AUDITA-UN-COMPONENTE                                         
004610     MOVE 'TEACHER EDUC-ELECTIVES  ' TO WKS-CAT-NOMBRE                    
004620     MOVE WKS-CONT-ELECTIVA TO WKS-CAT-CREDITOS                           
004630     MOVE 10 TO WKS-CAT-PCTMIN                                            
004640     PERFORM AUDITA-UN-COMPONENTE                                         
004650     MOVE 'TEACHER EDUC-SUBJ KNOWL ' TO WKS-CAT-NOMBRE                    
004660     MOVE WKS-CONT-SABER TO WKS-CAT-CREDITOS                              
004670     MOVE 40 TO WKS-CAT-PCTMIN                                            
004680     PERFORM AUDITA-UN-COMPONENTE                                         
004690     IF WKS-HRS-PRACTICUM < 100                                           
004700        ADD 1 TO WKS-CONT-VIOL                                            
004710        MOVE 'HORAS DE PRACTICUM INFERIORES A 100'                        
004720             TO WKS-VIOL-ENT (WKS-CONT-VIOL)                              
004730        ADD 1 TO WKS-CONT-RECO                                            
004740        MOVE 'AUMENTAR LAS HORAS DE PRACTICA DOCENTE'                     
004750             TO WKS-RECO-ENT (WKS-CONT-RECO)                              
004760     END-IF.                                                              
004770 AUDITA-BED-MED-E. EXIT.                                                  
004780                                                                          
004790*--> CLASIFICA UNA MATERIA DE PROGRAMA DOCENTE SEGUN EL TIPO,             
004800*--> BUSCANDO SUBCADENAS EN ORDEN DE PRIORIDAD (VER BITACORA 2007)        
004810 CLASIFICA-MATERIA-DOCENTE SECTION.                                       
004820     MOVE 0 TO WKS-TALLY-PED WKS-TALLY-PRA WKS-TALLY-ELE                  
004830     INSPECT S-TYPE (WKS-I) TALLYING WKS-TALLY-PED                        
004840             FOR ALL 'PEDAGOGY'                                           
004850     INSPECT S-TYPE (WKS-I) TALLYING WKS-TALLY-PED                        
004860             FOR ALL 'TEACHING'                                           
004870     IF WKS-TALLY-PED > 0                                                 
004880        ADD 1 TO WKS-CONT-PEDAGOGIA                                       
004890     ELSE                                                                 
004900        INSPECT S-TYPE (WKS-I) TALLYING WKS-TALLY-PRA                     
004910                FOR ALL 'PRACTICAL'                                       
004920        INSPECT S-TYPE (WKS-I) TALLYING WKS-TALLY-PRA                     
004930                FOR ALL 'PRACTICUM'                                       
004940        IF WKS-TALLY-PRA > 0                                              
004950           ADD 1 TO WKS-CONT-PRACTICUM                                    
004960           ADD S-PRACT  (WKS-I) TO WKS-HRS-PRACTICUM                      
004970        ELSE                                                              
004980           INSPECT S-TYPE (WKS-I) TALLYING WKS-TALLY-ELE                  
004990                   FOR ALL 'ELECTIVE'                                     
005000           IF WKS-TALLY-ELE > 0                                           
005010              ADD 1 TO WKS-CONT-ELECTIVA                                  
005020           ELSE                                                           
005030              ADD 1 TO WKS-CONT-SABER                                     
005040           END-IF                                                         
005050        END-IF                                                            
005060     END-IF.                                                              
005070 CLASIFICA-MATERIA-DOCENTE-E. EXIT.                                       
005080                                                                          
005090*--> EVALUA UN COMPONENTE DOCENTE CONTRA SU PORCENTAJE MINIMO.            
005100*--> BPM-241907: EL PORCENTAJE ES POR CANTIDAD DE MATERIAS, NO            
005110*--> POR CREDITOS (LA TABLA DE CCMU PARA PEB/PEM ASI LO EXIGE).           
005120 AUDITA-UN-COMPONENTE SECTION.                                            
005130     IF WKS-CONT-SUBJ = 0                                                 
005140        MOVE 0 TO WKS-PORCENTAJE                                          
005150     ELSE                                                                 
005160        COMPUTE WKS-PORCENTAJE ROUNDED =                                  
005170                WKS-CAT-CREDITOS / WKS-CONT-SUBJ * 100                    
005180     END-IF                                                               
005190     ADD 1 TO WKS-CONT-TABCUMP                                            
005200     MOVE WKS-CAT-NOMBRE   TO CU-NOMBRE   (WKS-CONT-TABCUMP)              
005210     MOVE WKS-PORCENTAJE   TO CU-PCT      (WKS-CONT-TABCUMP)              
005220     MOVE WKS-CAT-CREDITOS TO CU-CREDITOS (WKS-CONT-TABCUMP)              
005230     STRING 'MIN ' WKS-CAT-PCTMIN '%' DELIMITED BY SIZE                   
005240            INTO CU-RANGO (WKS-CONT-TABCUMP)                              
005250     IF WKS-PORCENTAJE >= WKS-CAT-PCTMIN                                  
005260        MOVE 'SI ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
005270        ADD 1 TO WKS-CONT-CUMPLEN                                         
005280     ELSE                                                                 
005290        MOVE 'NO ' TO CU-FLAG (WKS-CONT-TABCUMP)                          
005300        ADD 1 TO WKS-CONT-VIOL                                            
005310        STRING WKS-CAT-NOMBRE ' POR DEBAJO DEL PORCENTAJE MINIMO'         
005320               DELIMITED BY SIZE INTO WKS-VIOL-ENT (WKS-CONT-VIOL)        
005330        ADD 1 TO WKS-CONT-RECO                                            
005340        STRING 'AUMENTAR CREDITOS DE ' WKS-CAT-NOMBRE                     
005350               DELIMITED BY SIZE INTO WKS-RECO-ENT (WKS-CONT-RECO)        
005360     END-IF.                                                              
005370 AUDITA-UN-COMPONENTE-E. EXIT.                                            
005380                                                                          
005390***************************************************************** NEP00880
005400*   C A L C U L O   D E L   P U N T A J E   G E N E R A L         NEP00890
005410***************************************************************** NEP00900
005420 CALCULA-PUNTAJE-GENERAL SECTION.                                         
005430     IF WKS-CONT-CATEGORIAS = 0                                           
005440        MOVE 0 TO WKS-SCORE-GENERAL                                       
005450     ELSE                                                                 
005460        COMPUTE WKS-SCORE-GENERAL ROUNDED =                               
005470                WKS-CONT-CUMPLEN / WKS-CONT-CATEGORIAS * 100 +            
005480                WKS-SCORE-MULTIDISC * 0.1 - WKS-CONT-VIOL * 5             
005490     END-IF                                                               
005500     IF WKS-SCORE-GENERAL < 0                                             
005510        MOVE 0 TO WKS-SCORE-GENERAL                                       
005520     END-IF                                                               
005530     IF WKS-SCORE-GENERAL > 100                                           
005540        MOVE 100 TO WKS-SCORE-GENERAL                                     
005550     END-IF                                                               
005560     IF WKS-CONT-CUMPLEN < WKS-CONT-CATEGORIAS                            
005570        MOVE 'NO ' TO WKS-FLAG-GENERAL                                    
005580     ELSE                                                                 
005590        MOVE 'SI ' TO WKS-FLAG-GENERAL                                    
005600     END-IF.                                                              
005610 CALCULA-PUNTAJE-GENERAL-E. EXIT.                                         
005620                                                                          
005630***************************************************************** NEP00910
005640*   S E C C I O N   4   D E L   R E P O R T E   C O M B I N A D O NEP00920
005650*   C U M P L I M I E N T O   N E P                               NEP00930
005660***************************************************************** NEP00940
005670 IMPRIME-CUMPLIMIENTO SECTION.                                            
005680     MOVE SPACES TO REG-RPTLIN1                                           
005690     MOVE '1CUMPLIMIENTO NEP 2020 (HORNEP1)' TO REG-RPTLIN1               
005700     WRITE REG-RPTLIN1                                                    
005710     MOVE SPACES TO REG-RPTLIN1                                           
005720     STRING 'TIPO DE PROGRAMA: ' WKS-PARM-TIPO                            
005730            DELIMITED BY SIZE INTO REG-RPTLIN1                            
005740     WRITE REG-RPTLIN1                                                    
005750     MOVE SPACES TO REG-RPTLIN1                                           
005760     MOVE 'CUMPLE EN GENERAL' TO RPTN-CATEGORIA                           
005770     MOVE WKS-FLAG-GENERAL    TO RPTN-FLAG                                
005780     MOVE WKS-SCORE-GENERAL   TO RPTN-PORCENTAJE                          
005790     WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM                               
005800     IF NOT WKS-PARM-ES-DOCENTE                                           
005810        MOVE SPACES TO REG-RPTLIN1                                        
005820        MOVE 'MULTIDISCIPLINARIEDAD'  TO RPTN-CATEGORIA                   
005830        MOVE WKS-SCORE-MULTIDISC      TO RPTN-PORCENTAJE                  
005840        WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM                            
005850     END-IF                                                               
005860     PERFORM HN1-L6 THRU HN1-L6-E                                         
005870             VARYING WKS-I FROM 1 BY 1                                    
005880             UNTIL WKS-I > WKS-CONT-TABCUMP                               
005890     IF NOT WKS-PARM-ES-DOCENTE                                           
005900        MOVE SPACES TO REG-RPTLIN1                                        
005910        MOVE 'PCT HORAS TEORIA'      TO RPTN-CATEGORIA                    
005920        MOVE WKS-PCT-TEORIA          TO RPTN-PORCENTAJE                   
005930        WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM                            
005940        MOVE SPACES TO REG-RPTLIN1                                        
005950        MOVE 'PCT HORAS PRACTICA'    TO RPTN-CATEGORIA                    
005960        MOVE WKS-PCT-PRACTICA        TO RPTN-PORCENTAJE                   
005970        WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM                            
005980        MOVE SPACES TO REG-RPTLIN1                                        
005990        MOVE 'PCT HORAS INTERNADO'   TO RPTN-CATEGORIA                    
006000        MOVE WKS-PCT-INTERNADO       TO RPTN-PORCENTAJE                   
006010        WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM                            
006020     END-IF                                                               
006030     PERFORM HN1-L7 THRU HN1-L7-E                                         
006040             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-VIOL        
006050     PERFORM HN1-L8 THRU HN1-L8-E                                         
006060             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-RECO        
006070 IMPRIME-CUMPLIMIENTO-E. EXIT.                                            
006080                                                                          
006090*--> VOLCADO DE DIAGNOSTICO - SOLO CUANDO EL OPERADOR ENCIENDE EL         
006100*--> SWITCH UPSI-0 EN LA TARJETA DE EJECUCION (SOPORTE A SISTEMAS)        
006110 DIAGNOSTICO-VIOLACIONES SECTION.                                         
006120     DISPLAY '*** VOLCADO DE CUMPLIMIENTO NEP (UPSI-0) ***'               
006130     DISPLAY 'TOTAL DE MATERIAS   : ' WKS-CONT-SUBJ                       
006140     DISPLAY 'CATEGORIAS CUMPLIDAS: ' WKS-CONT-CUMPLEN                    
006150     DISPLAY 'CATEGORIAS TOTALES  : ' WKS-CONT-CATEGORIAS                 
006160     DISPLAY 'PUNTAJE GENERAL     : ' WKS-SCORE-GENERAL                   
006170     MOVE 1 TO WKS-DIA-CHR                                                
006180     IF WKS-DIA-CHR IS DIA-VALIDO                                         
006190        DISPLAY 'CLASE CONTROL DIA-VALIDO OPERATIVA (DX=1)'               
006200     END-IF                                                               
006210     PERFORM HN1-L9 THRU HN1-L9-E                                         
006220             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CONT-VIOL        
006230 DIAGNOSTICO-VIOLACIONES-E. EXIT.                                         
006240                                                                          
006250***************************************************************** NEP00950
006260*               C I E R R E   D E   A R C H I V O S             * NEP00960
006270***************************************************************** NEP00970
006280 CIERRA-ARCHIVOS SECTION.                                                 
006290     CLOSE SUBJECTS                                                       
006300     CLOSE RPTFILE.                                                       
006310 CIERRA-ARCHIVOS-E. EXIT.                                                 
006320                                                                          
006330 HN1-L1 SECTION.                                                          
006340        ADD 1 TO WKS-CONT-SUBJ                                            
006350        MOVE SUBJ-ID         TO S-ID      (WKS-CONT-SUBJ)                 
006360        MOVE SUBJ-TYPE       TO S-TYPE    (WKS-CONT-SUBJ)                 
006370        MOVE SUBJ-CREDITS    TO S-CREDITS (WKS-CONT-SUBJ)                 
006380        MOVE SUBJ-THEORY-HRS TO S-THEORY  (WKS-CONT-SUBJ)                 
006390        MOVE SUBJ-PRACT-HRS  TO S-PRACT   (WKS-CONT-SUBJ)                 
006400        MOVE SUBJ-DEPT       TO S-DEPT    (WKS-CONT-SUBJ)                 
006410        READ SUBJECTS                                                     
006420          AT END MOVE HIGH-VALUES TO SUBJ-ID                              
006430        END-READ.                                                         
006440 HN1-L1-E. EXIT.                                                          
006450                                                                          
006460 HN1-L2 SECTION.                                                          
006470        EVALUATE TRUE                                                     
006480           WHEN S-TYPE (WKS-I) = 'MAJOR'                                  
006490              ADD S-CREDITS (WKS-I) TO WKS-CR-MAJOR                       
006500           WHEN S-TYPE (WKS-I) = 'MINOR'                                  
006510              ADD S-CREDITS (WKS-I) TO WKS-CR-MINOR                       
006520           WHEN S-TYPE (WKS-I) = 'SKILL'                                  
006530              ADD S-CREDITS (WKS-I) TO WKS-CR-SKILL                       
006540           WHEN S-TYPE (WKS-I) = 'ABILITY_ENHANCEMENT'                    
006550              ADD S-CREDITS (WKS-I) TO WKS-CR-ABILITY                     
006560           WHEN S-TYPE (WKS-I) = 'VALUE_ADDED'                            
006570              ADD S-CREDITS (WKS-I) TO WKS-CR-VALUE                       
006580        END-EVALUATE.                                                     
006590 HN1-L2-E. EXIT.                                                          
006600                                                                          
006610 HN1-L3-N1 SECTION.                                                       
006620           IF WKS-DEPT-ENT (WKS-I2) = WKS-BUSCA-DEPT                      
006630              MOVE 0 TO WKS-SIGUE                                         
006640           END-IF.                                                        
006650 HN1-L3-N1-E. EXIT.                                                       
006660                                                                          
006670 HN1-L3 SECTION.                                                          
006680        MOVE S-DEPT (WKS-I) TO WKS-BUSCA-DEPT                             
006690        MOVE 1 TO WKS-SIGUE                                               
006700        PERFORM HN1-L3-N1 THRU HN1-L3-N1-E                                
006710                VARYING WKS-I2 FROM 1 BY 1                                
006720                UNTIL WKS-I2 > WKS-CONT-DEPT OR WKS-SIGUE = 0             
006730        IF WKS-SIGUE = 1                                                  
006740           ADD 1 TO WKS-CONT-DEPT                                         
006750           MOVE WKS-BUSCA-DEPT TO WKS-DEPT-ENT (WKS-CONT-DEPT)            
006760        END-IF.                                                           
006770 HN1-L3-E. EXIT.                                                          
006780                                                                          
006790 HN1-L4 SECTION.                                                          
006800        ADD S-THEORY (WKS-I) TO WKS-HRS-TEORIA                            
006810        ADD S-PRACT  (WKS-I) TO WKS-HRS-PRACTICA                          
006820        IF S-TYPE (WKS-I) = 'INTERNSHIP'                                  
006830*--> SUBJT01 NO TRAE UN CAMPO DE HORAS SEPARADO PARA INTERNADOS;          
006840*--> SE USA TEORIA + PRACTICA DE LA MISMA MATERIA (VER BITACORA)          
006850           COMPUTE WKS-HRS-INTERNADO = WKS-HRS-INTERNADO +                
006860                   S-THEORY (WKS-I) + S-PRACT (WKS-I)                     
006870        END-IF.                                                           
006880 HN1-L4-E. EXIT.                                                          
006890                                                                          
006900 HN1-L5 SECTION.                                                          
006910        PERFORM CLASIFICA-MATERIA-DOCENTE.                                
006920 HN1-L5-E. EXIT.                                                          
006930                                                                          
006940 HN1-L6 SECTION.                                                          
006950        MOVE SPACES TO REG-RPTLIN1                                        
006960        MOVE CU-NOMBRE   (WKS-I) TO RPTN-CATEGORIA                        
006970        MOVE CU-FLAG     (WKS-I) TO RPTN-FLAG                             
006980        MOVE CU-PCT      (WKS-I) TO RPTN-PORCENTAJE                       
006990        MOVE CU-RANGO    (WKS-I) TO RPTN-RANGO                            
007000        MOVE CU-CREDITOS (WKS-I) TO RPTN-CREDITOS                         
007010        WRITE REG-RPTLIN1 FROM RPT-DET-CUMPLIM.                           
007020 HN1-L6-E. EXIT.                                                          
007030                                                                          
007040 HN1-L7 SECTION.                                                          
007050        MOVE SPACES TO REG-RPTLIN1                                        
007060        STRING 'VIOLACION ' WKS-I ': ' WKS-VIOL-ENT (WKS-I)               
007070               DELIMITED BY SIZE INTO REG-RPTLIN1                         
007080        WRITE REG-RPTLIN1.                                                
007090 HN1-L7-E. EXIT.                                                          
007100                                                                          
007110 HN1-L8 SECTION.                                                          
007120        MOVE SPACES TO REG-RPTLIN1                                        
007130        STRING 'RECOMENDACION ' WKS-I ': ' WKS-RECO-ENT (WKS-I)           
007140               DELIMITED BY SIZE INTO REG-RPTLIN1                         
007150        WRITE REG-RPTLIN1.                                                
007160 HN1-L8-E. EXIT.                                                          
007170                                                                          
007180 HN1-L9 SECTION.                                                          
007190        DISPLAY 'VIOL ' WKS-I ': ' WKS-VIOL-ENT (WKS-I).                  
007200 HN1-L9-E. EXIT.                                                          
