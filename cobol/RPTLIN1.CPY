000100***************************************************************** RPT00010
000200* DEFINICION DE ESTRUCTURA DE ARCHIVOS                           *RPT00020
000300* LINEA DE IMPRESION DEL REPORTE COMBINADO DE HORARIOS (132 COL) *RPT00030
000400***************************************************************** RPT00040
000500* CREADO     : 14/02/2004  E.RAMIREZ (PEDR)   BPM-196630         *RPT00050
000600* MODIFICADO : 30/08/2006  E.RAMIREZ (PEDR)   BPM-204411         *RPT00060
000700*              SE AGREGAN LAS VISTAS DE CONFLICTOS Y CUMPLIM NEP *RPT00070
000800***************************************************************** RPT00080
000900 01  REG-RPTLIN1                     PIC X(132).                          
001000*--> VISTA 1 - RENGLON DE LA SECCION 1, LISTADO DE HORARIO                
001100 01  RPT-DET-HORARIO REDEFINES REG-RPTLIN1.                               
001200     05  RPTH-HORA                   PIC X(11).                           
001300     05  FILLER                      PIC X(02).                           
001400     05  RPTH-SUBJ-ID                PIC X(12).                           
001500     05  FILLER                      PIC X(02).                           
001600     05  RPTH-SUBJ-NAME              PIC X(34).                           
001700     05  FILLER                      PIC X(02).                           
001800     05  RPTH-FAC-ID                 PIC X(08).                           
001900     05  FILLER                      PIC X(02).                           
002000     05  RPTH-GRP-ID                 PIC X(08).                           
002100     05  FILLER                      PIC X(02).                           
002200     05  RPTH-ROOM-ID                PIC X(08).                           
002300     05  FILLER                      PIC X(02).                           
002400     05  RPTH-DURACION               PIC Z9.                              
002500     05  FILLER                      PIC X(37).                           
002600*--> VISTA 2 - RENGLON DE LA SECCION 2, METRICAS DE CALIDAD               
002700 01  RPT-DET-METRICAS REDEFINES REG-RPTLIN1.                              
002800     05  RPTM-ETIQUETA                PIC X(40).                          
002900     05  FILLER                      PIC X(02).                           
003000     05  RPTM-VALOR                   PIC ZZ9.99.                         
003100     05  FILLER                      PIC X(84).                           
003200*--> VISTA 3 - RENGLON DE LA SECCION 3, REPORTE DE CONFLICTOS             
003300 01  RPT-DET-CONFLICTO REDEFINES REG-RPTLIN1.                             
003400     05  RPTC-CON-ID                  PIC X(12).                          
003500     05  FILLER                      PIC X(02).                           
003600     05  RPTC-TYPE                    PIC X(16).                          
003700     05  FILLER                      PIC X(02).                           
003800     05  RPTC-RES-ID                  PIC X(08).                          
003900     05  FILLER                      PIC X(02).                           
004000     05  RPTC-DAY                     PIC 9.                              
004100     05  FILLER                      PIC X(02).                           
004200     05  RPTC-PERIOD                  PIC 9.                              
004300     05  FILLER                      PIC X(02).                           
004400     05  RPTC-COUNT                   PIC Z9.                             
004500     05  FILLER                      PIC X(02).                           
004600     05  RPTC-RESOLVED                PIC X(01).                          
004700     05  FILLER                      PIC X(79).                           
004800*--> VISTA 4 - RENGLON DE LA SECCION 4, CUMPLIMIENTO NEP                  
004900 01  RPT-DET-CUMPLIM REDEFINES REG-RPTLIN1.                               
005000     05  RPTN-CATEGORIA               PIC X(24).                          
005100     05  FILLER                      PIC X(02).                           
005200     05  RPTN-FLAG                    PIC X(03).                          
005300     05  FILLER                      PIC X(02).                           
005400     05  RPTN-PORCENTAJE              PIC ZZZ9.9.                         
005500     05  FILLER                      PIC X(02).                           
005600     05  RPTN-RANGO                   PIC X(14).                          
005700     05  FILLER                      PIC X(02).                           
005800     05  RPTN-CREDITOS                PIC ZZ9.                            
005900     05  FILLER                      PIC X(74).                           
